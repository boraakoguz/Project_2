000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. MARKETING-ANALYTICS-REPORT.                          
000300 AUTHOR. DST. MODIFIED BY RJT, MPK, TLW.                          
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 09/14/1993.                                        
000600 DATE-COMPILED. 09/14/1993.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  MARKETING-ANALYTICS-REPORT                               *     
001000*  SUMMARIZES METRFILE/CAMPFILE/INTERFILE INTO THE ANALYTICS*     
001100*  PRINT FILE - CAMPAIGN SUMMARY, ROI, FUNNEL, DASHBOARD,    *    
001200*  SEGMENT PERFORMANCE, AND ATTRIBUTION SECTIONS.           *     
001300*----------------------------------------------------------*      
001400*  CHANGE LOG                                               *     
001500*  DATE       BY   REQUEST   DESCRIPTION                    *     
001600*  --------   ---  --------  ---------------------------    *     
001700*  09/14/93   RJT  CR-1296   ORIGINAL REPORT - CAMPAIGN      *    
001800*                            SUMMARY AND ROI SECTIONS ONLY.  *    
001900*  02/02/96   MPK  CR-1431   ADDED FUNNEL AND SEGMENT        *    
002000*                            PERFORMANCE SECTIONS.           *    
002100*  11/18/98   SHR  CR-1506   Y2K REMEDIATION - METRIC-DTE    *    
002200*                            AND CAMPAIGN DATES EXPANDED TO   *   
002300*                            FULL CCYY, DASHBOARD WINDOW      *   
002400*                            LOGIC REWORKED FOR CENTURY       *   
002500*                            ROLLOVER.                       *    
002600*  07/09/01   RJT  CR-1592   ADDED DASHBOARD TOP-5 AND        *   
002700*                            INTERACTION TYPE BREAKDOWN.      *   
002800*  03/15/04   TLW  CR-1706   ADDED ATTRIBUTION SECTION AND    *   
002900*                            GRAND TOTALS CONTROL BREAK.      *   
003000*  09/08/06   MPK  CR-1790   DROPPED THE CUSTSEG SELECT/FD -   *  
003100*                            NEVER OPENED, NEVER READ, LEFT   *   
003200*                            OVER FROM AN EARLIER DRAFT OF    *   
003300*                            THE SEGMENT PERFORMANCE SECTION. *   
003400*  09/11/06   MPK  CR-1793   AR-DASHBOARD-WINDOW-DAYS AND      *  
003500*                            AR-SERIAL-WINDOW-START WERE      *   
003600*                            DECLARED BACK UNDER CR-1592 BUT   *  
003700*                            NEVER WIRED IN - DASHBOARD AND    *  
003800*                            ATTRIBUTION WERE SILENTLY ALL-    *  
003900*                            TIME.  ADDED 9800-CALC-DAY-SERIAL *  
004000*                            AND A PARALLEL WINDOWED ROLL-UP   *  
004100*                            (AR-TBL-WIN-*) SO 3200 AND 8620   *  
004200*                            HONOR THE TRAILING WINDOW WITHOUT *  
004300*                            DISTURBING THE ALL-TIME TOTALS    *  
004400*                            THE OTHER SECTIONS STILL NEED.    *  
004500*  09/11/06   MPK  CR-1797   ADDED FILE-STATUS CHECKS ON THE  *   
004600*                            CAMPFILE/METRFILE OPENS - A BAD   *  
004700*                            OPEN ABENDS WITH RC=16 INSTEAD OF *  
004800*                            PRINTING A REPORT OFF AN EMPTY    *  
004900*                            CAMPAIGN TABLE.                   *  
005000*----------------------------------------------------------*      
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM.                                          
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT CAMPAIGN-FILE ASSIGN TO "CAMPFILE"                    
005800         FILE STATUS IS AR-CAMPFILE-STATUS.                       
005900     SELECT METRIC-FILE ASSIGN TO "METRFILE"                      
006000         FILE STATUS IS AR-METRFILE-STATUS.                       
006100     SELECT INTERACTION-FILE ASSIGN TO "INTERFILE"                
006200         FILE STATUS IS AR-INTERFILE-STATUS.                      
006300     SELECT REPORT-FILE ASSIGN TO "RPTFILE"                       
006400         FILE STATUS IS AR-RPTFILE-STATUS.                        
006500 DATA DIVISION.                                                   
006600 FILE SECTION.                                                    
006700 FD  CAMPAIGN-FILE.                                               
006800 01  CAMPAIGN-REC.                                                
006900     05  CAF-CAMPAIGN-ID                PIC 9(7).                 
007000     05  CAF-CAMPAIGN-NAME              PIC X(40).                
007100     05  CAF-CAMPAIGN-TYPE-CDE          PIC X(10).                
007200     05  CAF-TARGET-SEGMENT-ID          PIC 9(5).                 
007300     05  CAF-START-DTE                  PIC 9(8).                 
007400     05  CAF-START-DTE-X REDEFINES CAF-START-DTE.                 
007500         10  CAF-START-CCYY                 PIC 9(4).             
007600         10  CAF-START-MM                   PIC 9(2).             
007700         10  CAF-START-DD                   PIC 9(2).             
007800     05  CAF-END-DTE                    PIC 9(8).                 
007900     05  CAF-BUDGET-AMT                 PIC S9(9)V99.             
008000     05  CAF-STATUS-CDE                 PIC X(10).                
008100     05  FILLER                         PIC X(01).                
008200 FD  METRIC-FILE.                                                 
008300 01  METRIC-REC.                                                  
008400     05  MEF-CAMPAIGN-ID                PIC 9(7).                 
008500     05  MEF-METRIC-DTE                 PIC 9(8).                 
008600     05  MEF-EMAILS-SENT-CNT            PIC 9(7).                 
008700     05  MEF-EMAILS-OPENED-CNT          PIC 9(7).                 
008800     05  MEF-LINKS-CLICKED-CNT          PIC 9(7).                 
008900     05  MEF-CONVERSIONS-CNT            PIC 9(7).                 
009000     05  MEF-REVENUE-GEN-AMT            PIC S9(9)V99.             
009100     05  MEF-COST-INCURRED-AMT          PIC S9(9)V99.             
009200     05  FILLER                         PIC X(01).                
009300 FD  INTERACTION-FILE.                                            
009400 01  INTERACTION-REC.                                             
009500     05  INF-CUSTOMER-ID                PIC 9(9).                 
009600     05  INF-CAMPAIGN-ID                PIC 9(7).                 
009700     05  INF-INTERACTION-TYPE-CDE       PIC X(12).                
009800     05  INF-CONVERSION-AMT             PIC S9(7)V99.             
009900     05  INF-INTERACTION-STAMP          PIC 9(14).                
010000     05  FILLER                         PIC X(03).                
010100 FD  REPORT-FILE                                                  
010200     RECORDING MODE IS F.                                         
010300 01  REPORT-LINE                        PIC X(132).               
010400 WORKING-STORAGE SECTION.                                         
010500 77  AR-INTERFILE-READ-CNT                PIC 9(7) COMP.          
010600 01  AR-FILE-STATUSES.                                            
010700     05  AR-CAMPFILE-STATUS             PIC X(2).                 
010800         88  AR-CAMPFILE-EOF                VALUE '10'.           
010900     05  AR-METRFILE-STATUS             PIC X(2).                 
011000         88  AR-METRFILE-EOF                VALUE '10'.           
011100     05  AR-INTERFILE-STATUS            PIC X(2).                 
011200         88  AR-INTERFILE-EOF                VALUE '10'.          
011300     05  AR-RPTFILE-STATUS              PIC X(2).                 
011400     05  FILLER                         PIC X(02).                
011500 01  AR-COUNTERS.                                                 
011600     05  AR-CAMPAIGN-CNT                PIC 9(5) COMP.            
011700     05  AR-CAMPAIGN-IDX                PIC 9(5) COMP.            
011800     05  AR-METRIC-CNT                  PIC 9(5) COMP.            
011900     05  AR-METRIC-IDX                  PIC 9(5) COMP.            
012000     05  AR-SEGMENT-CNT                 PIC 9(5) COMP.            
012100     05  AR-SEGMENT-IDX                 PIC 9(5) COMP.            
012200     05  AR-RANK-IDX                    PIC 9(3) COMP.            
012300     05  AR-BEST-IDX                    PIC 9(5) COMP.            
012400     05  FILLER                         PIC X(01).                
012500 01  AR-PARMS.                                                    
012600     05  AR-DEFAULT-COST-AMT            PIC S9(9)V99              
012700                                         VALUE 500.00.            
012800     05  AR-DASHBOARD-WINDOW-DAYS       PIC 9(5) COMP             
012900                                         VALUE 30.                
013000     05  FILLER                         PIC X(01).                
013100 01  AR-TODAY-DTE                       PIC 9(8).                 
013200 01  AR-TODAY-DTE-X REDEFINES AR-TODAY-DTE.                       
013300     05  AR-TODAY-CCYY                  PIC 9(4).                 
013400     05  AR-TODAY-MM                    PIC 9(2).                 
013500     05  AR-TODAY-DD                    PIC 9(2).                 
013600 01  AR-GENERIC-DTE                     PIC 9(8).                 
013700 01  AR-GENERIC-DTE-X REDEFINES AR-GENERIC-DTE.                   
013800     05  AR-GEN-CCYY                    PIC 9(4).                 
013900     05  AR-GEN-MM                      PIC 9(2).                 
014000     05  AR-GEN-DD                      PIC 9(2).                 
014100 01  AR-SERIAL-WORK.                                              
014200     05  AR-SERIAL-RESULT               PIC S9(9) COMP.           
014300     05  AR-SERIAL-TODAY                PIC S9(9) COMP.           
014400     05  AR-SERIAL-WINDOW-START         PIC S9(9) COMP.           
014500     05  AR-SERIAL-OTHER                PIC S9(9) COMP.           
014600     05  FILLER                         PIC X(01).                
014700 01  AR-MONEY-WORK.                                               
014800     05  AR-RATE-RESULT                 PIC S9(5)V99.             
014900     05  AR-ROI-RESULT                  PIC S9(5)V99.             
015000     05  AR-PROFIT-RESULT                PIC S9(9)V99.            
015100     05  AR-DIVIDEND-AMT                 PIC S9(11)V99.           
015200     05  FILLER                          PIC X(01).               
015300*----------------------------------------------------------*      
015400*  CAMPAIGN TABLE - ONE ENTRY PER CAMPAIGN, ROLLED-UP         *   
015500*  METRIC TOTALS ACCUMULATED AS METRFILE IS SCANNED.          *   
015600*----------------------------------------------------------*      
015700 01  AR-CAMPAIGN-TABLE.                                           
015800     05  AR-CAM-ENTRY OCCURS 300 TIMES                            
015900                      INDEXED BY AR-CAM-IX.                       
016000         10  AR-TBL-CAMPAIGN-ID           PIC 9(7).               
016100         10  AR-TBL-CAMPAIGN-NAME         PIC X(40).              
016200         10  AR-TBL-TARGET-SEGMENT-ID     PIC 9(5).               
016300         10  AR-TBL-STATUS-CDE            PIC X(10).              
016400         10  AR-TBL-BUDGET-AMT            PIC S9(9)V99.           
016500         10  AR-TBL-SENT-CNT              PIC 9(9) COMP.          
016600         10  AR-TBL-OPENED-CNT            PIC 9(9) COMP.          
016700         10  AR-TBL-CLICKED-CNT           PIC 9(9) COMP.          
016800         10  AR-TBL-CONVERT-CNT           PIC 9(9) COMP.          
016900         10  AR-TBL-REVENUE-AMT           PIC S9(9)V99.           
017000         10  AR-TBL-COST-AMT              PIC S9(9)V99.           
017100         10  AR-TBL-RATE-SUM              PIC S9(7)V99.           
017200         10  AR-TBL-RATE-DAY-CNT          PIC 9(5) COMP.          
017300         10  AR-TBL-ATTR-CUST-CNT         PIC 9(7) COMP.          
017400         10  AR-TBL-ATTR-REVENUE-AMT      PIC S9(9)V99.           
017500         10  AR-TBL-ATTR-CUST-TABLE.                              
017600             15  AR-TBL-ATTR-CUST-ID OCCURS 500 TIMES             
017700                                     PIC 9(9).                    
017800         10  AR-TBL-WIN-SENT-CNT          PIC 9(9) COMP.          
017900         10  AR-TBL-WIN-OPENED-CNT        PIC 9(9) COMP.          
018000         10  AR-TBL-WIN-CONVERT-CNT       PIC 9(9) COMP.          
018100         10  AR-TBL-WIN-REVENUE-AMT       PIC S9(9)V99.           
018200         10  FILLER                       PIC X(01).              
018300*----------------------------------------------------------*      
018400*  SEGMENT PERFORMANCE TABLE - ONE ENTRY PER DISTINCT         *   
018500*  TARGET-SEGMENT-ID SEEN ACROSS THE CAMPAIGN TABLE.          *   
018600*----------------------------------------------------------*      
018700 01  AR-SEGMENT-TABLE.                                            
018800     05  AR-SEG-ENTRY OCCURS 200 TIMES                            
018900                      INDEXED BY AR-SEG-IX.                       
019000         10  AR-TBL-SEG-SEGMENT-ID        PIC 9(5).               
019100         10  AR-TBL-SEG-CAMP-CNT          PIC 9(5) COMP.          
019200         10  AR-TBL-SEG-SENT-CNT          PIC 9(9) COMP.          
019300         10  AR-TBL-SEG-CONVERT-CNT       PIC 9(9) COMP.          
019400         10  AR-TBL-SEG-REVENUE-AMT       PIC S9(9)V99.           
019500         10  AR-TBL-SEG-RATE-SUM          PIC S9(7)V99.           
019600         10  AR-TBL-SEG-RATE-DAY-CNT      PIC 9(5) COMP.          
019700         10  FILLER                       PIC X(01).              
019800 01  AR-DASHBOARD-WORK.                                           
019900     05  AR-DASH-ACTIVE-CNT              PIC 9(5) COMP.           
020000     05  AR-DASH-SENT-TOT                PIC 9(9) COMP.           
020100     05  AR-DASH-OPENED-TOT              PIC 9(9) COMP.           
020200     05  AR-DASH-CONVERT-TOT             PIC 9(9) COMP.           
020300     05  AR-DASH-REVENUE-TOT              PIC S9(9)V99.           
020400     05  AR-DASH-TOP5-CAMP-ID OCCURS 5 TIMES PIC 9(7).            
020500     05  AR-DASH-TOP5-RATE    OCCURS 5 TIMES PIC S9(5)V99.        
020600     05  AR-DASH-TOP5-USED    OCCURS 5 TIMES PIC X(1).            
020700     05  AR-DASH-ITYPE-EMAIL-CNT          PIC 9(9) COMP.          
020800     05  AR-DASH-ITYPE-CLICK-CNT          PIC 9(9) COMP.          
020900     05  AR-DASH-ITYPE-CONV-CNT           PIC 9(9) COMP.          
021000     05  AR-DASH-ITYPE-UNSUB-CNT          PIC 9(9) COMP.          
021100     05  AR-DASH-ITYPE-CONV-AMT           PIC S9(9)V99.           
021200     05  FILLER                           PIC X(01).              
021300 01  AR-GRAND-TOTALS.                                             
021400     05  AR-GT-SENT-CNT                   PIC 9(9) COMP.          
021500     05  AR-GT-OPENED-CNT                 PIC 9(9) COMP.          
021600     05  AR-GT-CLICKED-CNT                PIC 9(9) COMP.          
021700     05  AR-GT-CONVERT-CNT                PIC 9(9) COMP.          
021800     05  AR-GT-REVENUE-AMT                PIC S9(11)V99.          
021900     05  FILLER                           PIC X(01).              
022000 01  AR-HEADLINES.                                                
022100     05  AR-HDG1.                                                 
022200         10  FILLER                       PIC X(40) VALUE SPACES. 
022300         10  FILLER                       PIC X(52)               
022400             VALUE 'MARKETING AUTOMATION - ANALYTICS REPORT'.     
022500         10  FILLER                       PIC X(40) VALUE SPACES. 
022600     05  AR-HDG2.                                                 
022700         10  FILLER                       PIC X(10)               
022800             VALUE 'RUN DATE  '.                                  
022900         10  AR-HDG2-DTE                  PIC 9(8).               
023000         10  FILLER                       PIC X(114) VALUE SPACES.
023100 01  AR-DETAIL-LINE.                                              
023200     05  AR-DL-CAMPAIGN-ID                PIC ZZZZZZ9.            
023300     05  FILLER                           PIC X(2) VALUE SPACES.  
023400     05  AR-DL-CAMPAIGN-NAME               PIC X(30).             
023500     05  FILLER                           PIC X(2) VALUE SPACES.  
023600     05  AR-DL-SENT                        PIC ZZZZZZZZ9.         
023700     05  FILLER                           PIC X(2) VALUE SPACES.  
023800     05  AR-DL-OPENED                      PIC ZZZZZZZZ9.         
023900     05  FILLER                           PIC X(2) VALUE SPACES.  
024000     05  AR-DL-CLICKED                     PIC ZZZZZZZZ9.         
024100     05  FILLER                           PIC X(2) VALUE SPACES.  
024200     05  AR-DL-CONVERT                     PIC ZZZZZZZZ9.         
024300     05  FILLER                           PIC X(2) VALUE SPACES.  
024400     05  AR-DL-REVENUE                     PIC ZZZZZZ9.99.        
024500     05  FILLER                           PIC X(2) VALUE SPACES.  
024600     05  AR-DL-RATE-1                      PIC ZZZZ9.99.          
024700     05  FILLER                           PIC X(2) VALUE SPACES.  
024800     05  AR-DL-RATE-2                      PIC ZZZZ9.99.          
024900     05  FILLER                           PIC X(2) VALUE SPACES.  
025000     05  AR-DL-RATE-3                      PIC ZZZZ9.99.          
025100     05  FILLER                           PIC X(10) VALUE SPACES. 
025200 PROCEDURE DIVISION.                                              
025300*----------------------------------------------------------*      
025400*  0000-MAIN-LOGIC - REPORTING RUN                           *    
025500*----------------------------------------------------------*      
025600 0000-MAIN-LOGIC.                                                 
025700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
025800     PERFORM 2000-LOAD-CAMPAIGN-TABLE THRU 2000-EXIT.             
025900     PERFORM 3000-ROLL-UP-METRICS THRU 3000-EXIT.                 
026000     PERFORM 3500-BUILD-SEGMENT-TABLE.                            
026100     PERFORM 4000-PRINT-HEADINGS.                                 
026200     PERFORM 5000-PRINT-CAMPAIGN-SUMMARY.                         
026300     PERFORM 6000-PRINT-ROI-SECTION.                              
026400     PERFORM 7000-PRINT-FUNNEL-SECTION.                           
026500     PERFORM 7500-PRINT-SEGMENT-PERFORMANCE.                      
026600     PERFORM 8000-PRINT-DASHBOARD.                                
026700     PERFORM 8500-PRINT-ATTRIBUTION.                              
026800     PERFORM 9000-PRINT-GRAND-TOTALS.                             
026900     CLOSE REPORT-FILE.                                           
027000     PERFORM 9500-PRINT-SUMMARY.                                  
027100     STOP RUN.                                                    
027200                                                                  
027300 1000-INITIALIZE.                                                 
027400     ACCEPT AR-TODAY-DTE FROM DATE YYYYMMDD.                      
027500     MOVE AR-TODAY-DTE TO AR-GENERIC-DTE.                         
027600     PERFORM 9800-CALC-DAY-SERIAL.                                
027700     MOVE AR-SERIAL-RESULT TO AR-SERIAL-TODAY.                    
027800     COMPUTE AR-SERIAL-WINDOW-START =                             
027900         AR-SERIAL-TODAY - AR-DASHBOARD-WINDOW-DAYS.              
028000     MOVE ZERO TO AR-CAMPAIGN-CNT AR-SEGMENT-CNT                  
028100                  AR-INTERFILE-READ-CNT.                          
028200     MOVE ZERO TO AR-GT-SENT-CNT AR-GT-OPENED-CNT                 
028300                  AR-GT-CLICKED-CNT AR-GT-CONVERT-CNT             
028400                  AR-GT-REVENUE-AMT.                              
028500     MOVE ZERO TO AR-DASH-ACTIVE-CNT AR-DASH-SENT-TOT             
028600                  AR-DASH-OPENED-TOT AR-DASH-CONVERT-TOT          
028700                  AR-DASH-REVENUE-TOT.                            
028800     MOVE ZERO TO AR-DASH-ITYPE-EMAIL-CNT AR-DASH-ITYPE-CLICK-CNT 
028900                  AR-DASH-ITYPE-CONV-CNT AR-DASH-ITYPE-UNSUB-CNT  
029000                  AR-DASH-ITYPE-CONV-AMT.                         
029100     PERFORM 1100-CLEAR-TOP5                                      
029200         VARYING AR-RANK-IDX FROM 1 BY 1 UNTIL AR-RANK-IDX > 5.   
029300     OPEN OUTPUT REPORT-FILE.                                     
029400                                                                  
029500 1000-EXIT. EXIT.                                                 
029600                                                                  
029700 1100-CLEAR-TOP5.                                                 
029800     MOVE ZERO TO AR-DASH-TOP5-CAMP-ID (AR-RANK-IDX).             
029900     MOVE ZERO TO AR-DASH-TOP5-RATE (AR-RANK-IDX).                
030000     MOVE 'N' TO AR-DASH-TOP5-USED (AR-RANK-IDX).                 
030100                                                                  
030200*----------------------------------------------------------*      
030300*  2000-LOAD-CAMPAIGN-TABLE                                  *    
030400*----------------------------------------------------------*      
030500 2000-LOAD-CAMPAIGN-TABLE.                                        
030600     OPEN INPUT CAMPAIGN-FILE.                                    
030700     IF AR-CAMPFILE-STATUS NOT = '00'                             
030800         DISPLAY 'CAMPFILE OPEN FAILED - STATUS '                 
030900             AR-CAMPFILE-STATUS                                   
031000         MOVE 16 TO RETURN-CODE                                   
031100         GO TO 2000-EXIT                                          
031200     END-IF.                                                      
031300     PERFORM 2100-READ-CAMPAIGN.                                  
031400     PERFORM 2200-ADD-CAMPAIGN-ENTRY                              
031500         UNTIL AR-CAMPFILE-EOF.                                   
031600     CLOSE CAMPAIGN-FILE.                                         
031700                                                                  
031800 2000-EXIT. EXIT.                                                 
031900                                                                  
032000 2100-READ-CAMPAIGN.                                              
032100     READ CAMPAIGN-FILE                                           
032200         AT END SET AR-CAMPFILE-EOF TO TRUE                       
032300     END-READ.                                                    
032400                                                                  
032500 2200-ADD-CAMPAIGN-ENTRY.                                         
032600     IF AR-CAMPAIGN-CNT < 300                                     
032700         ADD 1 TO AR-CAMPAIGN-CNT                                 
032800         SET AR-CAM-IX TO AR-CAMPAIGN-CNT                         
032900         MOVE CAF-CAMPAIGN-ID                                     
033000                  TO AR-TBL-CAMPAIGN-ID (AR-CAM-IX)               
033100         MOVE CAF-CAMPAIGN-NAME                                   
033200                  TO AR-TBL-CAMPAIGN-NAME (AR-CAM-IX)             
033300         MOVE CAF-TARGET-SEGMENT-ID                               
033400                  TO AR-TBL-TARGET-SEGMENT-ID (AR-CAM-IX)         
033500         MOVE CAF-STATUS-CDE                                      
033600                  TO AR-TBL-STATUS-CDE (AR-CAM-IX)                
033700         MOVE CAF-BUDGET-AMT                                      
033800                  TO AR-TBL-BUDGET-AMT (AR-CAM-IX)                
033900         MOVE ZERO TO AR-TBL-SENT-CNT (AR-CAM-IX)                 
034000         MOVE ZERO TO AR-TBL-OPENED-CNT (AR-CAM-IX)               
034100         MOVE ZERO TO AR-TBL-CLICKED-CNT (AR-CAM-IX)              
034200         MOVE ZERO TO AR-TBL-CONVERT-CNT (AR-CAM-IX)              
034300         MOVE ZERO TO AR-TBL-REVENUE-AMT (AR-CAM-IX)              
034400         MOVE ZERO TO AR-TBL-COST-AMT (AR-CAM-IX)                 
034500         MOVE ZERO TO AR-TBL-RATE-SUM (AR-CAM-IX)                 
034600         MOVE ZERO TO AR-TBL-RATE-DAY-CNT (AR-CAM-IX)             
034700         MOVE ZERO TO AR-TBL-ATTR-CUST-CNT (AR-CAM-IX)            
034800         MOVE ZERO TO AR-TBL-ATTR-REVENUE-AMT (AR-CAM-IX)         
034900         MOVE ZERO TO AR-TBL-WIN-SENT-CNT (AR-CAM-IX)             
035000         MOVE ZERO TO AR-TBL-WIN-OPENED-CNT (AR-CAM-IX)           
035100         MOVE ZERO TO AR-TBL-WIN-CONVERT-CNT (AR-CAM-IX)          
035200         MOVE ZERO TO AR-TBL-WIN-REVENUE-AMT (AR-CAM-IX)          
035300     END-IF.                                                      
035400     PERFORM 2100-READ-CAMPAIGN.                                  
035500                                                                  
035600*----------------------------------------------------------*      
035700*  3000-ROLL-UP-METRICS - SUMS COLUMNS FOR CAMPAIGN SUMMARY, *    
035800*  ROI, FUNNEL, AND ACCUMULATES PER-DAY CONVERSION RATE FOR  *    
035900*  THE SEGMENT PERFORMANCE AVERAGE.                          *    
036000*----------------------------------------------------------*      
036100 3000-ROLL-UP-METRICS.                                            
036200     OPEN INPUT METRIC-FILE.                                      
036300     IF AR-METRFILE-STATUS NOT = '00'                             
036400         DISPLAY 'METRFILE OPEN FAILED - STATUS '                 
036500             AR-METRFILE-STATUS                                   
036600         MOVE 16 TO RETURN-CODE                                   
036700         GO TO 3000-EXIT                                          
036800     END-IF.                                                      
036900     PERFORM 3100-READ-METRIC.                                    
037000     PERFORM 3200-APPLY-ONE-METRIC                                
037100         UNTIL AR-METRFILE-EOF.                                   
037200     CLOSE METRIC-FILE.                                           
037300     PERFORM 3400-DEFAULT-COST-WHERE-ZERO                         
037400         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
037500         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT.                 
037600                                                                  
037700 3100-READ-METRIC.                                                
037800     READ METRIC-FILE                                             
037900         AT END SET AR-METRFILE-EOF TO TRUE                       
038000     END-READ.                                                    
038100                                                                  
038200 3200-APPLY-ONE-METRIC.                                           
038300     PERFORM 3300-FIND-CAMPAIGN-ENTRY.                            
038400     IF AR-CAM-IX > 0                                             
038500         ADD MEF-EMAILS-SENT-CNT                                  
038600             TO AR-TBL-SENT-CNT (AR-CAM-IX)                       
038700         ADD MEF-EMAILS-OPENED-CNT                                
038800             TO AR-TBL-OPENED-CNT (AR-CAM-IX)                     
038900         ADD MEF-LINKS-CLICKED-CNT                                
039000             TO AR-TBL-CLICKED-CNT (AR-CAM-IX)                    
039100         ADD MEF-CONVERSIONS-CNT                                  
039200             TO AR-TBL-CONVERT-CNT (AR-CAM-IX)                    
039300         ADD MEF-REVENUE-GEN-AMT                                  
039400             TO AR-TBL-REVENUE-AMT (AR-CAM-IX)                    
039500         ADD MEF-COST-INCURRED-AMT                                
039600             TO AR-TBL-COST-AMT (AR-CAM-IX)                       
039700         IF MEF-EMAILS-SENT-CNT > ZERO                            
039800             COMPUTE AR-RATE-RESULT ROUNDED =                     
039900                 (MEF-CONVERSIONS-CNT / MEF-EMAILS-SENT-CNT)      
040000                     * 100                                        
040100         ELSE                                                     
040200             MOVE ZERO TO AR-RATE-RESULT                          
040300         END-IF                                                   
040400         ADD AR-RATE-RESULT TO AR-TBL-RATE-SUM (AR-CAM-IX)        
040500         ADD 1 TO AR-TBL-RATE-DAY-CNT (AR-CAM-IX)                 
040600         MOVE MEF-METRIC-DTE TO AR-GENERIC-DTE                    
040700         PERFORM 9800-CALC-DAY-SERIAL                             
040800         IF AR-SERIAL-RESULT NOT < AR-SERIAL-WINDOW-START         
040900             ADD MEF-EMAILS-SENT-CNT                              
041000                 TO AR-TBL-WIN-SENT-CNT (AR-CAM-IX)               
041100             ADD MEF-EMAILS-OPENED-CNT                            
041200                 TO AR-TBL-WIN-OPENED-CNT (AR-CAM-IX)             
041300             ADD MEF-CONVERSIONS-CNT                              
041400                 TO AR-TBL-WIN-CONVERT-CNT (AR-CAM-IX)            
041500             ADD MEF-REVENUE-GEN-AMT                              
041600                 TO AR-TBL-WIN-REVENUE-AMT (AR-CAM-IX)            
041700         END-IF                                                   
041800     END-IF.                                                      
041900     PERFORM 3100-READ-METRIC.                                    
042000                                                                  
042100 3300-FIND-CAMPAIGN-ENTRY.                                        
042200     SET AR-CAM-IX TO ZERO.                                       
042300     PERFORM 3310-SEARCH-ONE-ENTRY                                
042400         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
042500         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT                  
042600         OR AR-CAM-IX > 0.                                        
042700                                                                  
042800 3310-SEARCH-ONE-ENTRY.                                           
042900     IF AR-TBL-CAMPAIGN-ID (AR-CAMPAIGN-IDX) =                    
043000             MEF-CAMPAIGN-ID                                      
043100         SET AR-CAM-IX TO AR-CAMPAIGN-IDX                         
043200     END-IF.                                                      
043300                                                                  
043400 3400-DEFAULT-COST-WHERE-ZERO.                                    
043500     SET AR-CAM-IX TO AR-CAMPAIGN-IDX.                            
043600     IF AR-TBL-COST-AMT (AR-CAM-IX) = ZERO                        
043700         MOVE AR-DEFAULT-COST-AMT TO AR-TBL-COST-AMT (AR-CAM-IX)  
043800     END-IF.                                                      
043900                                                                  
044000 3000-EXIT. EXIT.                                                 
044100                                                                  
044200*----------------------------------------------------------*      
044300*  3500-BUILD-SEGMENT-TABLE - ONE ENTRY PER TARGET-SEGMENT-ID*    
044400*----------------------------------------------------------*      
044500 3500-BUILD-SEGMENT-TABLE.                                        
044600     PERFORM 3600-ADD-ONE-SEGMENT-ENTRY                           
044700         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
044800         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT.                 
044900                                                                  
045000 3600-ADD-ONE-SEGMENT-ENTRY.                                      
045100     IF AR-TBL-TARGET-SEGMENT-ID (AR-CAMPAIGN-IDX) NOT = ZERO     
045200         PERFORM 3700-FIND-SEGMENT-ENTRY                          
045300         IF AR-SEG-IX = ZERO                                      
045400             IF AR-SEGMENT-CNT < 200                              
045500                 ADD 1 TO AR-SEGMENT-CNT                          
045600                 SET AR-SEG-IX TO AR-SEGMENT-CNT                  
045700                 MOVE AR-TBL-TARGET-SEGMENT-ID (AR-CAMPAIGN-IDX)  
045800                          TO AR-TBL-SEG-SEGMENT-ID (AR-SEG-IX)    
045900                 MOVE ZERO TO AR-TBL-SEG-CAMP-CNT (AR-SEG-IX)     
046000                 MOVE ZERO TO AR-TBL-SEG-SENT-CNT (AR-SEG-IX)     
046100                 MOVE ZERO TO AR-TBL-SEG-CONVERT-CNT (AR-SEG-IX)  
046200                 MOVE ZERO TO AR-TBL-SEG-REVENUE-AMT (AR-SEG-IX)  
046300                 MOVE ZERO TO AR-TBL-SEG-RATE-SUM (AR-SEG-IX)     
046400                 MOVE ZERO                                        
046500                          TO AR-TBL-SEG-RATE-DAY-CNT (AR-SEG-IX)  
046600             END-IF                                               
046700         END-IF                                                   
046800         IF AR-SEG-IX > 0                                         
046900             ADD 1 TO AR-TBL-SEG-CAMP-CNT (AR-SEG-IX)             
047000             ADD AR-TBL-SENT-CNT (AR-CAMPAIGN-IDX)                
047100                 TO AR-TBL-SEG-SENT-CNT (AR-SEG-IX)               
047200             ADD AR-TBL-CONVERT-CNT (AR-CAMPAIGN-IDX)             
047300                 TO AR-TBL-SEG-CONVERT-CNT (AR-SEG-IX)            
047400             ADD AR-TBL-REVENUE-AMT (AR-CAMPAIGN-IDX)             
047500                 TO AR-TBL-SEG-REVENUE-AMT (AR-SEG-IX)            
047600             ADD AR-TBL-RATE-SUM (AR-CAMPAIGN-IDX)                
047700                 TO AR-TBL-SEG-RATE-SUM (AR-SEG-IX)               
047800             ADD AR-TBL-RATE-DAY-CNT (AR-CAMPAIGN-IDX)            
047900                 TO AR-TBL-SEG-RATE-DAY-CNT (AR-SEG-IX)           
048000         END-IF                                                   
048100     END-IF.                                                      
048200                                                                  
048300 3700-FIND-SEGMENT-ENTRY.                                         
048400     SET AR-SEG-IX TO ZERO.                                       
048500     PERFORM 3710-SEARCH-ONE-SEGMENT                              
048600         VARYING AR-SEGMENT-IDX FROM 1 BY 1                       
048700         UNTIL AR-SEGMENT-IDX > AR-SEGMENT-CNT                    
048800         OR AR-SEG-IX > 0.                                        
048900                                                                  
049000 3710-SEARCH-ONE-SEGMENT.                                         
049100     IF AR-TBL-SEG-SEGMENT-ID (AR-SEGMENT-IDX) =                  
049200             AR-TBL-TARGET-SEGMENT-ID (AR-CAMPAIGN-IDX)           
049300         SET AR-SEG-IX TO AR-SEGMENT-IDX                          
049400     END-IF.                                                      
049500                                                                  
049600*----------------------------------------------------------*      
049700*  4000-PRINT-HEADINGS                                      *     
049800*----------------------------------------------------------*      
049900 4000-PRINT-HEADINGS.                                             
050000     WRITE REPORT-LINE FROM AR-HDG1                               
050100         BEFORE ADVANCING TOP-OF-FORM.                            
050200     MOVE AR-TODAY-DTE TO AR-HDG2-DTE.                            
050300     WRITE REPORT-LINE FROM AR-HDG2                               
050400         AFTER ADVANCING 1 LINE.                                  
050500                                                                  
050600*----------------------------------------------------------*      
050700*  5000-PRINT-CAMPAIGN-SUMMARY                               *    
050800*----------------------------------------------------------*      
050900 5000-PRINT-CAMPAIGN-SUMMARY.                                     
051000     MOVE SPACES TO REPORT-LINE.                                  
051100     MOVE 'CAMPAIGN SUMMARY' TO REPORT-LINE.                      
051200     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   
051300     PERFORM 5100-PRINT-ONE-SUMMARY-LINE                          
051400         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
051500         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT.                 
051600                                                                  
051700 5100-PRINT-ONE-SUMMARY-LINE.                                     
051800     SET AR-CAM-IX TO AR-CAMPAIGN-IDX.                            
051900     PERFORM 5200-CALC-OPEN-RATE.                                 
052000     PERFORM 5300-CALC-CLICK-RATE.                                
052100     PERFORM 5400-CALC-CONVERT-RATE.                              
052200     MOVE AR-TBL-CAMPAIGN-ID (AR-CAM-IX) TO AR-DL-CAMPAIGN-ID.    
052300     MOVE AR-TBL-CAMPAIGN-NAME (AR-CAM-IX) (1:30)                 
052400                                       TO AR-DL-CAMPAIGN-NAME.    
052500     MOVE AR-TBL-SENT-CNT (AR-CAM-IX) TO AR-DL-SENT.              
052600     MOVE AR-TBL-OPENED-CNT (AR-CAM-IX) TO AR-DL-OPENED.          
052700     MOVE AR-TBL-CLICKED-CNT (AR-CAM-IX) TO AR-DL-CLICKED.        
052800     MOVE AR-TBL-CONVERT-CNT (AR-CAM-IX) TO AR-DL-CONVERT.        
052900     MOVE AR-TBL-REVENUE-AMT (AR-CAM-IX) TO AR-DL-REVENUE.        
053000     WRITE REPORT-LINE FROM AR-DETAIL-LINE                        
053100         AFTER ADVANCING 1 LINE.                                  
053200     ADD AR-TBL-SENT-CNT (AR-CAM-IX) TO AR-GT-SENT-CNT.           
053300     ADD AR-TBL-OPENED-CNT (AR-CAM-IX) TO AR-GT-OPENED-CNT.       
053400     ADD AR-TBL-CLICKED-CNT (AR-CAM-IX) TO AR-GT-CLICKED-CNT.     
053500     ADD AR-TBL-CONVERT-CNT (AR-CAM-IX) TO AR-GT-CONVERT-CNT.     
053600     ADD AR-TBL-REVENUE-AMT (AR-CAM-IX) TO AR-GT-REVENUE-AMT.     
053700     IF AR-TBL-STATUS-CDE (AR-CAM-IX) = 'ACTIVE'                  
053800         ADD 1 TO AR-DASH-ACTIVE-CNT                              
053900     END-IF.                                                      
054000     ADD AR-TBL-WIN-SENT-CNT (AR-CAM-IX) TO AR-DASH-SENT-TOT.     
054100     ADD AR-TBL-WIN-OPENED-CNT (AR-CAM-IX) TO AR-DASH-OPENED-TOT. 
054200     ADD AR-TBL-WIN-CONVERT-CNT (AR-CAM-IX) TO AR-DASH-CONVERT-TOT
054300     ADD AR-TBL-WIN-REVENUE-AMT (AR-CAM-IX) TO AR-DASH-REVENUE-TOT
054400     PERFORM 8100-CONSIDER-FOR-TOP5.                              
054500                                                                  
054600 5200-CALC-OPEN-RATE.                                             
054700     IF AR-TBL-SENT-CNT (AR-CAM-IX) = ZERO                        
054800         MOVE ZERO TO AR-RATE-RESULT                              
054900     ELSE                                                         
055000         COMPUTE AR-RATE-RESULT ROUNDED =                         
055100             (AR-TBL-OPENED-CNT (AR-CAM-IX) /                     
055200              AR-TBL-SENT-CNT (AR-CAM-IX)) * 100                  
055300     END-IF.                                                      
055400     MOVE AR-RATE-RESULT TO AR-DL-RATE-1.                         
055500                                                                  
055600 5300-CALC-CLICK-RATE.                                            
055700     IF AR-TBL-OPENED-CNT (AR-CAM-IX) = ZERO                      
055800         MOVE ZERO TO AR-RATE-RESULT                              
055900     ELSE                                                         
056000         COMPUTE AR-RATE-RESULT ROUNDED =                         
056100             (AR-TBL-CLICKED-CNT (AR-CAM-IX) /                    
056200              AR-TBL-OPENED-CNT (AR-CAM-IX)) * 100                
056300     END-IF.                                                      
056400     MOVE AR-RATE-RESULT TO AR-DL-RATE-2.                         
056500                                                                  
056600 5400-CALC-CONVERT-RATE.                                          
056700     IF AR-TBL-SENT-CNT (AR-CAM-IX) = ZERO                        
056800         MOVE ZERO TO AR-RATE-RESULT                              
056900     ELSE                                                         
057000         COMPUTE AR-RATE-RESULT ROUNDED =                         
057100             (AR-TBL-CONVERT-CNT (AR-CAM-IX) /                    
057200              AR-TBL-SENT-CNT (AR-CAM-IX)) * 100                  
057300     END-IF.                                                      
057400     MOVE AR-RATE-RESULT TO AR-DL-RATE-3.                         
057500                                                                  
057600*----------------------------------------------------------*      
057700*  6000-PRINT-ROI-SECTION                                    *    
057800*----------------------------------------------------------*      
057900 6000-PRINT-ROI-SECTION.                                          
058000     MOVE SPACES TO REPORT-LINE.                                  
058100     MOVE 'ROI BY CAMPAIGN' TO REPORT-LINE.                       
058200     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   
058300     PERFORM 6100-PRINT-ONE-ROI-LINE                              
058400         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
058500         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT.                 
058600                                                                  
058700 6100-PRINT-ONE-ROI-LINE.                                         
058800     SET AR-CAM-IX TO AR-CAMPAIGN-IDX.                            
058900     COMPUTE AR-PROFIT-RESULT =                                   
059000         AR-TBL-REVENUE-AMT (AR-CAM-IX) -                         
059100         AR-TBL-COST-AMT (AR-CAM-IX).                             
059200     IF AR-TBL-COST-AMT (AR-CAM-IX) > ZERO                        
059300         COMPUTE AR-ROI-RESULT ROUNDED =                          
059400             (AR-PROFIT-RESULT /                                  
059500              AR-TBL-COST-AMT (AR-CAM-IX)) * 100                  
059600     ELSE                                                         
059700         IF AR-TBL-REVENUE-AMT (AR-CAM-IX) = ZERO                 
059800             MOVE ZERO TO AR-ROI-RESULT                           
059900         ELSE                                                     
060000             MOVE 99999.99 TO AR-ROI-RESULT                       
060100         END-IF                                                   
060200     END-IF.                                                      
060300     MOVE SPACES TO REPORT-LINE.                                  
060400     MOVE AR-TBL-CAMPAIGN-ID (AR-CAM-IX) TO AR-DL-CAMPAIGN-ID.    
060500     MOVE AR-DL-CAMPAIGN-ID TO REPORT-LINE (1:7).                 
060600     MOVE AR-TBL-COST-AMT (AR-CAM-IX) TO AR-DL-REVENUE.           
060700     MOVE AR-DL-REVENUE TO REPORT-LINE (12:10).                   
060800     MOVE AR-TBL-REVENUE-AMT (AR-CAM-IX) TO AR-DL-REVENUE.        
060900     MOVE AR-DL-REVENUE TO REPORT-LINE (26:10).                   
061000     MOVE AR-PROFIT-RESULT TO AR-DL-REVENUE.                      
061100     MOVE AR-DL-REVENUE TO REPORT-LINE (40:10).                   
061200     MOVE AR-ROI-RESULT TO AR-DL-RATE-1.                          
061300     MOVE AR-DL-RATE-1 TO REPORT-LINE (54:8).                     
061400     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
061500                                                                  
061600*----------------------------------------------------------*      
061700*  7000-PRINT-FUNNEL-SECTION                                 *    
061800*----------------------------------------------------------*      
061900 7000-PRINT-FUNNEL-SECTION.                                       
062000     MOVE SPACES TO REPORT-LINE.                                  
062100     MOVE 'CONVERSION FUNNEL BY CAMPAIGN' TO REPORT-LINE.         
062200     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   
062300     PERFORM 7100-PRINT-ONE-FUNNEL-LINE                           
062400         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
062500         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT.                 
062600                                                                  
062700 7100-PRINT-ONE-FUNNEL-LINE.                                      
062800     SET AR-CAM-IX TO AR-CAMPAIGN-IDX.                            
062900     MOVE SPACES TO REPORT-LINE.                                  
063000     MOVE AR-TBL-CAMPAIGN-ID (AR-CAM-IX) TO AR-DL-CAMPAIGN-ID.    
063100     MOVE AR-DL-CAMPAIGN-ID TO REPORT-LINE (1:7).                 
063200     MOVE AR-TBL-SENT-CNT (AR-CAM-IX) TO AR-DL-SENT.              
063300     MOVE AR-DL-SENT TO REPORT-LINE (12:9).                       
063400     MOVE AR-TBL-OPENED-CNT (AR-CAM-IX) TO AR-DL-SENT.            
063500     MOVE AR-DL-SENT TO REPORT-LINE (24:9).                       
063600     MOVE AR-TBL-CLICKED-CNT (AR-CAM-IX) TO AR-DL-SENT.           
063700     MOVE AR-DL-SENT TO REPORT-LINE (36:9).                       
063800     MOVE AR-TBL-CONVERT-CNT (AR-CAM-IX) TO AR-DL-SENT.           
063900     MOVE AR-DL-SENT TO REPORT-LINE (48:9).                       
064000     PERFORM 5200-CALC-OPEN-RATE.                                 
064100     MOVE AR-DL-RATE-1 TO REPORT-LINE (60:8).                     
064200     PERFORM 5300-CALC-CLICK-RATE.                                
064300     MOVE AR-DL-RATE-2 TO REPORT-LINE (70:8).                     
064400     PERFORM 5400-CALC-CONVERT-RATE.                              
064500     MOVE AR-DL-RATE-3 TO REPORT-LINE (80:8).                     
064600     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
064700     PERFORM 7150-PRINT-ONE-DROPOFF-LINE.                         
064800                                                                  
064900 7150-PRINT-ONE-DROPOFF-LINE.                                     
065000     MOVE SPACES TO REPORT-LINE.                                  
065100     MOVE 'DROP-OFFS SENT-OPEN/OPEN-CLICK/CLICK-CONV'             
065200         TO REPORT-LINE (3:42).                                   
065300     SUBTRACT AR-TBL-OPENED-CNT (AR-CAM-IX)                       
065400         FROM AR-TBL-SENT-CNT (AR-CAM-IX)                         
065500         GIVING AR-SERIAL-RESULT.                                 
065600     MOVE AR-SERIAL-RESULT TO REPORT-LINE (48:9).                 
065700     SUBTRACT AR-TBL-CLICKED-CNT (AR-CAM-IX)                      
065800         FROM AR-TBL-OPENED-CNT (AR-CAM-IX)                       
065900         GIVING AR-SERIAL-RESULT.                                 
066000     MOVE AR-SERIAL-RESULT TO REPORT-LINE (60:9).                 
066100     SUBTRACT AR-TBL-CONVERT-CNT (AR-CAM-IX)                      
066200         FROM AR-TBL-CLICKED-CNT (AR-CAM-IX)                      
066300         GIVING AR-SERIAL-RESULT.                                 
066400     MOVE AR-SERIAL-RESULT TO REPORT-LINE (72:9).                 
066500     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
066600                                                                  
066700*----------------------------------------------------------*      
066800*  7500-PRINT-SEGMENT-PERFORMANCE                            *    
066900*----------------------------------------------------------*      
067000 7500-PRINT-SEGMENT-PERFORMANCE.                                  
067100     MOVE SPACES TO REPORT-LINE.                                  
067200     MOVE 'SEGMENT PERFORMANCE' TO REPORT-LINE.                   
067300     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   
067400     PERFORM 7600-PRINT-ONE-SEGMENT-LINE                          
067500         VARYING AR-SEGMENT-IDX FROM 1 BY 1                       
067600         UNTIL AR-SEGMENT-IDX > AR-SEGMENT-CNT.                   
067700                                                                  
067800 7600-PRINT-ONE-SEGMENT-LINE.                                     
067900     SET AR-SEG-IX TO AR-SEGMENT-IDX.                             
068000     IF AR-TBL-SEG-RATE-DAY-CNT (AR-SEG-IX) = ZERO                
068100         MOVE ZERO TO AR-RATE-RESULT                              
068200     ELSE                                                         
068300         COMPUTE AR-RATE-RESULT ROUNDED =                         
068400             AR-TBL-SEG-RATE-SUM (AR-SEG-IX) /                    
068500             AR-TBL-SEG-RATE-DAY-CNT (AR-SEG-IX)                  
068600     END-IF.                                                      
068700     MOVE SPACES TO REPORT-LINE.                                  
068800     MOVE AR-TBL-SEG-SEGMENT-ID (AR-SEG-IX) TO REPORT-LINE (1:5). 
068900     MOVE AR-TBL-SEG-CAMP-CNT (AR-SEG-IX) TO REPORT-LINE (10:5).  
069000     MOVE AR-TBL-SEG-SENT-CNT (AR-SEG-IX)                         
069100                                     TO REPORT-LINE (20:9).       
069200     MOVE AR-TBL-SEG-CONVERT-CNT (AR-SEG-IX)                      
069300                                     TO REPORT-LINE (32:9).       
069400     MOVE AR-TBL-SEG-REVENUE-AMT (AR-SEG-IX) TO AR-DL-REVENUE.    
069500     MOVE AR-DL-REVENUE TO REPORT-LINE (44:10).                   
069600     MOVE AR-RATE-RESULT TO AR-DL-RATE-1.                         
069700     MOVE AR-DL-RATE-1 TO REPORT-LINE (58:8).                     
069800     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
069900                                                                  
070000*----------------------------------------------------------*      
070100*  8000-PRINT-DASHBOARD - SENT/OPENED/CONVERTED/REVENUE AND  *    
070200*  THE TOP-5 RANKING ARE BUILT FROM THE AR-TBL-WIN-* COLUMNS *    
070300*  3200 ACCUMULATES SEPARATELY FROM THE ALL-TIME AR-TBL-*     *   
070400*  COLUMNS - ONLY METRFILE ROWS WHOSE METRIC-DTE FALLS ON OR  *   
070500*  AFTER AR-SERIAL-WINDOW-START (TODAY MINUS                  *   
070600*  AR-DASHBOARD-WINDOW-DAYS) COUNT HERE.  ACTIVE-CAMPAIGN     *   
070700*  COUNT IS NOT DATE-DRIVEN AND STAYS AS-OF-TODAY.            *   
070800*----------------------------------------------------------*      
070900 8000-PRINT-DASHBOARD.                                            
071000     MOVE SPACES TO REPORT-LINE.                                  
071100     MOVE 'DASHBOARD' TO REPORT-LINE.                             
071200     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   
071300     MOVE SPACES TO REPORT-LINE.                                  
071400     MOVE 'ACTIVE CAMPAIGNS' TO REPORT-LINE (1:20).               
071500     MOVE AR-DASH-ACTIVE-CNT TO REPORT-LINE (22:5).               
071600     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
071700     MOVE SPACES TO REPORT-LINE.                                  
071800     MOVE 'SENT/OPENED/CONVERTED/REVENUE' TO REPORT-LINE (1:29).  
071900     MOVE AR-DASH-SENT-TOT TO REPORT-LINE (32:9).                 
072000     MOVE AR-DASH-OPENED-TOT TO REPORT-LINE (42:9).               
072100     MOVE AR-DASH-CONVERT-TOT TO REPORT-LINE (52:9).              
072200     MOVE AR-DASH-REVENUE-TOT TO AR-DL-REVENUE.                   
072300     MOVE AR-DL-REVENUE TO REPORT-LINE (62:10).                   
072400     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
072500     PERFORM 8200-PRINT-ONE-TOP5-LINE                             
072600         VARYING AR-RANK-IDX FROM 1 BY 1 UNTIL AR-RANK-IDX > 5.   
072700     PERFORM 8300-TALLY-INTERACTION-TYPES.                        
072800     MOVE SPACES TO REPORT-LINE.                                  
072900     MOVE 'INTERACTIONS - EMAIL_OPEN/CLICK/CONVERSION/UNSUB'      
073000         TO REPORT-LINE (1:49).                                   
073100     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
073200     MOVE SPACES TO REPORT-LINE.                                  
073300     MOVE AR-DASH-ITYPE-EMAIL-CNT TO REPORT-LINE (1:9).           
073400     MOVE AR-DASH-ITYPE-CLICK-CNT TO REPORT-LINE (12:9).          
073500     MOVE AR-DASH-ITYPE-CONV-CNT TO REPORT-LINE (23:9).           
073600     MOVE AR-DASH-ITYPE-UNSUB-CNT TO REPORT-LINE (34:9).          
073700     MOVE AR-DASH-ITYPE-CONV-AMT TO AR-DL-REVENUE.                
073800     MOVE AR-DL-REVENUE TO REPORT-LINE (45:10).                   
073900     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
074000                                                                  
074100 8100-CONSIDER-FOR-TOP5.                                          
074200     PERFORM 8150-CALC-WIN-CONVERT-RATE.                          
074300     SET AR-BEST-IDX TO ZERO.                                     
074400     PERFORM 8110-FIND-LOWEST-SLOT                                
074500         VARYING AR-RANK-IDX FROM 1 BY 1 UNTIL AR-RANK-IDX > 5.   
074600     IF AR-BEST-IDX > 0                                           
074700         MOVE AR-TBL-CAMPAIGN-ID (AR-CAM-IX)                      
074800                     TO AR-DASH-TOP5-CAMP-ID (AR-BEST-IDX)        
074900         MOVE AR-RATE-RESULT                                      
075000                     TO AR-DASH-TOP5-RATE (AR-BEST-IDX)           
075100         MOVE 'Y' TO AR-DASH-TOP5-USED (AR-BEST-IDX)              
075200     END-IF.                                                      
075300                                                                  
075400 8150-CALC-WIN-CONVERT-RATE.                                      
075500     IF AR-TBL-WIN-SENT-CNT (AR-CAM-IX) = ZERO                    
075600         MOVE ZERO TO AR-RATE-RESULT                              
075700     ELSE                                                         
075800         COMPUTE AR-RATE-RESULT ROUNDED =                         
075900             (AR-TBL-WIN-CONVERT-CNT (AR-CAM-IX) /                
076000              AR-TBL-WIN-SENT-CNT (AR-CAM-IX)) * 100              
076100     END-IF.                                                      
076200                                                                  
076300 8110-FIND-LOWEST-SLOT.                                           
076400     IF AR-DASH-TOP5-USED (AR-RANK-IDX) = 'N'                     
076500         IF AR-BEST-IDX = ZERO                                    
076600             SET AR-BEST-IDX TO AR-RANK-IDX                       
076700         END-IF                                                   
076800     ELSE                                                         
076900         IF AR-RATE-RESULT > AR-DASH-TOP5-RATE (AR-RANK-IDX)      
077000            AND (AR-BEST-IDX = ZERO OR                            
077100                 AR-DASH-TOP5-RATE (AR-RANK-IDX) <                
077200                 AR-DASH-TOP5-RATE (AR-BEST-IDX))                 
077300             SET AR-BEST-IDX TO AR-RANK-IDX                       
077400         END-IF                                                   
077500     END-IF.                                                      
077600                                                                  
077700 8200-PRINT-ONE-TOP5-LINE.                                        
077800     IF AR-DASH-TOP5-USED (AR-RANK-IDX) = 'Y'                     
077900         MOVE SPACES TO REPORT-LINE                               
078000         MOVE 'TOP 5' TO REPORT-LINE (1:5)                        
078100         MOVE AR-RANK-IDX TO REPORT-LINE (7:3)                    
078200         MOVE AR-DASH-TOP5-CAMP-ID (AR-RANK-IDX)                  
078300                                  TO REPORT-LINE (12:7)           
078400         MOVE AR-DASH-TOP5-RATE (AR-RANK-IDX) TO AR-DL-RATE-1     
078500         MOVE AR-DL-RATE-1 TO REPORT-LINE (22:8)                  
078600         WRITE REPORT-LINE AFTER ADVANCING 1 LINE                 
078700     END-IF.                                                      
078800                                                                  
078900 8300-TALLY-INTERACTION-TYPES.                                    
079000     OPEN INPUT INTERACTION-FILE.                                 
079100     PERFORM 8310-READ-INTERACTION.                               
079200     PERFORM 8320-CLASSIFY-ONE-INTERACTION                        
079300         UNTIL AR-INTERFILE-EOF.                                  
079400     CLOSE INTERACTION-FILE.                                      
079500                                                                  
079600 8310-READ-INTERACTION.                                           
079700     READ INTERACTION-FILE                                        
079800         AT END SET AR-INTERFILE-EOF TO TRUE                      
079900     END-READ.                                                    
080000                                                                  
080100 8320-CLASSIFY-ONE-INTERACTION.                                   
080200     ADD 1 TO AR-INTERFILE-READ-CNT.                              
080300     EVALUATE INF-INTERACTION-TYPE-CDE                            
080400         WHEN 'EMAIL_OPEN'                                        
080500             ADD 1 TO AR-DASH-ITYPE-EMAIL-CNT                     
080600         WHEN 'CLICK'                                             
080700             ADD 1 TO AR-DASH-ITYPE-CLICK-CNT                     
080800         WHEN 'CONVERSION'                                        
080900             ADD 1 TO AR-DASH-ITYPE-CONV-CNT                      
081000             ADD INF-CONVERSION-AMT TO AR-DASH-ITYPE-CONV-AMT     
081100         WHEN 'UNSUBSCRIBE'                                       
081200             ADD 1 TO AR-DASH-ITYPE-UNSUB-CNT                     
081300         WHEN OTHER                                               
081400             CONTINUE                                             
081500     END-EVALUATE.                                                
081600     PERFORM 8310-READ-INTERACTION.                               
081700                                                                  
081800*----------------------------------------------------------*      
081900*  8500-PRINT-ATTRIBUTION - UNIQUE CONVERTING CUSTOMERS PER  *    
082000*  CAMPAIGN FROM INTERFILE, CAMPAIGNS WITH REVENUE > 0 ONLY, *    
082100*  ORDERED BY REVENUE DESCENDING.                            *    
082200*----------------------------------------------------------*      
082300 8500-PRINT-ATTRIBUTION.                                          
082400     PERFORM 8600-SCAN-INTERACTIONS-FOR-ATTR.                     
082500     MOVE SPACES TO REPORT-LINE.                                  
082600     MOVE 'ATTRIBUTION - ORDERED BY REVENUE' TO REPORT-LINE.      
082700     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   
082800     PERFORM 8700-PRINT-HIGHEST-REMAINING                         
082900         VARYING AR-RANK-IDX FROM 1 BY 1                          
083000         UNTIL AR-RANK-IDX > AR-CAMPAIGN-CNT.                     
083100                                                                  
083200 8600-SCAN-INTERACTIONS-FOR-ATTR.                                 
083300     OPEN INPUT INTERACTION-FILE.                                 
083400     PERFORM 8610-READ-ATTR-INTERACTION.                          
083500     PERFORM 8620-APPLY-ONE-ATTR-INTERACTION                      
083600         UNTIL AR-INTERFILE-EOF.                                  
083700     CLOSE INTERACTION-FILE.                                      
083800     MOVE '00' TO AR-INTERFILE-STATUS.                            
083900                                                                  
084000 8610-READ-ATTR-INTERACTION.                                      
084100     READ INTERACTION-FILE                                        
084200         AT END SET AR-INTERFILE-EOF TO TRUE                      
084300     END-READ.                                                    
084400                                                                  
084500 8620-APPLY-ONE-ATTR-INTERACTION.                                 
084600     IF INF-INTERACTION-TYPE-CDE = 'CONVERSION'                   
084700         MOVE INF-INTERACTION-STAMP (1:8) TO AR-GENERIC-DTE       
084800         PERFORM 9800-CALC-DAY-SERIAL                             
084900         IF AR-SERIAL-RESULT NOT < AR-SERIAL-WINDOW-START         
085000             PERFORM 3300-FIND-CAMPAIGN-ENTRY-BY-ATTR             
085100             IF AR-CAM-IX > 0                                     
085200                 ADD INF-CONVERSION-AMT                           
085300                     TO AR-TBL-ATTR-REVENUE-AMT (AR-CAM-IX)       
085400                 PERFORM 8630-ADD-UNIQUE-CUSTOMER                 
085500             END-IF                                               
085600         END-IF                                                   
085700     END-IF.                                                      
085800     PERFORM 8610-READ-ATTR-INTERACTION.                          
085900                                                                  
086000 3300-FIND-CAMPAIGN-ENTRY-BY-ATTR.                                
086100     SET AR-CAM-IX TO ZERO.                                       
086200     PERFORM 8625-SEARCH-ONE-ENTRY-BY-ATTR                        
086300         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
086400         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT                  
086500         OR AR-CAM-IX > 0.                                        
086600                                                                  
086700 8625-SEARCH-ONE-ENTRY-BY-ATTR.                                   
086800     IF AR-TBL-CAMPAIGN-ID (AR-CAMPAIGN-IDX) =                    
086900             INF-CAMPAIGN-ID                                      
087000         SET AR-CAM-IX TO AR-CAMPAIGN-IDX                         
087100     END-IF.                                                      
087200                                                                  
087300 8630-ADD-UNIQUE-CUSTOMER.                                        
087400     PERFORM 8640-SEARCH-ATTR-CUSTOMER                            
087500         VARYING AR-METRIC-IDX FROM 1 BY 1                        
087600         UNTIL AR-METRIC-IDX > AR-TBL-ATTR-CUST-CNT (AR-CAM-IX)   
087700         OR AR-TBL-ATTR-CUST-ID (AR-CAM-IX AR-METRIC-IDX)         
087800                 = INF-CUSTOMER-ID.                               
087900     IF AR-METRIC-IDX > AR-TBL-ATTR-CUST-CNT (AR-CAM-IX)          
088000        AND AR-TBL-ATTR-CUST-CNT (AR-CAM-IX) < 500                
088100         ADD 1 TO AR-TBL-ATTR-CUST-CNT (AR-CAM-IX)                
088200         MOVE INF-CUSTOMER-ID TO AR-TBL-ATTR-CUST-ID              
088300                 (AR-CAM-IX AR-TBL-ATTR-CUST-CNT (AR-CAM-IX))     
088400     END-IF.                                                      
088500                                                                  
088600 8640-SEARCH-ATTR-CUSTOMER.                                       
088700     CONTINUE.                                                    
088800                                                                  
088900 8700-PRINT-HIGHEST-REMAINING.                                    
089000     SET AR-BEST-IDX TO ZERO.                                     
089100     PERFORM 8710-FIND-HIGHEST-UNPRINTED                          
089200         VARYING AR-CAMPAIGN-IDX FROM 1 BY 1                      
089300         UNTIL AR-CAMPAIGN-IDX > AR-CAMPAIGN-CNT.                 
089400     IF AR-BEST-IDX > 0                                           
089500         SET AR-CAM-IX TO AR-BEST-IDX                             
089600         IF AR-TBL-ATTR-REVENUE-AMT (AR-CAM-IX) > ZERO            
089700             PERFORM 8720-PRINT-ONE-ATTR-LINE                     
089800         END-IF                                                   
089900         MOVE -1 TO AR-TBL-ATTR-REVENUE-AMT (AR-CAM-IX)           
090000     END-IF.                                                      
090100                                                                  
090200 8710-FIND-HIGHEST-UNPRINTED.                                     
090300     IF AR-TBL-ATTR-REVENUE-AMT (AR-CAMPAIGN-IDX) >= ZERO         
090400        AND (AR-BEST-IDX = ZERO OR                                
090500             AR-TBL-ATTR-REVENUE-AMT (AR-CAMPAIGN-IDX) >          
090600             AR-TBL-ATTR-REVENUE-AMT (AR-BEST-IDX))               
090700         SET AR-BEST-IDX TO AR-CAMPAIGN-IDX                       
090800     END-IF.                                                      
090900                                                                  
091000 8720-PRINT-ONE-ATTR-LINE.                                        
091100     IF AR-TBL-COST-AMT (AR-CAM-IX) > ZERO                        
091200         COMPUTE AR-ROI-RESULT ROUNDED =                          
091300             ((AR-TBL-ATTR-REVENUE-AMT (AR-CAM-IX) -              
091400               AR-TBL-COST-AMT (AR-CAM-IX)) /                     
091500              AR-TBL-COST-AMT (AR-CAM-IX)) * 100                  
091600     ELSE                                                         
091700         MOVE ZERO TO AR-ROI-RESULT                               
091800     END-IF.                                                      
091900     MOVE SPACES TO REPORT-LINE.                                  
092000     MOVE AR-TBL-CAMPAIGN-ID (AR-CAM-IX) TO REPORT-LINE (1:7).    
092100     MOVE AR-TBL-ATTR-CUST-CNT (AR-CAM-IX)                        
092200                                    TO REPORT-LINE (12:7).        
092300     MOVE AR-TBL-ATTR-REVENUE-AMT (AR-CAM-IX) TO AR-DL-REVENUE.   
092400     MOVE AR-DL-REVENUE TO REPORT-LINE (22:10).                   
092500     MOVE AR-TBL-COST-AMT (AR-CAM-IX) TO AR-DL-REVENUE.           
092600     MOVE AR-DL-REVENUE TO REPORT-LINE (36:10).                   
092700     MOVE AR-ROI-RESULT TO AR-DL-RATE-1.                          
092800     MOVE AR-DL-RATE-1 TO REPORT-LINE (50:8).                     
092900     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
093000                                                                  
093100*----------------------------------------------------------*      
093200*  9000-PRINT-GRAND-TOTALS - CONTROL BREAK, FINAL LINE       *    
093300*----------------------------------------------------------*      
093400 9000-PRINT-GRAND-TOTALS.                                         
093500     MOVE SPACES TO REPORT-LINE.                                  
093600     MOVE 'GRAND TOTALS' TO REPORT-LINE.                          
093700     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   
093800     MOVE SPACES TO REPORT-LINE.                                  
093900     MOVE AR-GT-SENT-CNT TO REPORT-LINE (1:9).                    
094000     MOVE AR-GT-OPENED-CNT TO REPORT-LINE (12:9).                 
094100     MOVE AR-GT-CLICKED-CNT TO REPORT-LINE (24:9).                
094200     MOVE AR-GT-CONVERT-CNT TO REPORT-LINE (36:9).                
094300     MOVE AR-GT-REVENUE-AMT TO AR-DL-REVENUE.                     
094400     MOVE AR-DL-REVENUE TO REPORT-LINE (48:10).                   
094500     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    
094600                                                                  
094700*----------------------------------------------------------*      
094800*  9500-PRINT-SUMMARY                                        *    
094900*----------------------------------------------------------*      
095000 9500-PRINT-SUMMARY.                                              
095100     DISPLAY 'MARKETING-ANALYTICS-REPORT RUN COMPLETE'.           
095200     DISPLAY 'INTERACTIONS READ...........' AR-INTERFILE-READ-CNT.
095300     DISPLAY 'CAMPAIGNS SUMMARIZED........' AR-CAMPAIGN-CNT.      
095400     DISPLAY 'SEGMENTS SUMMARIZED.........' AR-SEGMENT-CNT.       
095500                                                                  
095600*----------------------------------------------------------*      
095700*  9800-CALC-DAY-SERIAL - APPROXIMATE 30/360 DAY SERIAL      *    
095800*  (CCYY * 360) + (MM * 30) + DD - SAME CONVENTION AS THE    *    
095900*  SEGMENTATION AND EVENT-DRAIN RUNS USE FOR DAY WINDOWS.    *    
096000*  CALLER MOVES THE 8-BYTE DATE TO AR-GENERIC-DTE FIRST.     *    
096100*----------------------------------------------------------*      
096200 9800-CALC-DAY-SERIAL.                                            
096300     COMPUTE AR-SERIAL-RESULT =                                   
096400         (AR-GEN-CCYY * 360) + (AR-GEN-MM * 30) + AR-GEN-DD.      
