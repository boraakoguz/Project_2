000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. EVENT-QUEUE-DRAIN.                                   
000300 AUTHOR. DST. MODIFIED BY MPK, SHR, TLW.                          
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 02/02/1996.                                        
000600 DATE-COMPILED. 02/02/1996.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  EVENT-QUEUE-DRAIN                                        *     
001000*  DRAINS UP TO DR-DRAIN-LIMIT UNPROCESSED RECORDS FROM      *    
001100*  EVENTFILE IN PUBLISHED (EVQ-EVENT-ID) ORDER, DISPATCHES   *    
001200*  EACH BY EVENT-TYPE, AND REWRITES EVENTFILE WITH THE       *    
001300*  PROCESSED-FLAG SET SO THE RUN IS SAFE TO REPEAT.          *    
001400*----------------------------------------------------------*      
001500*  CHANGE LOG                                               *     
001600*  DATE       BY   REQUEST   DESCRIPTION                    *     
001700*  --------   ---  --------  ---------------------------    *     
001800*  02/02/96   MPK  CR-1422   ORIGINAL RUN - PURCHASE AND      *   
001900*                            UNSUBSCRIBE HANDLERS ONLY.      *    
002000*  05/30/99   SHR  CR-1513   ADDED PROCESSED-FLAG REWRITE SO  *   
002100*                            THE RUN CAN BE RE-RUN SAFELY.    *   
002200*                            Y2K REVIEW - NO 2-DIGIT YEAR     *   
002300*                            FIELDS FOUND IN THIS MODULE.     *   
002400*  07/09/01   RJT  CR-1591   ADDED EMAIL-OPENED/LINK-CLICKED  *   
002500*                            INTERACTION TRACKING HANDLERS.   *   
002600*  04/23/04   TLW  CR-1700   ADDED CUSTOMER-REGISTERED SINGLE *   
002700*                            -CUSTOMER RECATEGORIZATION AND   *   
002800*                            DRAIN-LIMIT PARAMETER.           *   
002900*  09/08/06   MPK  CR-1789   LOCATION/INDUSTRY SUBSTRING      *   
003000*                            MATCH IN 7500 WAS CASE-SENSITIVE *   
003100*                            LIKE SGM.BATCH CR-1788 - BOTH    *   
003200*                            SIDES NOW FOLDED TO UPPER CASE   *   
003300*                            BEFORE THE INSPECT TALLY.        *   
003400*  09/11/06   MPK  CR-1791   4100/4200 ONLY EVER CHECKED      *   
003500*                            TRIGGER-TYPE PURCHASE - EMAIL-   *   
003600*                            OPEN AND LINK-CLICK TRIGGER ROWS *   
003700*                            COULD NEVER FIRE.  GENERALIZED   *   
003800*                            TO TAKE THE EVENT TYPE FROM       *  
003900*                            DR-CHECK-TRIGGER-TYPE-TXT AND    *   
004000*                            CALLED FROM 5000/5100 TOO.       *   
004100*  09/11/06   MPK  CR-1795   ADDED FILE-STATUS CHECKS ON THE  *   
004200*                            CUSTSEG AND EVENTFILE OPENS SO A *   
004300*                            BAD OPEN ABENDS WITH RC=16       *   
004400*                            INSTEAD OF DRAINING A ZERO-ROW   *   
004500*                            EVENT FILE SILENTLY.             *   
004600*  09/11/06   MPK  CR-1798   7510/7520 TALLYING FOR ALL WAS   *   
004700*                            COMPARING AGAINST THE PATTERN'S  *   
004800*                            FULL PADDED LENGTH, DEGENERATING *   
004900*                            INTO EXACT EQUALITY - CRITERIA   *   
005000*                            TEXT NOW TRIMMED WITH REFERENCE  *   
005100*                            MODIFICATION BEFORE THE TALLY.   *   
005200*----------------------------------------------------------*      
005300 ENVIRONMENT DIVISION.                                            
005400 CONFIGURATION SECTION.                                           
005500 SPECIAL-NAMES.                                                   
005600     C01 IS TOP-OF-FORM.                                          
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900     SELECT EVENT-IN-FILE ASSIGN TO "EVENTFILE"                   
006000         FILE STATUS IS DR-EVENTFILE-IN-STATUS.                   
006100     SELECT EVENT-OUT-FILE ASSIGN TO "EVENTFILE"                  
006200         FILE STATUS IS DR-EVENTFILE-OUT-STATUS.                  
006300     SELECT TRIGGER-FILE ASSIGN TO "TRIGFILE"                     
006400         FILE STATUS IS DR-TRIGFILE-STATUS.                       
006500     SELECT CUSTSEG-IN-FILE ASSIGN TO "CUSTSEG"                   
006600         FILE STATUS IS DR-CUSTSEG-IN-STATUS.                     
006700     SELECT CUSTSEG-OUT-FILE ASSIGN TO "CUSTSEG"                  
006800         FILE STATUS IS DR-CUSTSEG-OUT-STATUS.                    
006900     SELECT CUSTOMER-IN-FILE ASSIGN TO "CUSTFILE"                 
007000         FILE STATUS IS DR-CUSTFILE-IN-STATUS.                    
007100     SELECT CUSTOMER-OUT-FILE ASSIGN TO "CUSTFILE"                
007200         FILE STATUS IS DR-CUSTFILE-OUT-STATUS.                   
007300     SELECT SEGMENT-FILE ASSIGN TO "SEGFILE"                      
007400         FILE STATUS IS DR-SEGFILE-STATUS.                        
007500     SELECT INTERACTION-FILE ASSIGN TO "INTERFILE"                
007600         FILE STATUS IS DR-INTERFILE-STATUS.                      
007700     SELECT METRIC-IN-FILE ASSIGN TO "METRFILE"                   
007800         FILE STATUS IS DR-METRFILE-IN-STATUS.                    
007900     SELECT METRIC-OUT-FILE ASSIGN TO "METRFILE"                  
008000         FILE STATUS IS DR-METRFILE-OUT-STATUS.                   
008100 DATA DIVISION.                                                   
008200 FILE SECTION.                                                    
008300 FD  EVENT-IN-FILE.                                               
008400 01  EVENT-IN-REC.                                                
008500     05  EVI-EVENT-ID                    PIC 9(9).                
008600     05  EVI-EVENT-TYPE-CDE               PIC X(25).              
008700     05  EVI-CUSTOMER-ID                  PIC 9(9).               
008800     05  EVI-CAMPAIGN-ID                  PIC 9(7).               
008900     05  EVI-PURCHASE-AMT                 PIC S9(7)V99.           
009000     05  EVI-PROCESSED-CDE                 PIC X(1).              
009100     05  FILLER                            PIC X(02).             
009200 FD  EVENT-OUT-FILE.                                              
009300 01  EVENT-OUT-REC.                                               
009400     05  EVO-EVENT-ID                    PIC 9(9).                
009500     05  EVO-EVENT-TYPE-CDE               PIC X(25).              
009600     05  EVO-CUSTOMER-ID                  PIC 9(9).               
009700     05  EVO-CAMPAIGN-ID                  PIC 9(7).               
009800     05  EVO-PURCHASE-AMT                 PIC S9(7)V99.           
009900     05  EVO-PROCESSED-CDE                 PIC X(1).              
010000     05  FILLER                            PIC X(02).             
010100 FD  TRIGGER-FILE.                                                
010200 01  TRIGGER-REC.                                                 
010300     05  TRF-TRIGGER-ID                 PIC 9(5).                 
010400     05  TRF-TRIGGER-TYPE-TXT            PIC X(25).               
010500     05  TRF-SEGMENT-ID                  PIC 9(5).                
010600     05  TRF-TRIGGER-ACTION-CDE          PIC X(6).                
010700     05  TRF-ACTIVE-CDE                  PIC X(1).                
010800     05  TRF-COND-MIN-PURCH-FLAG         PIC X(1).                
010900     05  TRF-COND-MIN-PURCH-AMT          PIC S9(7)V99.            
011000     05  FILLER                          PIC X(01).               
011100 FD  CUSTSEG-IN-FILE.                                             
011200 01  CUSTSEG-IN-REC.                                              
011300     05  CSI-CUSTOMER-ID                 PIC 9(9).                
011400     05  CSI-SEGMENT-ID                  PIC 9(5).                
011500     05  CSI-ASSIGNED-STAMP              PIC 9(14).               
011600     05  CSI-AUTO-ASSIGNED-CDE           PIC X(1).                
011700     05  FILLER                          PIC X(01).               
011800 FD  CUSTSEG-OUT-FILE.                                            
011900 01  CUSTSEG-OUT-REC.                                             
012000     05  CSO-CUSTOMER-ID                 PIC 9(9).                
012100     05  CSO-SEGMENT-ID                  PIC 9(5).                
012200     05  CSO-ASSIGNED-STAMP              PIC 9(14).               
012300     05  CSO-AUTO-ASSIGNED-CDE           PIC X(1).                
012400     05  FILLER                          PIC X(01).               
012500 FD  CUSTOMER-IN-FILE.                                            
012600 01  CUSTOMER-IN-REC.                                             
012700     05  CUI-CUSTOMER-ID                 PIC 9(9).                
012800     05  CUI-EMAIL-ADDR                  PIC X(40).               
012900     05  CUI-FIRST-NAME                  PIC X(20).               
013000     05  CUI-LAST-NAME                   PIC X(20).               
013100     05  CUI-PHONE-NBR                   PIC X(20).               
013200     05  CUI-CREATED-DTE                 PIC 9(8).                
013300     05  CUI-LAST-ACTVY-DTE              PIC 9(8).                
013400     05  CUI-CONSENT-CDE                 PIC X(1).                
013500     05  CUI-PURCH-HIST-AMT              PIC S9(7)V99.            
013600     05  CUI-TOTAL-PURCH-CNT             PIC 9(5).                
013700     05  CUI-AVG-ORDER-AMT               PIC S9(7)V99.            
013800     05  CUI-ENGAGE-SCR                  PIC 9(3).                
013900     05  CUI-BIRTH-DTE                   PIC 9(8).                
014000     05  CUI-LOCATION-TXT                PIC X(30).               
014100     05  CUI-INDUSTRY-TXT                PIC X(20).               
014200     05  CUI-COMPANY-SIZE-CDE            PIC X(10).               
014300     05  FILLER                          PIC X(02).               
014400 FD  CUSTOMER-OUT-FILE.                                           
014500 01  CUSTOMER-OUT-REC.                                            
014600     05  CUO-CUSTOMER-ID                 PIC 9(9).                
014700     05  CUO-EMAIL-ADDR                  PIC X(40).               
014800     05  CUO-FIRST-NAME                  PIC X(20).               
014900     05  CUO-LAST-NAME                   PIC X(20).               
015000     05  CUO-PHONE-NBR                   PIC X(20).               
015100     05  CUO-CREATED-DTE                 PIC 9(8).                
015200     05  CUO-LAST-ACTVY-DTE              PIC 9(8).                
015300     05  CUO-CONSENT-CDE                 PIC X(1).                
015400     05  CUO-PURCH-HIST-AMT              PIC S9(7)V99.            
015500     05  CUO-TOTAL-PURCH-CNT             PIC 9(5).                
015600     05  CUO-AVG-ORDER-AMT               PIC S9(7)V99.            
015700     05  CUO-ENGAGE-SCR                  PIC 9(3).                
015800     05  CUO-BIRTH-DTE                   PIC 9(8).                
015900     05  CUO-LOCATION-TXT                PIC X(30).               
016000     05  CUO-INDUSTRY-TXT                PIC X(20).               
016100     05  CUO-COMPANY-SIZE-CDE            PIC X(10).               
016200     05  FILLER                          PIC X(02).               
016300 FD  SEGMENT-FILE.                                                
016400 01  SEGMENT-REC.                                                 
016500     05  SGF-SEGMENT-ID                 PIC 9(5).                 
016600     05  SGF-SEGMENT-NAME                PIC X(30).               
016700     05  SGF-ACTIVE-CDE                  PIC X(1).                
016800     05  SGF-CRIT-MIN-PURCH-FLAG         PIC X(1).                
016900     05  SGF-CRIT-MIN-PURCH-AMT          PIC S9(7)V99.            
017000     05  SGF-CRIT-MIN-ENGAGE-FLAG        PIC X(1).                
017100     05  SGF-CRIT-MIN-ENGAGE-SCR         PIC 9(3).                
017200     05  SGF-CRIT-DAYS-INACT-FLAG        PIC X(1).                
017300     05  SGF-CRIT-DAYS-INACT-CNT         PIC 9(5).                
017400     05  SGF-CRIT-TOT-PURCH-FLAG         PIC X(1).                
017500     05  SGF-CRIT-TOT-PURCH-CNT          PIC 9(5).                
017600     05  SGF-CRIT-CREATED-DAYS-FLAG      PIC X(1).                
017700     05  SGF-CRIT-CREATED-DAYS-CNT       PIC 9(5).                
017800     05  SGF-CRIT-LOCATION-FLAG          PIC X(1).                
017900     05  SGF-CRIT-LOCATION-TXT           PIC X(30).               
018000     05  SGF-CRIT-INDUSTRY-FLAG          PIC X(1).                
018100     05  SGF-CRIT-INDUSTRY-TXT           PIC X(20).               
018200     05  SGF-CRIT-COMP-SIZE-FLAG         PIC X(1).                
018300     05  SGF-CRIT-COMP-SIZE-CDE          PIC X(10).               
018400     05  SGF-CRIT-MIN-AGE-FLAG           PIC X(1).                
018500     05  SGF-CRIT-MIN-AGE-YRS            PIC 9(3).                
018600     05  SGF-CRIT-MAX-AGE-FLAG           PIC X(1).                
018700     05  SGF-CRIT-MAX-AGE-YRS            PIC 9(3).                
018800     05  FILLER                          PIC X(18).               
018900 FD  INTERACTION-FILE.                                            
019000 01  INTERACTION-REC.                                             
019100     05  INF-CUSTOMER-ID                PIC 9(9).                 
019200     05  INF-CAMPAIGN-ID                 PIC 9(7).                
019300     05  INF-INTERACTION-TYPE-CDE         PIC X(12).              
019400     05  INF-CONVERSION-AMT               PIC S9(7)V99.           
019500     05  INF-INTERACTION-STAMP            PIC 9(14).              
019600     05  FILLER                           PIC X(03).              
019700 FD  METRIC-IN-FILE.                                              
019800 01  METRIC-IN-REC.                                               
019900     05  MTI-CAMPAIGN-ID                PIC 9(7).                 
020000     05  MTI-METRIC-DTE                 PIC 9(8).                 
020100     05  MTI-EMAILS-SENT-CNT            PIC 9(7).                 
020200     05  MTI-EMAILS-OPENED-CNT          PIC 9(7).                 
020300     05  MTI-LINKS-CLICKED-CNT          PIC 9(7).                 
020400     05  MTI-CONVERSIONS-CNT            PIC 9(7).                 
020500     05  MTI-REVENUE-GEN-AMT            PIC S9(9)V99.             
020600     05  MTI-COST-INCURRED-AMT          PIC S9(9)V99.             
020700     05  FILLER                         PIC X(01).                
020800 FD  METRIC-OUT-FILE.                                             
020900 01  METRIC-OUT-REC.                                              
021000     05  MTO-CAMPAIGN-ID                PIC 9(7).                 
021100     05  MTO-METRIC-DTE                 PIC 9(8).                 
021200     05  MTO-EMAILS-SENT-CNT            PIC 9(7).                 
021300     05  MTO-EMAILS-OPENED-CNT          PIC 9(7).                 
021400     05  MTO-LINKS-CLICKED-CNT          PIC 9(7).                 
021500     05  MTO-CONVERSIONS-CNT            PIC 9(7).                 
021600     05  MTO-REVENUE-GEN-AMT            PIC S9(9)V99.             
021700     05  MTO-COST-INCURRED-AMT          PIC S9(9)V99.             
021800     05  FILLER                         PIC X(01).                
021900 WORKING-STORAGE SECTION.                                         
022000 77  DR-TRIGGER-FIRED-CNT                 PIC 9(7) COMP.          
022100 01  DR-FILE-STATUSES.                                            
022200     05  DR-EVENTFILE-IN-STATUS        PIC X(2).                  
022300         88  DR-EVENTFILE-IN-EOF            VALUE '10'.           
022400     05  DR-EVENTFILE-OUT-STATUS       PIC X(2).                  
022500     05  DR-TRIGFILE-STATUS            PIC X(2).                  
022600         88  DR-TRIGFILE-EOF                VALUE '10'.           
022700     05  DR-CUSTSEG-IN-STATUS          PIC X(2).                  
022800         88  DR-CUSTSEG-IN-EOF               VALUE '10'.          
022900     05  DR-CUSTSEG-OUT-STATUS         PIC X(2).                  
023000     05  DR-CUSTFILE-IN-STATUS         PIC X(2).                  
023100         88  DR-CUSTFILE-IN-EOF              VALUE '10'.          
023200     05  DR-CUSTFILE-OUT-STATUS        PIC X(2).                  
023300     05  DR-SEGFILE-STATUS             PIC X(2).                  
023400         88  DR-SEGFILE-EOF                  VALUE '10'.          
023500     05  DR-INTERFILE-STATUS           PIC X(2).                  
023600     05  DR-METRFILE-IN-STATUS         PIC X(2).                  
023700         88  DR-METRFILE-IN-EOF              VALUE '10'.          
023800     05  DR-METRFILE-OUT-STATUS        PIC X(2).                  
023900     05  FILLER                        PIC X(02).                 
024000 01  DR-COUNTERS.                                                 
024100     05  DR-PROCESSED-CNT                PIC 9(7) COMP.           
024200     05  DR-ERROR-CNT                    PIC 9(7) COMP.           
024300     05  DR-TOTAL-READ-CNT               PIC 9(7) COMP.           
024400     05  DR-DRAIN-LIMIT                  PIC 9(7) COMP            
024500                                          VALUE 100.              
024600     05  DR-SEGMENT-CNT                  PIC 9(5) COMP.           
024700     05  DR-SEGMENT-IDX                  PIC 9(5) COMP.           
024800     05  DR-CUSTSEG-CNT                  PIC 9(5) COMP.           
024900     05  DR-CUSTSEG-IDX                  PIC 9(5) COMP.           
025000     05  FILLER                          PIC X(01).               
025100 01  DR-SWITCHES.                                                 
025200     05  DR-SEG-FAIL-CDE                  PIC X(1).               
025300         88  DR-SEG-FAILED                    VALUE 'Y'.          
025400         88  DR-SEG-NOT-FAILED                VALUE 'N'.          
025500     05  DR-SEG-ANY-CRIT-CDE              PIC X(1).               
025600         88  DR-SEG-HAS-CRITERIA              VALUE 'Y'.          
025700         88  DR-SEG-NO-CRITERIA               VALUE 'N'.          
025800     05  DR-MEMBER-FOUND-CDE              PIC X(1).               
025900         88  DR-MEMBER-ALREADY-EXISTS         VALUE 'Y'.          
026000         88  DR-MEMBER-NOT-FOUND              VALUE 'N'.          
026100     05  FILLER                           PIC X(01).              
026200 01  DR-TODAY-DTE                         PIC 9(8).               
026300 01  DR-TODAY-DTE-X REDEFINES DR-TODAY-DTE.                       
026400     05  DR-TODAY-CCYY                    PIC 9(4).               
026500     05  DR-TODAY-MM                      PIC 9(2).               
026600     05  DR-TODAY-DD                      PIC 9(2).               
026700 01  DR-TIME-OF-DAY                       PIC 9(8).               
026800 01  DR-TIME-OF-DAY-X REDEFINES DR-TIME-OF-DAY.                   
026900     05  DR-TIME-HHMMSS                   PIC 9(6).               
027000     05  DR-TIME-HUNDREDTHS                PIC 9(2).              
027100 01  DR-GENERIC-DTE                       PIC 9(8).               
027200 01  DR-GENERIC-DTE-X REDEFINES DR-GENERIC-DTE.                   
027300     05  DR-GEN-CCYY                      PIC 9(4).               
027400     05  DR-GEN-MM                        PIC 9(2).               
027500     05  DR-GEN-DD                        PIC 9(2).               
027600 01  DR-SERIAL-WORK.                                              
027700     05  DR-SERIAL-RESULT                 PIC S9(9) COMP.         
027800     05  DR-SERIAL-TODAY                  PIC S9(9) COMP.         
027900     05  DR-SERIAL-OTHER                  PIC S9(9) COMP.         
028000     05  DR-AGE-YEARS                     PIC 9(3)  COMP.         
028100     05  FILLER                           PIC X(01).              
028200*----------------------------------------------------------*      
028300*  UPPER-CASED WORK COPIES FOR THE LOCATION/INDUSTRY        *     
028400*  SUBSTRING MATCH - SAME FOLD-TO-UPPER-CASE TREATMENT AS   *     
028500*  THE NIGHTLY RECATEGORIZATION RUN, SEE SGM.BATCH CR-1788. *     
028600*----------------------------------------------------------*      
028700 01  DR-CASE-FOLD-WORK.                                           
028800     05  DR-LOC-UPPER-TXT                 PIC X(30).              
028900     05  DR-CRIT-LOC-UPPER-TXT            PIC X(30).              
029000     05  DR-IND-UPPER-TXT                 PIC X(20).              
029100     05  DR-CRIT-IND-UPPER-TXT            PIC X(20).              
029200     05  DR-CRIT-TRIM-LEN                 PIC 9(3)  COMP.         
029300     05  FILLER                           PIC X(01).              
029400 01  DR-SAVE-EVENT.                                               
029500     05  DR-SAVE-EVENT-TYPE-CDE            PIC X(25).             
029600     05  DR-SAVE-CUSTOMER-ID               PIC 9(9).              
029700     05  DR-SAVE-CAMPAIGN-ID               PIC 9(7).              
029800     05  DR-SAVE-PURCHASE-AMT              PIC S9(7)V99.          
029900     05  DR-CHECK-TRIGGER-TYPE-TXT         PIC X(25).             
030000     05  FILLER                            PIC X(01).             
030100 01  DR-TRACK-AREA.                                               
030200     05  DR-TRACK-TYPE-TXT                 PIC X(12).             
030300     05  DR-TRACK-VALUE-AMT                PIC S9(7)V99.          
030400     05  DR-METRIC-ROW-FOUND-CDE           PIC X(1).              
030500         88  DR-METRIC-ROW-FOUND                VALUE 'Y'.        
030600         88  DR-METRIC-ROW-NOT-FOUND             VALUE 'N'.       
030700     05  FILLER                            PIC X(01).             
030800 01  DR-SAVE-CUSTOMER.                                            
030900     05  DR-SAVE-CUST-FOUND-CDE            PIC X(1).              
031000         88  DR-SAVE-CUST-FOUND                 VALUE 'Y'.        
031100     05  DR-SAVE-CUST-PURCH-HIST-AMT       PIC S9(7)V99.          
031200     05  DR-SAVE-CUST-TOTAL-PURCH-CNT      PIC 9(5).              
031300     05  DR-SAVE-CUST-ENGAGE-SCR           PIC 9(3).              
031400     05  DR-SAVE-CUST-CREATED-DTE          PIC 9(8).              
031500     05  DR-SAVE-CUST-BIRTH-DTE            PIC 9(8).              
031600     05  DR-SAVE-CUST-LOCATION-TXT         PIC X(30).             
031700     05  DR-SAVE-CUST-INDUSTRY-TXT         PIC X(20).             
031800     05  DR-SAVE-CUST-COMPSIZE-CDE         PIC X(10).             
031900     05  FILLER                            PIC X(01).             
032000*----------------------------------------------------------*      
032100*  SEGMENT RULE AND CUSTSEG TABLES - SAME SHAPE AS THE      *     
032200*  RECATEGORIZATION RUN, RELOADED HERE FOR THE SINGLE-      *     
032300*  CUSTOMER CUSTOMER-REGISTERED HANDLER.                    *     
032400*----------------------------------------------------------*      
032500 01  DR-SEGMENT-TABLE.                                            
032600     05  DR-SEGMENT-ENTRY OCCURS 200 TIMES                        
032700                          INDEXED BY DR-SEG-IX.                   
032800         10  DR-TBL-SEGMENT-ID            PIC 9(5).               
032900         10  DR-TBL-CRIT-MIN-PURCH-FLAG   PIC X(1).               
033000         10  DR-TBL-CRIT-MIN-PURCH-AMT    PIC S9(7)V99.           
033100         10  DR-TBL-CRIT-MIN-ENGAGE-FLAG  PIC X(1).               
033200         10  DR-TBL-CRIT-MIN-ENGAGE-SCR   PIC 9(3).               
033300         10  DR-TBL-CRIT-DAYS-INACT-FLAG  PIC X(1).               
033400         10  DR-TBL-CRIT-DAYS-INACT-CNT   PIC 9(5).               
033500         10  DR-TBL-CRIT-TOT-PURCH-FLAG   PIC X(1).               
033600         10  DR-TBL-CRIT-TOT-PURCH-CNT    PIC 9(5).               
033700         10  DR-TBL-CRIT-CREATED-DAYS-FLAG PIC X(1).              
033800         10  DR-TBL-CRIT-CREATED-DAYS-CNT  PIC 9(5).              
033900         10  DR-TBL-CRIT-LOCATION-FLAG    PIC X(1).               
034000         10  DR-TBL-CRIT-LOCATION-TXT     PIC X(30).              
034100         10  DR-TBL-CRIT-INDUSTRY-FLAG    PIC X(1).               
034200         10  DR-TBL-CRIT-INDUSTRY-TXT     PIC X(20).              
034300         10  DR-TBL-CRIT-COMP-SIZE-FLAG   PIC X(1).               
034400         10  DR-TBL-CRIT-COMP-SIZE-CDE    PIC X(10).              
034500         10  DR-TBL-CRIT-MIN-AGE-FLAG     PIC X(1).               
034600         10  DR-TBL-CRIT-MIN-AGE-YRS      PIC 9(3).               
034700         10  DR-TBL-CRIT-MAX-AGE-FLAG     PIC X(1).               
034800         10  DR-TBL-CRIT-MAX-AGE-YRS      PIC 9(3).               
034900         10  FILLER                       PIC X(02).              
035000 01  DR-CUSTSEG-TABLE.                                            
035100     05  DR-CUSTSEG-ENTRY OCCURS 2000 TIMES                       
035200                          INDEXED BY DR-CSG-IX.                   
035300         10  DR-TBL-CS-CUSTOMER-ID         PIC 9(9).              
035400         10  DR-TBL-CS-SEGMENT-ID          PIC 9(5).              
035500         10  DR-TBL-CS-ASSIGNED-STAMP      PIC 9(14).             
035600         10  DR-TBL-CS-AUTO-ASSIGNED-CDE   PIC X(1).              
035700         10  DR-TBL-CS-DELETE-CDE          PIC X(1).              
035800             88  DR-TBL-CS-KEEP                VALUE 'N'.         
035900             88  DR-TBL-CS-DELETE              VALUE 'Y'.         
036000         10  FILLER                        PIC X(01).             
036100 PROCEDURE DIVISION.                                              
036200*----------------------------------------------------------*      
036300*  0000-MAIN-LOGIC - DRAIN RUN                               *    
036400*----------------------------------------------------------*      
036500 0000-MAIN-LOGIC.                                                 
036600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
036700     PERFORM 2000-LOAD-CUSTSEG-TABLE THRU 2000-EXIT.              
036800     PERFORM 3000-DRAIN-EVENTS THRU 3000-EXIT.                    
036900     PERFORM 8000-REWRITE-CUSTSEG.                                
037000     PERFORM 9000-PRINT-SUMMARY.                                  
037100     STOP RUN.                                                    
037200                                                                  
037300 1000-INITIALIZE.                                                 
037400     ACCEPT DR-TODAY-DTE FROM DATE YYYYMMDD.                      
037500     ACCEPT DR-TIME-OF-DAY FROM TIME.                             
037600     MOVE ZERO TO DR-PROCESSED-CNT DR-ERROR-CNT                   
037700                  DR-TOTAL-READ-CNT DR-CUSTSEG-CNT                
037800                  DR-TRIGGER-FIRED-CNT.                           
037900                                                                  
038000 1000-EXIT. EXIT.                                                 
038100*----------------------------------------------------------*      
038200*  2000-LOAD-CUSTSEG-TABLE - FOR TRIGGER ADD/REMOVE WORK     *    
038300*----------------------------------------------------------*      
038400 2000-LOAD-CUSTSEG-TABLE.                                         
038500     OPEN INPUT CUSTSEG-IN-FILE.                                  
038600     IF DR-CUSTSEG-IN-STATUS NOT = '00'                           
038700         DISPLAY 'CUSTSEG OPEN FAILED - STATUS '                  
038800             DR-CUSTSEG-IN-STATUS                                 
038900         MOVE 16 TO RETURN-CODE                                   
039000         GO TO 2000-EXIT                                          
039100     END-IF.                                                      
039200     PERFORM 2100-READ-CUSTSEG-IN.                                
039300     PERFORM 2200-BUILD-CUSTSEG-TABLE                             
039400         UNTIL DR-CUSTSEG-IN-EOF.                                 
039500     CLOSE CUSTSEG-IN-FILE.                                       
039600                                                                  
039700 2000-EXIT. EXIT.                                                 
039800                                                                  
039900 2100-READ-CUSTSEG-IN.                                            
040000     READ CUSTSEG-IN-FILE                                         
040100         AT END SET DR-CUSTSEG-IN-EOF TO TRUE                     
040200     END-READ.                                                    
040300                                                                  
040400 2200-BUILD-CUSTSEG-TABLE.                                        
040500     ADD 1 TO DR-CUSTSEG-CNT.                                     
040600     SET DR-CSG-IX TO DR-CUSTSEG-CNT.                             
040700     MOVE CSI-CUSTOMER-ID                                         
040800              TO DR-TBL-CS-CUSTOMER-ID (DR-CSG-IX).               
040900     MOVE CSI-SEGMENT-ID                                          
041000              TO DR-TBL-CS-SEGMENT-ID (DR-CSG-IX).                
041100     MOVE CSI-ASSIGNED-STAMP                                      
041200              TO DR-TBL-CS-ASSIGNED-STAMP (DR-CSG-IX).            
041300     MOVE CSI-AUTO-ASSIGNED-CDE                                   
041400              TO DR-TBL-CS-AUTO-ASSIGNED-CDE (DR-CSG-IX).         
041500     MOVE 'N' TO DR-TBL-CS-DELETE-CDE (DR-CSG-IX).                
041600     PERFORM 2100-READ-CUSTSEG-IN.                                
041700                                                                  
041800*----------------------------------------------------------*      
041900*  3000-DRAIN-EVENTS - UP TO DR-DRAIN-LIMIT UNPROCESSED      *    
042000*----------------------------------------------------------*      
042100 3000-DRAIN-EVENTS.                                               
042200     OPEN INPUT EVENT-IN-FILE.                                    
042300     OPEN OUTPUT EVENT-OUT-FILE.                                  
042400     IF DR-EVENTFILE-IN-STATUS NOT = '00'                         
042500         DISPLAY 'EVENTFILE OPEN FAILED - STATUS '                
042600             DR-EVENTFILE-IN-STATUS                               
042700         MOVE 16 TO RETURN-CODE                                   
042800         GO TO 3000-EXIT                                          
042900     END-IF.                                                      
043000     PERFORM 3100-READ-EVENT-IN.                                  
043100     PERFORM 3200-HANDLE-ONE-EVENT                                
043200         UNTIL DR-EVENTFILE-IN-EOF.                               
043300     CLOSE EVENT-IN-FILE.                                         
043400     CLOSE EVENT-OUT-FILE.                                        
043500                                                                  
043600 3000-EXIT. EXIT.                                                 
043700                                                                  
043800 3100-READ-EVENT-IN.                                              
043900     READ EVENT-IN-FILE                                           
044000         AT END SET DR-EVENTFILE-IN-EOF TO TRUE                   
044100     END-READ.                                                    
044200                                                                  
044300 3200-HANDLE-ONE-EVENT.                                           
044400     MOVE EVI-EVENT-ID         TO EVO-EVENT-ID.                   
044500     MOVE EVI-EVENT-TYPE-CDE   TO EVO-EVENT-TYPE-CDE.             
044600     MOVE EVI-CUSTOMER-ID      TO EVO-CUSTOMER-ID.                
044700     MOVE EVI-CAMPAIGN-ID      TO EVO-CAMPAIGN-ID.                
044800     MOVE EVI-PURCHASE-AMT     TO EVO-PURCHASE-AMT.               
044900     IF EVI-PROCESSED-CDE = 'Y'                                   
045000         MOVE 'Y' TO EVO-PROCESSED-CDE                            
045100     ELSE                                                         
045200         IF DR-TOTAL-READ-CNT < DR-DRAIN-LIMIT                    
045300             ADD 1 TO DR-TOTAL-READ-CNT                           
045400             MOVE EVI-EVENT-TYPE-CDE TO DR-SAVE-EVENT-TYPE-CDE    
045500             MOVE EVI-CUSTOMER-ID    TO DR-SAVE-CUSTOMER-ID       
045600             MOVE EVI-CAMPAIGN-ID    TO DR-SAVE-CAMPAIGN-ID       
045700             MOVE EVI-PURCHASE-AMT   TO DR-SAVE-PURCHASE-AMT      
045800             PERFORM 3300-DISPATCH-EVENT                          
045900             MOVE 'Y' TO EVO-PROCESSED-CDE                        
046000             ADD 1 TO DR-PROCESSED-CNT                            
046100         ELSE                                                     
046200             MOVE EVI-PROCESSED-CDE TO EVO-PROCESSED-CDE          
046300         END-IF                                                   
046400     END-IF.                                                      
046500     WRITE EVENT-OUT-REC.                                         
046600     PERFORM 3100-READ-EVENT-IN.                                  
046700                                                                  
046800*----------------------------------------------------------*      
046900*  3300-DISPATCH-EVENT - EVALUATE BY EVENT-TYPE              *    
047000*----------------------------------------------------------*      
047100 3300-DISPATCH-EVENT.                                             
047200     EVALUATE DR-SAVE-EVENT-TYPE-CDE                              
047300         WHEN 'CUSTOMER_PURCHASE'                                 
047400             PERFORM 4000-HANDLE-PURCHASE                         
047500         WHEN 'EMAIL_OPENED'                                      
047600             PERFORM 5000-HANDLE-EMAIL-OPENED                     
047700         WHEN 'LINK_CLICKED'                                      
047800             PERFORM 5100-HANDLE-LINK-CLICKED                     
047900         WHEN 'CUSTOMER_UNSUBSCRIBED'                             
048000             PERFORM 6000-HANDLE-UNSUBSCRIBE                      
048100         WHEN 'CUSTOMER_REGISTERED'                               
048200             PERFORM 7000-HANDLE-REGISTRATION                     
048300         WHEN 'TICKET_CREATED'                                    
048400             CONTINUE                                             
048500         WHEN OTHER                                               
048600             CONTINUE                                             
048700     END-EVALUATE.                                                
048800                                                                  
048900*----------------------------------------------------------*      
049000*  4000-HANDLE-PURCHASE - TRIGGERS + CONVERSION TRACKING     *    
049100*----------------------------------------------------------*      
049200 4000-HANDLE-PURCHASE.                                            
049300     MOVE 'PURCHASE' TO DR-CHECK-TRIGGER-TYPE-TXT.                
049400     PERFORM 4100-RUN-TRIGGERS-FOR-EVENT.                         
049500     IF DR-SAVE-CAMPAIGN-ID NOT = ZERO                            
049600         MOVE 'CONVERSION' TO DR-TRACK-TYPE-TXT                   
049700         MOVE DR-SAVE-PURCHASE-AMT TO DR-TRACK-VALUE-AMT          
049800         PERFORM 9500-TRACK-INTERACTION                           
049900     END-IF.                                                      
050000                                                                  
050100*----------------------------------------------------------*      
050200*  4100-RUN-TRIGGERS-FOR-EVENT - SCANS TRIGGER-FILE FOR ALL *     
050300*  ROWS WHOSE TRIGGER-TYPE MATCHES DR-CHECK-TRIGGER-TYPE-TXT*     
050400*  SET BY THE CALLER - PURCHASE, EMAIL_OPEN, LINK_CLICK.    *     
050500*  09/08/06  MPK  CR-1791  GENERALIZED FROM THE OLD         *     
050600*                          PURCHASE-ONLY VERSION SO EMAIL-  *     
050700*                          OPEN AND LINK-CLICK TRIGGERS ARE *     
050800*                          EVALUATED TOO, NOT ONLY TRACKED. *     
050900*----------------------------------------------------------*      
051000 4100-RUN-TRIGGERS-FOR-EVENT.                                     
051100     OPEN INPUT TRIGGER-FILE.                                     
051200     PERFORM 4110-READ-TRIGGER.                                   
051300     PERFORM 4200-CHECK-ONE-TRIGGER                               
051400         UNTIL DR-TRIGFILE-EOF.                                   
051500     CLOSE TRIGGER-FILE.                                          
051600     MOVE '00' TO DR-TRIGFILE-STATUS.                             
051700                                                                  
051800 4110-READ-TRIGGER.                                               
051900     READ TRIGGER-FILE                                            
052000         AT END SET DR-TRIGFILE-EOF TO TRUE                       
052100     END-READ.                                                    
052200                                                                  
052300 4200-CHECK-ONE-TRIGGER.                                          
052400     IF TRF-ACTIVE-CDE = 'Y'                                      
052500        AND TRF-TRIGGER-TYPE-TXT = DR-CHECK-TRIGGER-TYPE-TXT      
052600         PERFORM 4300-EVALUATE-CONDITION                          
052700     END-IF.                                                      
052800     PERFORM 4110-READ-TRIGGER.                                   
052900                                                                  
053000 4300-EVALUATE-CONDITION.                                         
053100     SET DR-SEG-NOT-FAILED TO TRUE.                               
053200     IF TRF-COND-MIN-PURCH-FLAG = 'Y'                             
053300         IF DR-SAVE-PURCHASE-AMT < TRF-COND-MIN-PURCH-AMT         
053400             SET DR-SEG-FAILED TO TRUE                            
053500         END-IF                                                   
053600     END-IF.                                                      
053700     IF DR-SEG-NOT-FAILED                                         
053800         ADD 1 TO DR-TRIGGER-FIRED-CNT                            
053900         IF TRF-TRIGGER-ACTION-CDE = 'ADD'                        
054000             PERFORM 9600-ENSURE-MEMBERSHIP                       
054100         ELSE                                                     
054200             PERFORM 9700-REMOVE-MEMBERSHIP                       
054300         END-IF                                                   
054400     END-IF.                                                      
054500                                                                  
054600*----------------------------------------------------------*      
054700*  5000/5100 - EMAIL-OPENED / LINK-CLICKED TRACKING AND     *     
054800*  WORKFLOW TRIGGERS - CR-1791.                             *     
054900*----------------------------------------------------------*      
055000 5000-HANDLE-EMAIL-OPENED.                                        
055100     MOVE 'EMAIL_OPEN' TO DR-TRACK-TYPE-TXT.                      
055200     MOVE ZERO TO DR-TRACK-VALUE-AMT.                             
055300     PERFORM 9500-TRACK-INTERACTION.                              
055400     MOVE 'EMAIL_OPEN' TO DR-CHECK-TRIGGER-TYPE-TXT.              
055500     PERFORM 4100-RUN-TRIGGERS-FOR-EVENT.                         
055600                                                                  
055700 5100-HANDLE-LINK-CLICKED.                                        
055800     MOVE 'CLICK' TO DR-TRACK-TYPE-TXT.                           
055900     MOVE ZERO TO DR-TRACK-VALUE-AMT.                             
056000     PERFORM 9500-TRACK-INTERACTION.                              
056100     MOVE 'LINK_CLICK' TO DR-CHECK-TRIGGER-TYPE-TXT.              
056200     PERFORM 4100-RUN-TRIGGERS-FOR-EVENT.                         
056300                                                                  
056400*----------------------------------------------------------*      
056500*  6000-HANDLE-UNSUBSCRIBE - DROP MEMBERSHIPS, SET CONSENT   *    
056600*----------------------------------------------------------*      
056700 6000-HANDLE-UNSUBSCRIBE.                                         
056800     IF DR-SAVE-CAMPAIGN-ID NOT = ZERO                            
056900         MOVE 'UNSUBSCRIBE' TO DR-TRACK-TYPE-TXT                  
057000         MOVE ZERO TO DR-TRACK-VALUE-AMT                          
057100         PERFORM 9500-TRACK-INTERACTION                           
057200     END-IF.                                                      
057300     PERFORM 6100-MARK-ALL-MEMBERSHIPS-DELETED.                   
057400     PERFORM 6200-WITHDRAW-CONSENT.                               
057500                                                                  
057600 6100-MARK-ALL-MEMBERSHIPS-DELETED.                               
057700     PERFORM 6110-CHECK-ONE-MEMBERSHIP                            
057800         VARYING DR-CUSTSEG-IDX FROM 1 BY 1                       
057900         UNTIL DR-CUSTSEG-IDX > DR-CUSTSEG-CNT.                   
058000                                                                  
058100 6110-CHECK-ONE-MEMBERSHIP.                                       
058200     SET DR-CSG-IX TO DR-CUSTSEG-IDX.                             
058300     IF DR-TBL-CS-CUSTOMER-ID (DR-CSG-IX) = DR-SAVE-CUSTOMER-ID   
058400         SET DR-TBL-CS-DELETE (DR-CSG-IX) TO TRUE                 
058500     END-IF.                                                      
058600                                                                  
058700 6200-WITHDRAW-CONSENT.                                           
058800     OPEN INPUT CUSTOMER-IN-FILE.                                 
058900     OPEN OUTPUT CUSTOMER-OUT-FILE.                               
059000     PERFORM 6210-COPY-ONE-CUSTOMER                               
059100         UNTIL DR-CUSTFILE-IN-EOF.                                
059200     CLOSE CUSTOMER-IN-FILE.                                      
059300     CLOSE CUSTOMER-OUT-FILE.                                     
059400     MOVE '00' TO DR-CUSTFILE-IN-STATUS.                          
059500                                                                  
059600 6210-COPY-ONE-CUSTOMER.                                          
059700     READ CUSTOMER-IN-FILE                                        
059800         AT END SET DR-CUSTFILE-IN-EOF TO TRUE                    
059900         NOT AT END                                               
060000             MOVE CUI-CUSTOMER-ID      TO CUO-CUSTOMER-ID         
060100             MOVE CUI-EMAIL-ADDR       TO CUO-EMAIL-ADDR          
060200             MOVE CUI-FIRST-NAME       TO CUO-FIRST-NAME          
060300             MOVE CUI-LAST-NAME        TO CUO-LAST-NAME           
060400             MOVE CUI-PHONE-NBR        TO CUO-PHONE-NBR           
060500             MOVE CUI-CREATED-DTE      TO CUO-CREATED-DTE         
060600             MOVE CUI-LAST-ACTVY-DTE   TO CUO-LAST-ACTVY-DTE      
060700             MOVE CUI-PURCH-HIST-AMT   TO CUO-PURCH-HIST-AMT      
060800             MOVE CUI-TOTAL-PURCH-CNT  TO CUO-TOTAL-PURCH-CNT     
060900             MOVE CUI-AVG-ORDER-AMT    TO CUO-AVG-ORDER-AMT       
061000             MOVE CUI-ENGAGE-SCR       TO CUO-ENGAGE-SCR          
061100             MOVE CUI-BIRTH-DTE        TO CUO-BIRTH-DTE           
061200             MOVE CUI-LOCATION-TXT     TO CUO-LOCATION-TXT        
061300             MOVE CUI-INDUSTRY-TXT     TO CUO-INDUSTRY-TXT        
061400             MOVE CUI-COMPANY-SIZE-CDE TO CUO-COMPANY-SIZE-CDE    
061500             IF CUI-CUSTOMER-ID = DR-SAVE-CUSTOMER-ID             
061600                 MOVE 'N' TO CUO-CONSENT-CDE                      
061700             ELSE                                                 
061800                 MOVE CUI-CONSENT-CDE  TO CUO-CONSENT-CDE         
061900             END-IF                                               
062000             WRITE CUSTOMER-OUT-REC                               
062100     END-READ.                                                    
062200                                                                  
062300*----------------------------------------------------------*      
062400*  7000-HANDLE-REGISTRATION - SINGLE-CUSTOMER CATEGORIZE     *    
062500*  (SAME CRITERIA LOGIC AS SEGMENT-RECATEGORIZATION, KEPT   *     
062600*  HERE RATHER THAN CALLED - THIS SHOP DOES NOT CALL        *     
062700*  SUBPROGRAMS BETWEEN BATCH RUNS.)                          *    
062800*----------------------------------------------------------*      
062900 7000-HANDLE-REGISTRATION.                                        
063000     MOVE 'N' TO DR-SAVE-CUST-FOUND-CDE.                          
063100     PERFORM 7100-FETCH-SAVED-CUSTOMER.                           
063200     IF DR-SAVE-CUST-FOUND                                        
063300         PERFORM 7200-LOAD-SEGMENT-TABLE.                         
063400         PERFORM 7300-CHECK-ALL-SEGMENTS                          
063500     END-IF.                                                      
063600                                                                  
063700 7100-FETCH-SAVED-CUSTOMER.                                       
063800     OPEN INPUT CUSTOMER-IN-FILE.                                 
063900     PERFORM 7110-SCAN-FOR-CUSTOMER                               
064000         UNTIL DR-CUSTFILE-IN-EOF.                                
064100     CLOSE CUSTOMER-IN-FILE.                                      
064200     MOVE '00' TO DR-CUSTFILE-IN-STATUS.                          
064300                                                                  
064400 7110-SCAN-FOR-CUSTOMER.                                          
064500     READ CUSTOMER-IN-FILE                                        
064600         AT END SET DR-CUSTFILE-IN-EOF TO TRUE                    
064700         NOT AT END                                               
064800             IF CUI-CUSTOMER-ID = DR-SAVE-CUSTOMER-ID             
064900                 MOVE 'Y' TO DR-SAVE-CUST-FOUND-CDE               
065000                 MOVE CUI-PURCH-HIST-AMT                          
065100                              TO DR-SAVE-CUST-PURCH-HIST-AMT      
065200                 MOVE CUI-TOTAL-PURCH-CNT                         
065300                              TO DR-SAVE-CUST-TOTAL-PURCH-CNT     
065400                 MOVE CUI-ENGAGE-SCR                              
065500                              TO DR-SAVE-CUST-ENGAGE-SCR          
065600                 MOVE CUI-CREATED-DTE                             
065700                              TO DR-SAVE-CUST-CREATED-DTE         
065800                 MOVE CUI-BIRTH-DTE                               
065900                              TO DR-SAVE-CUST-BIRTH-DTE           
066000                 MOVE CUI-LOCATION-TXT                            
066100                              TO DR-SAVE-CUST-LOCATION-TXT        
066200                 MOVE CUI-INDUSTRY-TXT                            
066300                              TO DR-SAVE-CUST-INDUSTRY-TXT        
066400                 MOVE CUI-COMPANY-SIZE-CDE                        
066500                              TO DR-SAVE-CUST-COMPSIZE-CDE        
066600                 SET DR-CUSTFILE-IN-EOF TO TRUE                   
066700             END-IF                                               
066800     END-READ.                                                    
066900                                                                  
067000 7200-LOAD-SEGMENT-TABLE.                                         
067100     MOVE ZERO TO DR-SEGMENT-CNT.                                 
067200     OPEN INPUT SEGMENT-FILE.                                     
067300     PERFORM 7210-READ-SEGFILE.                                   
067400     PERFORM 7220-BUILD-SEGMENT-TABLE                             
067500         UNTIL DR-SEGFILE-EOF.                                    
067600     CLOSE SEGMENT-FILE.                                          
067700     MOVE '00' TO DR-SEGFILE-STATUS.                              
067800                                                                  
067900 7210-READ-SEGFILE.                                               
068000     READ SEGMENT-FILE                                            
068100         AT END SET DR-SEGFILE-EOF TO TRUE                        
068200     END-READ.                                                    
068300                                                                  
068400 7220-BUILD-SEGMENT-TABLE.                                        
068500     IF SGF-ACTIVE-CDE = 'Y'                                      
068600         ADD 1 TO DR-SEGMENT-CNT                                  
068700         SET DR-SEG-IX TO DR-SEGMENT-CNT                          
068800         MOVE SGF-SEGMENT-ID TO DR-TBL-SEGMENT-ID (DR-SEG-IX)     
068900         MOVE SGF-CRIT-MIN-PURCH-FLAG                             
069000                    TO DR-TBL-CRIT-MIN-PURCH-FLAG (DR-SEG-IX)     
069100         MOVE SGF-CRIT-MIN-PURCH-AMT                              
069200                    TO DR-TBL-CRIT-MIN-PURCH-AMT (DR-SEG-IX)      
069300         MOVE SGF-CRIT-MIN-ENGAGE-FLAG                            
069400                    TO DR-TBL-CRIT-MIN-ENGAGE-FLAG (DR-SEG-IX)    
069500         MOVE SGF-CRIT-MIN-ENGAGE-SCR                             
069600                    TO DR-TBL-CRIT-MIN-ENGAGE-SCR (DR-SEG-IX)     
069700         MOVE SGF-CRIT-DAYS-INACT-FLAG                            
069800                    TO DR-TBL-CRIT-DAYS-INACT-FLAG (DR-SEG-IX)    
069900         MOVE SGF-CRIT-DAYS-INACT-CNT                             
070000                    TO DR-TBL-CRIT-DAYS-INACT-CNT (DR-SEG-IX)     
070100         MOVE SGF-CRIT-TOT-PURCH-FLAG                             
070200                    TO DR-TBL-CRIT-TOT-PURCH-FLAG (DR-SEG-IX)     
070300         MOVE SGF-CRIT-TOT-PURCH-CNT                              
070400                    TO DR-TBL-CRIT-TOT-PURCH-CNT (DR-SEG-IX)      
070500         MOVE SGF-CRIT-CREATED-DAYS-FLAG                          
070600                 TO DR-TBL-CRIT-CREATED-DAYS-FLAG (DR-SEG-IX)     
070700         MOVE SGF-CRIT-CREATED-DAYS-CNT                           
070800                 TO DR-TBL-CRIT-CREATED-DAYS-CNT (DR-SEG-IX)      
070900         MOVE SGF-CRIT-LOCATION-FLAG                              
071000                    TO DR-TBL-CRIT-LOCATION-FLAG (DR-SEG-IX)      
071100         MOVE SGF-CRIT-LOCATION-TXT                               
071200                    TO DR-TBL-CRIT-LOCATION-TXT (DR-SEG-IX)       
071300         MOVE SGF-CRIT-INDUSTRY-FLAG                              
071400                    TO DR-TBL-CRIT-INDUSTRY-FLAG (DR-SEG-IX)      
071500         MOVE SGF-CRIT-INDUSTRY-TXT                               
071600                    TO DR-TBL-CRIT-INDUSTRY-TXT (DR-SEG-IX)       
071700         MOVE SGF-CRIT-COMP-SIZE-FLAG                             
071800                    TO DR-TBL-CRIT-COMP-SIZE-FLAG (DR-SEG-IX)     
071900         MOVE SGF-CRIT-COMP-SIZE-CDE                              
072000                    TO DR-TBL-CRIT-COMP-SIZE-CDE (DR-SEG-IX)      
072100         MOVE SGF-CRIT-MIN-AGE-FLAG                               
072200                    TO DR-TBL-CRIT-MIN-AGE-FLAG (DR-SEG-IX)       
072300         MOVE SGF-CRIT-MIN-AGE-YRS                                
072400                    TO DR-TBL-CRIT-MIN-AGE-YRS (DR-SEG-IX)        
072500         MOVE SGF-CRIT-MAX-AGE-FLAG                               
072600                    TO DR-TBL-CRIT-MAX-AGE-FLAG (DR-SEG-IX)       
072700         MOVE SGF-CRIT-MAX-AGE-YRS                                
072800                    TO DR-TBL-CRIT-MAX-AGE-YRS (DR-SEG-IX)        
072900     END-IF.                                                      
073000     PERFORM 7210-READ-SEGFILE.                                   
073100                                                                  
073200 7300-CHECK-ALL-SEGMENTS.                                         
073300     PERFORM 7400-CHECK-ONE-SEGMENT                               
073400         VARYING DR-SEGMENT-IDX FROM 1 BY 1                       
073500         UNTIL DR-SEGMENT-IDX > DR-SEGMENT-CNT.                   
073600                                                                  
073700 7400-CHECK-ONE-SEGMENT.                                          
073800     SET DR-SEG-IX TO DR-SEGMENT-IDX.                             
073900     PERFORM 7500-EVALUATE-CRITERIA.                              
074000     IF DR-SEG-HAS-CRITERIA AND DR-SEG-NOT-FAILED                 
074100         PERFORM 9600-ENSURE-MEMBERSHIP                           
074200     END-IF.                                                      
074300                                                                  
074400*----------------------------------------------------------*      
074500*  7500-EVALUATE-CRITERIA - SAME RULES AS THE NIGHTLY RUN    *    
074600*----------------------------------------------------------*      
074700 7500-EVALUATE-CRITERIA.                                          
074800     SET DR-SEG-NOT-FAILED TO TRUE.                               
074900     SET DR-SEG-NO-CRITERIA TO TRUE.                              
075000                                                                  
075100     IF DR-TBL-CRIT-MIN-PURCH-FLAG (DR-SEG-IX) = 'Y'              
075200         SET DR-SEG-HAS-CRITERIA TO TRUE                          
075300         IF DR-SAVE-CUST-PURCH-HIST-AMT <                         
075400                 DR-TBL-CRIT-MIN-PURCH-AMT (DR-SEG-IX)            
075500             SET DR-SEG-FAILED TO TRUE                            
075600         END-IF                                                   
075700     END-IF.                                                      
075800                                                                  
075900     IF DR-SEG-NOT-FAILED                                         
076000     AND DR-TBL-CRIT-MIN-ENGAGE-FLAG (DR-SEG-IX) = 'Y'            
076100         SET DR-SEG-HAS-CRITERIA TO TRUE                          
076200         IF DR-SAVE-CUST-ENGAGE-SCR <                             
076300                 DR-TBL-CRIT-MIN-ENGAGE-SCR (DR-SEG-IX)           
076400             SET DR-SEG-FAILED TO TRUE                            
076500         END-IF                                                   
076600     END-IF.                                                      
076700                                                                  
076800     IF DR-SEG-NOT-FAILED                                         
076900     AND DR-TBL-CRIT-TOT-PURCH-FLAG (DR-SEG-IX) = 'Y'             
077000         SET DR-SEG-HAS-CRITERIA TO TRUE                          
077100         IF DR-SAVE-CUST-TOTAL-PURCH-CNT NOT =                    
077200                 DR-TBL-CRIT-TOT-PURCH-CNT (DR-SEG-IX)            
077300             SET DR-SEG-FAILED TO TRUE                            
077400         END-IF                                                   
077500     END-IF.                                                      
077600                                                                  
077700     IF DR-SEG-NOT-FAILED                                         
077800     AND DR-TBL-CRIT-CREATED-DAYS-FLAG (DR-SEG-IX) = 'Y'          
077900         SET DR-SEG-HAS-CRITERIA TO TRUE                          
078000         MOVE DR-SAVE-CUST-CREATED-DTE TO DR-GENERIC-DTE          
078100         PERFORM 9800-CALC-DAY-SERIAL                             
078200         MOVE DR-SERIAL-RESULT TO DR-SERIAL-OTHER                 
078300         MOVE DR-TODAY-DTE TO DR-GENERIC-DTE                      
078400         PERFORM 9800-CALC-DAY-SERIAL                             
078500         MOVE DR-SERIAL-RESULT TO DR-SERIAL-TODAY                 
078600         IF (DR-SERIAL-TODAY - DR-SERIAL-OTHER) >                 
078700                 DR-TBL-CRIT-CREATED-DAYS-CNT (DR-SEG-IX)         
078800             SET DR-SEG-FAILED TO TRUE                            
078900         END-IF                                                   
079000     END-IF.                                                      
079100                                                                  
079200     IF DR-SEG-NOT-FAILED                                         
079300     AND DR-TBL-CRIT-LOCATION-FLAG (DR-SEG-IX) = 'Y'              
079400         SET DR-SEG-HAS-CRITERIA TO TRUE                          
079500         PERFORM 7510-CHECK-LOCATION-SUBSTRING                    
079600     END-IF.                                                      
079700                                                                  
079800     IF DR-SEG-NOT-FAILED                                         
079900     AND DR-TBL-CRIT-INDUSTRY-FLAG (DR-SEG-IX) = 'Y'              
080000         SET DR-SEG-HAS-CRITERIA TO TRUE                          
080100         PERFORM 7520-CHECK-INDUSTRY-SUBSTRING                    
080200     END-IF.                                                      
080300                                                                  
080400     IF DR-SEG-NOT-FAILED                                         
080500     AND DR-TBL-CRIT-COMP-SIZE-FLAG (DR-SEG-IX) = 'Y'             
080600         SET DR-SEG-HAS-CRITERIA TO TRUE                          
080700         IF DR-SAVE-CUST-COMPSIZE-CDE NOT =                       
080800                 DR-TBL-CRIT-COMP-SIZE-CDE (DR-SEG-IX)            
080900             SET DR-SEG-FAILED TO TRUE                            
081000         END-IF                                                   
081100     END-IF.                                                      
081200                                                                  
081300     IF DR-SEG-NOT-FAILED                                         
081400     AND (DR-TBL-CRIT-MIN-AGE-FLAG (DR-SEG-IX) = 'Y'              
081500          OR DR-TBL-CRIT-MAX-AGE-FLAG (DR-SEG-IX) = 'Y')          
081600         SET DR-SEG-HAS-CRITERIA TO TRUE                          
081700         IF DR-SAVE-CUST-BIRTH-DTE = ZERO                         
081800             SET DR-SEG-FAILED TO TRUE                            
081900         ELSE                                                     
082000             MOVE DR-SAVE-CUST-BIRTH-DTE TO DR-GENERIC-DTE        
082100             PERFORM 9800-CALC-DAY-SERIAL                         
082200             MOVE DR-SERIAL-RESULT TO DR-SERIAL-OTHER             
082300             MOVE DR-TODAY-DTE TO DR-GENERIC-DTE                  
082400             PERFORM 9800-CALC-DAY-SERIAL                         
082500             MOVE DR-SERIAL-RESULT TO DR-SERIAL-TODAY             
082600             COMPUTE DR-AGE-YEARS =                               
082700                 (DR-SERIAL-TODAY - DR-SERIAL-OTHER) / 365        
082800             IF DR-TBL-CRIT-MIN-AGE-FLAG (DR-SEG-IX) = 'Y'        
082900                AND DR-AGE-YEARS <                                
083000                    DR-TBL-CRIT-MIN-AGE-YRS (DR-SEG-IX)           
083100                 SET DR-SEG-FAILED TO TRUE                        
083200             END-IF                                               
083300             IF DR-SEG-NOT-FAILED                                 
083400                AND DR-TBL-CRIT-MAX-AGE-FLAG (DR-SEG-IX) = 'Y'    
083500                AND DR-AGE-YEARS >                                
083600                    DR-TBL-CRIT-MAX-AGE-YRS (DR-SEG-IX)           
083700                 SET DR-SEG-FAILED TO TRUE                        
083800             END-IF                                               
083900         END-IF                                                   
084000     END-IF.                                                      
084100                                                                  
084200*----------------------------------------------------------*      
084300*  09/08/06  MPK  CR-1789  LOCATION/INDUSTRY SUBSTRING       *    
084400*                          MATCH WAS CASE-SENSITIVE HERE     *    
084500*                          TOO - SAME FIX AS SGM.BATCH       *    
084600*                          CR-1788, FOLD BOTH SIDES UPPER    *    
084700*                          BEFORE THE INSPECT TALLY.         *    
084800*  09/11/06  MPK  CR-1798  TALLYING FOR ALL WAS COMPARING    *    
084900*                          AGAINST THE PATTERN'S FULL PADDED *    
085000*                          LENGTH SO A SAME-SIZE SUBJECT/     *   
085100*                          PATTERN PAIR ONLY EVER MATCHED AT *    
085200*                          ONE OFFSET - EXACT EQUALITY, NOT  *    
085300*                          A SUBSTRING TEST.  CRITERIA TEXT  *    
085400*                          IS NOW TRIMMED WITH REFERENCE     *    
085500*                          MODIFICATION BEFORE THE TALLY.    *    
085600*----------------------------------------------------------*      
085700 7510-CHECK-LOCATION-SUBSTRING.                                   
085800     IF DR-TBL-CRIT-LOCATION-TXT (DR-SEG-IX) = SPACES             
085900         SET DR-SEG-FAILED TO TRUE                                
086000     ELSE                                                         
086100         MOVE DR-SAVE-CUST-LOCATION-TXT TO DR-LOC-UPPER-TXT       
086200         MOVE DR-TBL-CRIT-LOCATION-TXT (DR-SEG-IX)                
086300                                   TO DR-CRIT-LOC-UPPER-TXT       
086400         INSPECT DR-LOC-UPPER-TXT CONVERTING                      
086500             'abcdefghijklmnopqrstuvwxyz'                         
086600             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
086700         INSPECT DR-CRIT-LOC-UPPER-TXT CONVERTING                 
086800             'abcdefghijklmnopqrstuvwxyz'                         
086900             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
087000         MOVE ZERO TO DR-CRIT-TRIM-LEN                            
087100         INSPECT DR-CRIT-LOC-UPPER-TXT                            
087200             TALLYING DR-CRIT-TRIM-LEN FOR TRAILING SPACE         
087300         COMPUTE DR-CRIT-TRIM-LEN = 30 - DR-CRIT-TRIM-LEN         
087400         INSPECT DR-LOC-UPPER-TXT                                 
087500             TALLYING DR-SERIAL-RESULT FOR ALL                    
087600             DR-CRIT-LOC-UPPER-TXT (1:DR-CRIT-TRIM-LEN)           
087700         IF DR-SERIAL-RESULT = ZERO                               
087800             SET DR-SEG-FAILED TO TRUE                            
087900         END-IF                                                   
088000     END-IF.                                                      
088100                                                                  
088200 7520-CHECK-INDUSTRY-SUBSTRING.                                   
088300     IF DR-TBL-CRIT-INDUSTRY-TXT (DR-SEG-IX) = SPACES             
088400         SET DR-SEG-FAILED TO TRUE                                
088500     ELSE                                                         
088600         MOVE DR-SAVE-CUST-INDUSTRY-TXT TO DR-IND-UPPER-TXT       
088700         MOVE DR-TBL-CRIT-INDUSTRY-TXT (DR-SEG-IX)                
088800                                   TO DR-CRIT-IND-UPPER-TXT       
088900         INSPECT DR-IND-UPPER-TXT CONVERTING                      
089000             'abcdefghijklmnopqrstuvwxyz'                         
089100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
089200         INSPECT DR-CRIT-IND-UPPER-TXT CONVERTING                 
089300             'abcdefghijklmnopqrstuvwxyz'                         
089400             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
089500         MOVE ZERO TO DR-CRIT-TRIM-LEN                            
089600         INSPECT DR-CRIT-IND-UPPER-TXT                            
089700             TALLYING DR-CRIT-TRIM-LEN FOR TRAILING SPACE         
089800         COMPUTE DR-CRIT-TRIM-LEN = 20 - DR-CRIT-TRIM-LEN         
089900         INSPECT DR-IND-UPPER-TXT                                 
090000             TALLYING DR-SERIAL-RESULT FOR ALL                    
090100             DR-CRIT-IND-UPPER-TXT (1:DR-CRIT-TRIM-LEN)           
090200         IF DR-SERIAL-RESULT = ZERO                               
090300             SET DR-SEG-FAILED TO TRUE                            
090400         END-IF                                                   
090500     END-IF.                                                      
090600                                                                  
090700*----------------------------------------------------------*      
090800*  9500-TRACK-INTERACTION - APPEND INTERFILE, BUMP METRFILE  *    
090900*  SHARED BY THE PURCHASE/OPEN/CLICK/UNSUBSCRIBE HANDLERS.   *    
091000*----------------------------------------------------------*      
091100 9500-TRACK-INTERACTION.                                          
091200     OPEN EXTEND INTERACTION-FILE.                                
091300     MOVE DR-SAVE-CUSTOMER-ID   TO INF-CUSTOMER-ID.               
091400     MOVE DR-SAVE-CAMPAIGN-ID   TO INF-CAMPAIGN-ID.               
091500     MOVE DR-TRACK-TYPE-TXT     TO INF-INTERACTION-TYPE-CDE.      
091600     MOVE DR-TRACK-VALUE-AMT    TO INF-CONVERSION-AMT.            
091700     STRING DR-TODAY-DTE DR-TIME-HHMMSS DELIMITED BY SIZE         
091800            INTO INF-INTERACTION-STAMP.                           
091900     WRITE INTERACTION-REC.                                       
092000     CLOSE INTERACTION-FILE.                                      
092100     IF DR-SAVE-CAMPAIGN-ID NOT = ZERO                            
092200         PERFORM 9550-BUMP-TODAY-METRIC                           
092300     END-IF.                                                      
092400                                                                  
092500 9550-BUMP-TODAY-METRIC.                                          
092600     MOVE 'N' TO DR-METRIC-ROW-FOUND-CDE.                         
092700     OPEN INPUT METRIC-IN-FILE.                                   
092800     OPEN OUTPUT METRIC-OUT-FILE.                                 
092900     PERFORM 9560-COPY-ONE-METRIC                                 
093000         UNTIL DR-METRFILE-IN-EOF.                                
093100     IF DR-METRIC-ROW-FOUND-CDE = 'N'                             
093200         MOVE DR-SAVE-CAMPAIGN-ID TO MTO-CAMPAIGN-ID              
093300         MOVE DR-TODAY-DTE        TO MTO-METRIC-DTE               
093400         MOVE ZERO TO MTO-EMAILS-SENT-CNT                         
093500         MOVE ZERO TO MTO-EMAILS-OPENED-CNT                       
093600         MOVE ZERO TO MTO-LINKS-CLICKED-CNT                       
093700         MOVE ZERO TO MTO-CONVERSIONS-CNT                         
093800         MOVE ZERO TO MTO-REVENUE-GEN-AMT                         
093900         MOVE ZERO TO MTO-COST-INCURRED-AMT                       
094000         PERFORM 9570-APPLY-INTERACTION-DELTA                     
094100         WRITE METRIC-OUT-REC                                     
094200     END-IF.                                                      
094300     CLOSE METRIC-IN-FILE.                                        
094400     CLOSE METRIC-OUT-FILE.                                       
094500     MOVE '00' TO DR-METRFILE-IN-STATUS.                          
094600                                                                  
094700 9560-COPY-ONE-METRIC.                                            
094800     READ METRIC-IN-FILE                                          
094900         AT END SET DR-METRFILE-IN-EOF TO TRUE                    
095000         NOT AT END                                               
095100             MOVE MTI-CAMPAIGN-ID       TO MTO-CAMPAIGN-ID        
095200             MOVE MTI-METRIC-DTE        TO MTO-METRIC-DTE         
095300             MOVE MTI-EMAILS-SENT-CNT   TO MTO-EMAILS-SENT-CNT    
095400             MOVE MTI-EMAILS-OPENED-CNT TO MTO-EMAILS-OPENED-CNT  
095500             MOVE MTI-LINKS-CLICKED-CNT TO MTO-LINKS-CLICKED-CNT  
095600             MOVE MTI-CONVERSIONS-CNT   TO MTO-CONVERSIONS-CNT    
095700             MOVE MTI-REVENUE-GEN-AMT   TO MTO-REVENUE-GEN-AMT    
095800             MOVE MTI-COST-INCURRED-AMT TO MTO-COST-INCURRED-AMT  
095900             IF MTI-CAMPAIGN-ID = DR-SAVE-CAMPAIGN-ID             
096000                AND MTI-METRIC-DTE = DR-TODAY-DTE                 
096100                 MOVE 'Y' TO DR-METRIC-ROW-FOUND-CDE              
096200                 PERFORM 9570-APPLY-INTERACTION-DELTA             
096300             END-IF                                               
096400             WRITE METRIC-OUT-REC                                 
096500     END-READ.                                                    
096600                                                                  
096700 9570-APPLY-INTERACTION-DELTA.                                    
096800     EVALUATE DR-TRACK-TYPE-TXT                                   
096900         WHEN 'EMAIL_OPEN'                                        
097000             ADD 1 TO MTO-EMAILS-OPENED-CNT                       
097100         WHEN 'CLICK'                                             
097200             ADD 1 TO MTO-LINKS-CLICKED-CNT                       
097300         WHEN 'CONVERSION'                                        
097400             ADD 1 TO MTO-CONVERSIONS-CNT                         
097500             ADD DR-TRACK-VALUE-AMT TO MTO-REVENUE-GEN-AMT        
097600         WHEN OTHER                                               
097700             CONTINUE                                             
097800     END-EVALUATE.                                                
097900                                                                  
098000*----------------------------------------------------------*      
098100*  9600/9700 - MEMBERSHIP ADD/REMOVE ON THE CUSTSEG TABLE    *    
098200*----------------------------------------------------------*      
098300 9600-ENSURE-MEMBERSHIP.                                          
098400     SET DR-MEMBER-NOT-FOUND TO TRUE.                             
098500     PERFORM 9610-SEARCH-MEMBERSHIP                               
098600         VARYING DR-CUSTSEG-IDX FROM 1 BY 1                       
098700         UNTIL DR-CUSTSEG-IDX > DR-CUSTSEG-CNT                    
098800         OR DR-MEMBER-ALREADY-EXISTS.                             
098900     IF DR-MEMBER-NOT-FOUND AND DR-CUSTSEG-CNT < 2000             
099000         ADD 1 TO DR-CUSTSEG-CNT                                  
099100         SET DR-CSG-IX TO DR-CUSTSEG-CNT                          
099200         MOVE DR-SAVE-CUSTOMER-ID                                 
099300                  TO DR-TBL-CS-CUSTOMER-ID (DR-CSG-IX)            
099400         MOVE TRF-SEGMENT-ID                                      
099500                  TO DR-TBL-CS-SEGMENT-ID (DR-CSG-IX)             
099600         STRING DR-TODAY-DTE DR-TIME-HHMMSS DELIMITED BY SIZE     
099700                INTO DR-TBL-CS-ASSIGNED-STAMP (DR-CSG-IX)         
099800         MOVE 'Y' TO DR-TBL-CS-AUTO-ASSIGNED-CDE (DR-CSG-IX)      
099900         MOVE 'N' TO DR-TBL-CS-DELETE-CDE (DR-CSG-IX)             
100000     END-IF.                                                      
100100                                                                  
100200 9610-SEARCH-MEMBERSHIP.                                          
100300     SET DR-CSG-IX TO DR-CUSTSEG-IDX.                             
100400     IF DR-TBL-CS-CUSTOMER-ID (DR-CSG-IX) = DR-SAVE-CUSTOMER-ID   
100500     AND DR-TBL-CS-SEGMENT-ID (DR-CSG-IX) = TRF-SEGMENT-ID        
100600         SET DR-MEMBER-ALREADY-EXISTS TO TRUE                     
100700     END-IF.                                                      
100800                                                                  
100900 9700-REMOVE-MEMBERSHIP.                                          
101000     PERFORM 9710-MARK-ONE-FOR-REMOVE                             
101100         VARYING DR-CUSTSEG-IDX FROM 1 BY 1                       
101200         UNTIL DR-CUSTSEG-IDX > DR-CUSTSEG-CNT.                   
101300                                                                  
101400 9710-MARK-ONE-FOR-REMOVE.                                        
101500     SET DR-CSG-IX TO DR-CUSTSEG-IDX.                             
101600     IF DR-TBL-CS-CUSTOMER-ID (DR-CSG-IX) = DR-SAVE-CUSTOMER-ID   
101700     AND DR-TBL-CS-SEGMENT-ID (DR-CSG-IX) = TRF-SEGMENT-ID        
101800         SET DR-TBL-CS-DELETE (DR-CSG-IX) TO TRUE                 
101900     END-IF.                                                      
102000                                                                  
102100*----------------------------------------------------------*      
102200*  9800-CALC-DAY-SERIAL - SAME 30/360 APPROXIMATION AS THE   *    
102300*  NIGHTLY RECATEGORIZATION RUN.                             *    
102400*----------------------------------------------------------*      
102500 9800-CALC-DAY-SERIAL.                                            
102600     COMPUTE DR-SERIAL-RESULT =                                   
102700         (DR-GEN-CCYY * 360) + (DR-GEN-MM * 30) + DR-GEN-DD.      
102800                                                                  
102900*----------------------------------------------------------*      
103000*  8000-REWRITE-CUSTSEG - DROP ANY MARKED FOR DELETE          *   
103100*----------------------------------------------------------*      
103200 8000-REWRITE-CUSTSEG.                                            
103300     OPEN OUTPUT CUSTSEG-OUT-FILE.                                
103400     PERFORM 8100-WRITE-ONE-MEMBER                                
103500         VARYING DR-CUSTSEG-IDX FROM 1 BY 1                       
103600         UNTIL DR-CUSTSEG-IDX > DR-CUSTSEG-CNT.                   
103700     CLOSE CUSTSEG-OUT-FILE.                                      
103800                                                                  
103900 8100-WRITE-ONE-MEMBER.                                           
104000     SET DR-CSG-IX TO DR-CUSTSEG-IDX.                             
104100     IF DR-TBL-CS-DELETE-CDE (DR-CSG-IX) = 'N'                    
104200         MOVE DR-TBL-CS-CUSTOMER-ID (DR-CSG-IX)                   
104300                                  TO CSO-CUSTOMER-ID              
104400         MOVE DR-TBL-CS-SEGMENT-ID (DR-CSG-IX)                    
104500                                  TO CSO-SEGMENT-ID               
104600         MOVE DR-TBL-CS-ASSIGNED-STAMP (DR-CSG-IX)                
104700                                  TO CSO-ASSIGNED-STAMP           
104800         MOVE DR-TBL-CS-AUTO-ASSIGNED-CDE (DR-CSG-IX)             
104900                                  TO CSO-AUTO-ASSIGNED-CDE        
105000         WRITE CUSTSEG-OUT-REC                                    
105100     END-IF.                                                      
105200                                                                  
105300*----------------------------------------------------------*      
105400*  9000-PRINT-SUMMARY                                       *     
105500*----------------------------------------------------------*      
105600 9000-PRINT-SUMMARY.                                              
105700     DISPLAY 'EVENT-QUEUE-DRAIN RUN COMPLETE'.                    
105800     DISPLAY 'TOTAL READ.................' DR-TOTAL-READ-CNT.     
105900     DISPLAY 'TRIGGERS FIRED.............' DR-TRIGGER-FIRED-CNT.  
106000     DISPLAY 'PROCESSED..................' DR-PROCESSED-CNT.      
106100     DISPLAY 'ERRORS.....................' DR-ERROR-CNT.          
