000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. SEGMENT-RULE-RECORD.                                 
000300 AUTHOR. DST. MODIFIED BY SHREENI, RJT.                           
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 06/02/1991.                                        
000600 DATE-COMPILED. 06/02/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  SEGMENT-RULE-RECORD                                     *      
001000*  LAYOUT FOR SEGFILE - ONE RECORD PER MARKETING SEGMENT,   *     
001100*  CRITERIA FLATTENED INTO PRESENCE-FLAG/VALUE PAIRS SO     *     
001200*  THE RECATEGORIZATION RUN CAN TABLE-LOAD THE WHOLE FILE.  *     
001300*----------------------------------------------------------*      
001400*  CHANGE LOG                                               *     
001500*  DATE       BY   REQUEST   DESCRIPTION                    *     
001600*  --------   ---  --------  ---------------------------    *     
001700*  06/02/91   SHR  CR-1141   ORIGINAL LAYOUT - PURCHASE AND  *    
001800*                            ENGAGEMENT CRITERIA ONLY.       *    
001900*  09/14/93   RJT  CR-1287   ADDED DAYS-INACTIVE AND TOTAL-  *    
002000*                            PURCHASES CRITERIA.             *    
002100*  02/02/96   MPK  CR-1418   ADDED LOCATION/INDUSTRY/COMPANY *    
002200*                            SIZE CRITERIA FOR B2B SEGMENTS. *    
002300*  05/30/99   SHR  CR-1511   ADDED MIN/MAX AGE CRITERIA AND  *    
002400*                            CREATED-WITHIN-DAYS CRITERIA.   *    
002500*----------------------------------------------------------*      
002600 ENVIRONMENT DIVISION.                                            
002700 CONFIGURATION SECTION.                                           
002800 SPECIAL-NAMES.                                                   
002900     C01 IS TOP-OF-FORM.                                          
003000 INPUT-OUTPUT SECTION.                                            
003100 FILE-CONTROL.                                                    
003200     SELECT SEGMENT-RULE-RECORD ASSIGN TO "SEGFILE".              
003300 DATA DIVISION.                                                   
003400 FILE SECTION.                                                    
003500 FD  SEGMENT-RULE-RECORD.                                         
003600 01  SEGMENT-RULE-RECORD.                                         
003700     05  SGR-SEGMENT-ID                PIC 9(5).                  
003800     05  SGR-SEGMENT-NAME              PIC X(30).                 
003900     05  SGR-ACTIVE-CDE                PIC X(1).                  
004000         88  SGR-SEGMENT-ACTIVE            VALUE 'Y'.             
004100         88  SGR-SEGMENT-INACTIVE          VALUE 'N'.             
004200     05  SGR-CRIT-MIN-PURCH-FLAG       PIC X(1).                  
004300     05  SGR-CRIT-MIN-PURCH-AMT        PIC S9(7)V99.              
004400     05  SGR-CRIT-MIN-ENGAGE-FLAG      PIC X(1).                  
004500     05  SGR-CRIT-MIN-ENGAGE-SCR       PIC 9(3).                  
004600     05  SGR-CRIT-DAYS-INACT-FLAG      PIC X(1).                  
004700     05  SGR-CRIT-DAYS-INACT-CNT       PIC 9(5).                  
004800     05  SGR-CRIT-TOT-PURCH-FLAG       PIC X(1).                  
004900     05  SGR-CRIT-TOT-PURCH-CNT        PIC 9(5).                  
005000     05  SGR-CRIT-CREATED-DAYS-FLAG    PIC X(1).                  
005100     05  SGR-CRIT-CREATED-DAYS-CNT     PIC 9(5).                  
005200     05  SGR-CRIT-LOCATION-FLAG        PIC X(1).                  
005300     05  SGR-CRIT-LOCATION-TXT         PIC X(30).                 
005400     05  SGR-CRIT-INDUSTRY-FLAG        PIC X(1).                  
005500     05  SGR-CRIT-INDUSTRY-TXT         PIC X(20).                 
005600     05  SGR-CRIT-COMP-SIZE-FLAG       PIC X(1).                  
005700     05  SGR-CRIT-COMP-SIZE-CDE        PIC X(10).                 
005800     05  SGR-CRIT-MIN-AGE-FLAG         PIC X(1).                  
005900     05  SGR-CRIT-MIN-AGE-YRS          PIC 9(3).                  
006000     05  SGR-CRIT-MAX-AGE-FLAG         PIC X(1).                  
006100     05  SGR-CRIT-MAX-AGE-YRS          PIC 9(3).                  
006200     05  FILLER                        PIC X(18).                 
006300 WORKING-STORAGE SECTION.                                         
006400 01  LY-LAYOUT-CONTROL.                                           
006500     05  LY-LAYOUT-REC-CNT             PIC 9(5) COMP.             
006600 PROCEDURE DIVISION.                                              
006700 0000-MAIN-LOGIC.                                                 
006800     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
006900     STOP RUN.                                                    
