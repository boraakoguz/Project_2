000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INTERACTION-RECORD.                                  
000300 AUTHOR. DST. MODIFIED BY MPK.                                    
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 02/02/1996.                                        
000600 DATE-COMPILED. 02/02/1996.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  INTERACTION-RECORD                                      *      
001000*  LAYOUT FOR INTERFILE - ONE RECORD PER TRACKED CUSTOMER   *     
001100*  INTERACTION (EMAIL OPEN, CLICK, CONVERSION, UNSUBSCRIBE) *     
001200*  APPENDED BY THE EVENT-QUEUE-DRAIN RUN AND READ BY THE    *     
001300*  ANALYTICS RUN FOR THE DASHBOARD AND ATTRIBUTION REPORT.  *     
001400*----------------------------------------------------------*      
001500*  CHANGE LOG                                               *     
001600*  DATE       BY   REQUEST   DESCRIPTION                    *     
001700*  --------   ---  --------  ---------------------------    *     
001800*  02/02/96   MPK  CR-1424   ORIGINAL LAYOUT.                *    
001900*----------------------------------------------------------*      
002000 ENVIRONMENT DIVISION.                                            
002100 CONFIGURATION SECTION.                                           
002200 SPECIAL-NAMES.                                                   
002300     C01 IS TOP-OF-FORM.                                          
002400 INPUT-OUTPUT SECTION.                                            
002500 FILE-CONTROL.                                                    
002600     SELECT INTERACTION-RECORD ASSIGN TO "INTERFILE".             
002700 DATA DIVISION.                                                   
002800 FILE SECTION.                                                    
002900 FD  INTERACTION-RECORD.                                          
003000 01  INTERACTION-RECORD.                                          
003100     05  INR-CUSTOMER-ID                PIC 9(9).                 
003200     05  INR-CAMPAIGN-ID                 PIC 9(7).                
003300     05  INR-INTERACTION-TYPE-CDE         PIC X(12).              
003400         88  INR-TYPE-EMAIL-OPEN              VALUE 'EMAIL_OPEN'. 
003500         88  INR-TYPE-CLICK                    VALUE 'CLICK'.     
003600         88  INR-TYPE-CONVERSION               VALUE 'CONVERSION'.
003700         88  INR-TYPE-UNSUBSCRIBE             VALUE 'UNSUBSCRIBE'.
003800     05  INR-CONVERSION-AMT               PIC S9(7)V99.           
003900     05  INR-INTERACTION-STAMP            PIC 9(14).              
004000     05  FILLER                           PIC X(03).              
004100 WORKING-STORAGE SECTION.                                         
004200 01  LY-LAYOUT-CONTROL.                                           
004300     05  LY-LAYOUT-REC-CNT                PIC 9(7) COMP.          
004400 PROCEDURE DIVISION.                                              
004500 0000-MAIN-LOGIC.                                                 
004600     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
004700     STOP RUN.                                                    
