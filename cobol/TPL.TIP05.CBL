000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CAMPAIGN-TEMPLATE-RECORD.                            
000300 AUTHOR. DST. MODIFIED BY SHREENI, RJT.                           
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 08/19/1991.                                        
000600 DATE-COMPILED. 08/19/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  CAMPAIGN-TEMPLATE-RECORD                                *      
001000*  LAYOUT FOR TMPLFILE - ONE RECORD PER CAMPAIGN/CHANNEL    *     
001100*  MESSAGE TEMPLATE.  BODY-CONTENT CARRIES TOKEN MARKERS    *     
001200*  {{first_name}}, {{last_name}}, {{email}} RESOLVED BY     *     
001300*  THE EXECUTION RUN AT SEND TIME.                          *     
001400*----------------------------------------------------------*      
001500*  CHANGE LOG                                               *     
001600*  DATE       BY   REQUEST   DESCRIPTION                    *     
001700*  --------   ---  --------  ---------------------------    *     
001800*  08/19/91   SHR  CR-1151   ORIGINAL LAYOUT.                *    
001900*  09/14/93   RJT  CR-1290   WIDENED BODY-CONTENT TO 200     *    
002000*                            CHARACTERS FOR SMS BUNDLING.    *    
002100*  02/02/96   MPK  CR-1420   ADDED ASSET-URL FOR INLINE      *    
002200*                            IMAGE/MEDIA LINKS.              *    
002300*----------------------------------------------------------*      
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SPECIAL-NAMES.                                                   
002700     C01 IS TOP-OF-FORM.                                          
002800 INPUT-OUTPUT SECTION.                                            
002900 FILE-CONTROL.                                                    
003000     SELECT CAMPAIGN-TEMPLATE-RECORD ASSIGN TO "TMPLFILE".        
003100 DATA DIVISION.                                                   
003200 FILE SECTION.                                                    
003300 FD  CAMPAIGN-TEMPLATE-RECORD.                                    
003400 01  CAMPAIGN-TEMPLATE-RECORD.                                    
003500     05  TPL-CAMPAIGN-ID                PIC 9(7).                 
003600     05  TPL-CHANNEL-CDE                PIC X(10).                
003700         88  TPL-CHANNEL-EMAIL              VALUE 'EMAIL'.        
003800         88  TPL-CHANNEL-SMS                VALUE 'SMS'.          
003900         88  TPL-CHANNEL-SOCIAL             VALUE 'SOCIAL'.       
004000     05  TPL-SUBJECT-LINE-TXT           PIC X(60).                
004100     05  TPL-BODY-CONTENT-TXT           PIC X(200).               
004200     05  TPL-ASSET-URL-TXT              PIC X(60).                
004300     05  FILLER                         PIC X(03).                
004400 WORKING-STORAGE SECTION.                                         
004500 01  LY-LAYOUT-CONTROL.                                           
004600     05  LY-LAYOUT-REC-CNT              PIC 9(5) COMP.            
004700 PROCEDURE DIVISION.                                              
004800 0000-MAIN-LOGIC.                                                 
004900     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
005000     STOP RUN.                                                    
