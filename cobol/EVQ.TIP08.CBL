000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. EVENT-QUEUE-RECORD.                                  
000300 AUTHOR. DST. MODIFIED BY MPK.                                    
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 02/02/1996.                                        
000600 DATE-COMPILED. 02/02/1996.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  EVENT-QUEUE-RECORD                                      *      
001000*  LAYOUT FOR EVENTFILE - THE DURABLE INBOUND BEHAVIOR-     *     
001100*  EVENT QUEUE.  RECORDS ARE APPENDED IN EVQ-EVENT-ID ORDER *     
001200*  BY THE UPSTREAM CAPTURE FEEDS AND DRAINED IN THE SAME    *     
001300*  ORDER BY THE EVENT-QUEUE-DRAIN RUN.                      *     
001400*----------------------------------------------------------*      
001500*  CHANGE LOG                                               *     
001600*  DATE       BY   REQUEST   DESCRIPTION                    *     
001700*  --------   ---  --------  ---------------------------    *     
001800*  02/02/96   MPK  CR-1422   ORIGINAL LAYOUT.                *    
001900*  05/30/99   SHR  CR-1513   ADDED PROCESSED-FLAG SO THE     *    
002000*                            DRAIN RUN CAN BE RE-RUN SAFELY. *    
002100*----------------------------------------------------------*      
002200 ENVIRONMENT DIVISION.                                            
002300 CONFIGURATION SECTION.                                           
002400 SPECIAL-NAMES.                                                   
002500     C01 IS TOP-OF-FORM.                                          
002600 INPUT-OUTPUT SECTION.                                            
002700 FILE-CONTROL.                                                    
002800     SELECT EVENT-QUEUE-RECORD ASSIGN TO "EVENTFILE".             
002900 DATA DIVISION.                                                   
003000 FILE SECTION.                                                    
003100 FD  EVENT-QUEUE-RECORD.                                          
003200 01  EVENT-QUEUE-RECORD.                                          
003300     05  EVQ-EVENT-ID                   PIC 9(9).                 
003400     05  EVQ-EVENT-TYPE-CDE              PIC X(25).               
003500         88  EVQ-TYPE-PURCHASE VALUE 'CUSTOMER_PURCHASE'.         
003600         88  EVQ-TYPE-EMAIL-OPENED           VALUE 'EMAIL_OPENED'.
003700         88  EVQ-TYPE-LINK-CLICKED           VALUE 'LINK_CLICKED'.
003800         88  EVQ-TYPE-UNSUBSCRIBED VALUE 'CUSTOMER_UNSUBSCRIBED'. 
003900         88  EVQ-TYPE-REGISTERED VALUE 'CUSTOMER_REGISTERED'.     
004000         88  EVQ-TYPE-TICKET-CREATED VALUE 'TICKET_CREATED'.      
004100     05  EVQ-CUSTOMER-ID                 PIC 9(9).                
004200     05  EVQ-CAMPAIGN-ID                 PIC 9(7).                
004300     05  EVQ-PURCHASE-AMT                PIC S9(7)V99.            
004400     05  EVQ-PROCESSED-CDE                PIC X(1).               
004500         88  EVQ-EVENT-PROCESSED              VALUE 'Y'.          
004600         88  EVQ-EVENT-PENDING                VALUE 'N'.          
004700     05  FILLER                          PIC X(02).               
004800 WORKING-STORAGE SECTION.                                         
004900 01  LY-LAYOUT-CONTROL.                                           
005000     05  LY-LAYOUT-REC-CNT               PIC 9(7) COMP.           
005100 PROCEDURE DIVISION.                                              
005200 0000-MAIN-LOGIC.                                                 
005300     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
005400     STOP RUN.                                                    
