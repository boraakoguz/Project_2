000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. SEGMENT-TRIGGER-RECORD.                              
000300 AUTHOR. DST. MODIFIED BY MPK.                                    
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 02/02/1996.                                        
000600 DATE-COMPILED. 02/02/1996.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  SEGMENT-TRIGGER-RECORD                                  *      
001000*  LAYOUT FOR TRIGFILE - ONE RECORD PER BEHAVIOR-TRIGGER    *     
001100*  RULE.  LOADED INTO A TABLE BY THE EVENT-QUEUE-DRAIN RUN  *     
001200*  AND EVALUATED AGAINST EACH INCOMING EVENT.               *     
001300*----------------------------------------------------------*      
001400*  CHANGE LOG                                               *     
001500*  DATE       BY   REQUEST   DESCRIPTION                    *     
001600*  --------   ---  --------  ---------------------------    *     
001700*  02/02/96   MPK  CR-1423   ORIGINAL LAYOUT.                *    
001800*----------------------------------------------------------*      
001900 ENVIRONMENT DIVISION.                                            
002000 CONFIGURATION SECTION.                                           
002100 SPECIAL-NAMES.                                                   
002200     C01 IS TOP-OF-FORM.                                          
002300 INPUT-OUTPUT SECTION.                                            
002400 FILE-CONTROL.                                                    
002500     SELECT SEGMENT-TRIGGER-RECORD ASSIGN TO "TRIGFILE".          
002600 DATA DIVISION.                                                   
002700 FILE SECTION.                                                    
002800 FD  SEGMENT-TRIGGER-RECORD.                                      
002900 01  SEGMENT-TRIGGER-RECORD.                                      
003000     05  TRG-TRIGGER-ID                 PIC 9(5).                 
003100     05  TRG-TRIGGER-TYPE-TXT            PIC X(25).               
003200     05  TRG-SEGMENT-ID                  PIC 9(5).                
003300     05  TRG-TRIGGER-ACTION-CDE          PIC X(6).                
003400         88  TRG-ACTION-ADD                  VALUE 'ADD'.         
003500         88  TRG-ACTION-REMOVE               VALUE 'REMOVE'.      
003600     05  TRG-ACTIVE-CDE                  PIC X(1).                
003700         88  TRG-TRIGGER-ACTIVE              VALUE 'Y'.           
003800         88  TRG-TRIGGER-INACTIVE            VALUE 'N'.           
003900     05  TRG-COND-MIN-PURCH-FLAG         PIC X(1).                
004000     05  TRG-COND-MIN-PURCH-AMT          PIC S9(7)V99.            
004100     05  FILLER                          PIC X(01).               
004200 WORKING-STORAGE SECTION.                                         
004300 01  LY-LAYOUT-CONTROL.                                           
004400     05  LY-LAYOUT-REC-CNT               PIC 9(5) COMP.           
004500 PROCEDURE DIVISION.                                              
004600 0000-MAIN-LOGIC.                                                 
004700     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
004800     STOP RUN.                                                    
