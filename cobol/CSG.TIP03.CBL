000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CUSTOMER-SEGMENT-MEMBER-RECORD.                      
000300 AUTHOR. DST. MODIFIED BY SHREENI.                                
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 06/02/1991.                                        
000600 DATE-COMPILED. 06/02/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  CUSTOMER-SEGMENT-MEMBER-RECORD                          *      
001000*  LAYOUT FOR CUSTSEG - ONE RECORD PER CUSTOMER/SEGMENT     *     
001100*  MEMBERSHIP. REWRITTEN WHOLE BY THE RECATEGORIZATION AND  *     
001200*  EVENT-DRAIN RUNS EACH TIME A MEMBERSHIP IS ADDED OR       *    
001300*  REMOVED - NO INDEXED ACCESS AVAILABLE ON THIS SHOP'S     *     
001400*  FLAT-FILE SUBSYSTEM.                                     *     
001500*----------------------------------------------------------*      
001600*  CHANGE LOG                                               *     
001700*  DATE       BY   REQUEST   DESCRIPTION                    *     
001800*  --------   ---  --------  ---------------------------    *     
001900*  06/02/91   SHR  CR-1142   ORIGINAL LAYOUT.                *    
002000*  09/14/93   RJT  CR-1288   ADDED AUTO-ASSIGNED INDICATOR   *    
002100*                            TO DISTINGUISH RULE-DRIVEN      *    
002200*                            MEMBERSHIPS FROM MANUAL ONES.   *    
002300*----------------------------------------------------------*      
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SPECIAL-NAMES.                                                   
002700     C01 IS TOP-OF-FORM.                                          
002800 INPUT-OUTPUT SECTION.                                            
002900 FILE-CONTROL.                                                    
003000     SELECT CUSTOMER-SEGMENT-MEMBER-RECORD ASSIGN TO "CUSTSEG".   
003100 DATA DIVISION.                                                   
003200 FILE SECTION.                                                    
003300 FD  CUSTOMER-SEGMENT-MEMBER-RECORD.                              
003400 01  CUSTOMER-SEGMENT-MEMBER-RECORD.                              
003500     05  CSM-CUSTOMER-ID               PIC 9(9).                  
003600     05  CSM-SEGMENT-ID                PIC 9(5).                  
003700     05  CSM-ASSIGNED-STAMP            PIC 9(14).                 
003800     05  CSM-AUTO-ASSIGNED-CDE         PIC X(1).                  
003900         88  CSM-AUTO-ASSIGNED             VALUE 'Y'.             
004000         88  CSM-MANUALLY-ASSIGNED         VALUE 'N'.             
004100     05  FILLER                        PIC X(01).                 
004200 WORKING-STORAGE SECTION.                                         
004300 01  LY-LAYOUT-CONTROL.                                           
004400     05  LY-LAYOUT-REC-CNT             PIC 9(7) COMP.             
004500 PROCEDURE DIVISION.                                              
004600 0000-MAIN-LOGIC.                                                 
004700     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
004800     STOP RUN.                                                    
