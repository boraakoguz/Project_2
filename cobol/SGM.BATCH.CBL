000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. SEGMENT-RECATEGORIZATION.                            
000300 AUTHOR. DST. MODIFIED BY SHREENI, RJT, MPK, TLW.                 
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 06/10/1991.                                        
000600 DATE-COMPILED. 06/10/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  SEGMENT-RECATEGORIZATION                                *      
001000*  NIGHTLY BATCH RUN - TABLE-LOADS THE ACTIVE SEGMENT RULES *     
001100*  FROM SEGFILE, READS CUSTFILE SEQUENTIALLY, EVALUATES     *     
001200*  EACH CONSENTING CUSTOMER AGAINST EVERY ACTIVE SEGMENT'S  *     
001300*  CRITERIA AND ADDS ANY NEW CUSTSEG MEMBERSHIPS EARNED.    *     
001400*  EXISTING MEMBERSHIPS ARE LEFT UNTOUCHED - THIS RUN NEVER *     
001500*  REMOVES A MEMBERSHIP, ONLY THE EVENT-QUEUE-DRAIN RUN     *     
001600*  REMOVES ONES DROPPED BY A BEHAVIOR TRIGGER.              *     
001700*----------------------------------------------------------*      
001800*  CHANGE LOG                                               *     
001900*  DATE       BY   REQUEST   DESCRIPTION                    *     
002000*  --------   ---  --------  ---------------------------    *     
002100*  06/10/91   SHR  CR-1160   ORIGINAL RUN - PURCHASE AND     *    
002200*                            ENGAGEMENT CRITERIA ONLY.       *    
002300*  09/14/93   RJT  CR-1295   ADDED DAYS-INACTIVE, TOTAL-     *    
002400*                            PURCHASES AND CREATED-WITHIN-   *    
002500*                            DAYS CRITERIA.                  *    
002600*  02/02/96   MPK  CR-1430   ADDED LOCATION/INDUSTRY/COMPANY *    
002700*                            SIZE AND MIN/MAX-AGE CRITERIA.  *    
002800*  11/18/98   SHR  CR-1504   YEAR 2000 REMEDIATION - DATE    *    
002900*                            SERIAL ARITHMETIC NOW USES THE  *    
003000*                            FULL 4-DIGIT CENTURY THROUGHOUT.*    
003100*  07/09/01   RJT  CR-1589   RULE CLARIFIED - A SEGMENT WITH *    
003200*                            NO CRITERIA FLAGS SET MATCHES   *    
003300*                            NO CUSTOMER (PREVIOUSLY MATCHED *    
003400*                            EVERY CUSTOMER IN ERROR).       *    
003500*  03/15/04   TLW  CR-1705   SKIP CUSTOMERS WITH CONSENT-CDE *    
003600*                            NOT EQUAL 'Y' PER LEGAL REQUEST.*    
003700*  09/08/06   MPK  CR-1788   LOCATION/INDUSTRY SUBSTRING     *    
003800*                            MATCH WAS CASE-SENSITIVE - A    *    
003900*                            SEGMENT RULE OF "Austin" MISSED *    
004000*                            CUSTOMERS ON FILE AS "AUSTIN".  *    
004100*                            BOTH SIDES NOW FOLDED TO UPPER  *    
004200*                            CASE BEFORE THE INSPECT TALLY.  *    
004300*  09/11/06   MPK  CR-1794   ADDED FILE-STATUS CHECKS ON THE *    
004400*                            SEGFILE/CUSTSEG/CUSTFILE OPENS  *    
004500*                            SO A BAD OPEN ABENDS WITH RC=16  *   
004600*                            INSTEAD OF RUNNING A GARBAGE    *    
004700*                            RECATEGORIZATION PASS.          *    
004800*----------------------------------------------------------*      
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SPECIAL-NAMES.                                                   
005200     C01 IS TOP-OF-FORM.                                          
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500     SELECT SEGMENT-TABLE-FILE ASSIGN TO "SEGFILE"                
005600         FILE STATUS IS SG-SEGFILE-STATUS.                        
005700     SELECT CUSTOMER-MASTER-FILE ASSIGN TO "CUSTFILE"             
005800         FILE STATUS IS SG-CUSTFILE-STATUS.                       
005900     SELECT CUSTSEG-IN-FILE ASSIGN TO "CUSTSEG"                   
006000         FILE STATUS IS SG-CUSTSEG-IN-STATUS.                     
006100     SELECT CUSTSEG-OUT-FILE ASSIGN TO "CUSTSEG"                  
006200         FILE STATUS IS SG-CUSTSEG-OUT-STATUS.                    
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500 FD  SEGMENT-TABLE-FILE.                                          
006600 01  SEGFILE-REC.                                                 
006700     05  SGF-SEGMENT-ID                 PIC 9(5).                 
006800     05  SGF-SEGMENT-NAME                PIC X(30).               
006900     05  SGF-ACTIVE-CDE                  PIC X(1).                
007000     05  SGF-CRIT-MIN-PURCH-FLAG         PIC X(1).                
007100     05  SGF-CRIT-MIN-PURCH-AMT          PIC S9(7)V99.            
007200     05  SGF-CRIT-MIN-ENGAGE-FLAG        PIC X(1).                
007300     05  SGF-CRIT-MIN-ENGAGE-SCR         PIC 9(3).                
007400     05  SGF-CRIT-DAYS-INACT-FLAG        PIC X(1).                
007500     05  SGF-CRIT-DAYS-INACT-CNT         PIC 9(5).                
007600     05  SGF-CRIT-TOT-PURCH-FLAG         PIC X(1).                
007700     05  SGF-CRIT-TOT-PURCH-CNT          PIC 9(5).                
007800     05  SGF-CRIT-CREATED-DAYS-FLAG      PIC X(1).                
007900     05  SGF-CRIT-CREATED-DAYS-CNT       PIC 9(5).                
008000     05  SGF-CRIT-LOCATION-FLAG          PIC X(1).                
008100     05  SGF-CRIT-LOCATION-TXT           PIC X(30).               
008200     05  SGF-CRIT-INDUSTRY-FLAG          PIC X(1).                
008300     05  SGF-CRIT-INDUSTRY-TXT           PIC X(20).               
008400     05  SGF-CRIT-COMP-SIZE-FLAG         PIC X(1).                
008500     05  SGF-CRIT-COMP-SIZE-CDE          PIC X(10).               
008600     05  SGF-CRIT-MIN-AGE-FLAG           PIC X(1).                
008700     05  SGF-CRIT-MIN-AGE-YRS            PIC 9(3).                
008800     05  SGF-CRIT-MAX-AGE-FLAG           PIC X(1).                
008900     05  SGF-CRIT-MAX-AGE-YRS            PIC 9(3).                
009000     05  FILLER                          PIC X(18).               
009100 FD  CUSTOMER-MASTER-FILE.                                        
009200 01  CUSTFILE-REC.                                                
009300     05  CUF-CUSTOMER-ID                 PIC 9(9).                
009400     05  CUF-EMAIL-ADDR                  PIC X(40).               
009500     05  CUF-FIRST-NAME                  PIC X(20).               
009600     05  CUF-LAST-NAME                   PIC X(20).               
009700     05  CUF-PHONE-NBR                   PIC X(20).               
009800     05  CUF-CREATED-DTE                 PIC 9(8).                
009900     05  CUF-LAST-ACTVY-DTE              PIC 9(8).                
010000     05  CUF-CONSENT-CDE                 PIC X(1).                
010100     05  CUF-PURCH-HIST-AMT              PIC S9(7)V99.            
010200     05  CUF-TOTAL-PURCH-CNT             PIC 9(5).                
010300     05  CUF-AVG-ORDER-AMT               PIC S9(7)V99.            
010400     05  CUF-ENGAGE-SCR                  PIC 9(3).                
010500     05  CUF-BIRTH-DTE                   PIC 9(8).                
010600     05  CUF-LOCATION-TXT                PIC X(30).               
010700     05  CUF-INDUSTRY-TXT                PIC X(20).               
010800     05  CUF-COMPANY-SIZE-CDE             PIC X(10).              
010900     05  FILLER                           PIC X(02).              
011000 FD  CUSTSEG-IN-FILE.                                             
011100 01  CUSTSEG-IN-REC.                                              
011200     05  CSI-CUSTOMER-ID                 PIC 9(9).                
011300     05  CSI-SEGMENT-ID                  PIC 9(5).                
011400     05  CSI-ASSIGNED-STAMP              PIC 9(14).               
011500     05  CSI-AUTO-ASSIGNED-CDE           PIC X(1).                
011600     05  FILLER                          PIC X(01).               
011700 FD  CUSTSEG-OUT-FILE.                                            
011800 01  CUSTSEG-OUT-REC.                                             
011900     05  CSO-CUSTOMER-ID                 PIC 9(9).                
012000     05  CSO-SEGMENT-ID                  PIC 9(5).                
012100     05  CSO-ASSIGNED-STAMP              PIC 9(14).               
012200     05  CSO-AUTO-ASSIGNED-CDE           PIC X(1).                
012300     05  FILLER                          PIC X(01).               
012400 WORKING-STORAGE SECTION.                                         
012500 77  SG-RUN-REC-CNT                       PIC 9(7) COMP.          
012600 01  SG-FILE-STATUSES.                                            
012700     05  SG-SEGFILE-STATUS               PIC X(2).                
012800         88  SG-SEGFILE-OK                    VALUE '00'.         
012900         88  SG-SEGFILE-EOF                    VALUE '10'.        
013000     05  SG-CUSTFILE-STATUS               PIC X(2).               
013100         88  SG-CUSTFILE-OK                    VALUE '00'.        
013200         88  SG-CUSTFILE-EOF                    VALUE '10'.       
013300     05  SG-CUSTSEG-IN-STATUS             PIC X(2).               
013400         88  SG-CUSTSEG-IN-OK                  VALUE '00'.        
013500         88  SG-CUSTSEG-IN-EOF                  VALUE '10'.       
013600     05  SG-CUSTSEG-OUT-STATUS            PIC X(2).               
013700         88  SG-CUSTSEG-OUT-OK                 VALUE '00'.        
013800     05  FILLER                           PIC X(02).              
013900 01  SG-COUNTERS.                                                 
014000     05  SG-PROCESSED-CNT                 PIC 9(7) COMP.          
014100     05  SG-ERROR-CNT                     PIC 9(7) COMP.          
014200     05  SG-SEGMENT-CNT                   PIC 9(5) COMP.          
014300     05  SG-SEGMENT-IDX                   PIC 9(5) COMP.          
014400     05  SG-CUSTSEG-CNT                   PIC 9(5) COMP.          
014500     05  SG-CUSTSEG-IDX                   PIC 9(5) COMP.          
014600     05  FILLER                           PIC X(01).              
014700 01  SG-SWITCHES.                                                 
014800     05  SG-SEG-FAIL-CDE                  PIC X(1).               
014900         88  SG-SEG-FAILED                    VALUE 'Y'.          
015000         88  SG-SEG-NOT-FAILED                VALUE 'N'.          
015100     05  SG-SEG-ANY-CRIT-CDE              PIC X(1).               
015200         88  SG-SEG-HAS-CRITERIA              VALUE 'Y'.          
015300         88  SG-SEG-NO-CRITERIA               VALUE 'N'.          
015400     05  SG-MEMBER-FOUND-CDE              PIC X(1).               
015500         88  SG-MEMBER-ALREADY-EXISTS         VALUE 'Y'.          
015600         88  SG-MEMBER-NOT-FOUND              VALUE 'N'.          
015700     05  FILLER                           PIC X(01).              
015800 01  SG-TODAY-DTE                         PIC 9(8).               
015900 01  SG-TODAY-DTE-X REDEFINES SG-TODAY-DTE.                       
016000     05  SG-TODAY-CCYY                    PIC 9(4).               
016100     05  SG-TODAY-MM                      PIC 9(2).               
016200     05  SG-TODAY-DD                      PIC 9(2).               
016300 01  SG-TIME-OF-DAY                       PIC 9(8).               
016400 01  SG-TIME-OF-DAY-X REDEFINES SG-TIME-OF-DAY.                   
016500     05  SG-TIME-HHMMSS                   PIC 9(6).               
016600     05  SG-TIME-HUNDREDTHS               PIC 9(2).               
016700 01  SG-GENERIC-DTE                       PIC 9(8).               
016800 01  SG-GENERIC-DTE-X REDEFINES SG-GENERIC-DTE.                   
016900     05  SG-GEN-CCYY                      PIC 9(4).               
017000     05  SG-GEN-MM                        PIC 9(2).               
017100     05  SG-GEN-DD                        PIC 9(2).               
017200 01  SG-SERIAL-WORK.                                              
017300     05  SG-SERIAL-RESULT                 PIC S9(9) COMP.         
017400     05  SG-SERIAL-TODAY                  PIC S9(9) COMP.         
017500     05  SG-SERIAL-OTHER                  PIC S9(9) COMP.         
017600     05  SG-AGE-YEARS                     PIC 9(3)  COMP.         
017700     05  FILLER                           PIC X(01).              
017800*----------------------------------------------------------*      
017900*  UPPER-CASED WORK COPIES FOR THE LOCATION/INDUSTRY         *    
018000*  SUBSTRING MATCH - CRITERIA TEXT MUST MATCH REGARDLESS     *    
018100*  OF THE CASE ON EITHER SIDE, SO BOTH SIDES ARE FOLDED TO    *   
018200*  UPPER CASE WITH INSPECT...CONVERTING BEFORE THE TALLY.     *   
018300*----------------------------------------------------------*      
018400 01  SG-CASE-FOLD-WORK.                                           
018500     05  SG-LOC-UPPER-TXT                 PIC X(30).              
018600     05  SG-CRIT-LOC-UPPER-TXT             PIC X(30).             
018700     05  SG-IND-UPPER-TXT                 PIC X(20).              
018800     05  SG-CRIT-IND-UPPER-TXT             PIC X(20).             
018900     05  SG-CRIT-TRIM-LEN                 PIC 9(3)  COMP.         
019000     05  FILLER                           PIC X(01).              
019100*----------------------------------------------------------*      
019200*  SEGMENT RULE TABLE - LOADED ONCE FROM SEGFILE            *     
019300*----------------------------------------------------------*      
019400 01  SG-SEGMENT-TABLE.                                            
019500     05  SG-SEGMENT-ENTRY OCCURS 200 TIMES                        
019600                          INDEXED BY SG-SEG-IX.                   
019700         10  SG-TBL-SEGMENT-ID            PIC 9(5).               
019800         10  SG-TBL-CRIT-MIN-PURCH-FLAG   PIC X(1).               
019900         10  SG-TBL-CRIT-MIN-PURCH-AMT    PIC S9(7)V99.           
020000         10  SG-TBL-CRIT-MIN-ENGAGE-FLAG  PIC X(1).               
020100         10  SG-TBL-CRIT-MIN-ENGAGE-SCR   PIC 9(3).               
020200         10  SG-TBL-CRIT-DAYS-INACT-FLAG  PIC X(1).               
020300         10  SG-TBL-CRIT-DAYS-INACT-CNT   PIC 9(5).               
020400         10  SG-TBL-CRIT-TOT-PURCH-FLAG   PIC X(1).               
020500         10  SG-TBL-CRIT-TOT-PURCH-CNT    PIC 9(5).               
020600         10  SG-TBL-CRIT-CREATED-DAYS-FLAG PIC X(1).              
020700         10  SG-TBL-CRIT-CREATED-DAYS-CNT  PIC 9(5).              
020800         10  SG-TBL-CRIT-LOCATION-FLAG    PIC X(1).               
020900         10  SG-TBL-CRIT-LOCATION-TXT     PIC X(30).              
021000         10  SG-TBL-CRIT-INDUSTRY-FLAG    PIC X(1).               
021100         10  SG-TBL-CRIT-INDUSTRY-TXT     PIC X(20).              
021200         10  SG-TBL-CRIT-COMP-SIZE-FLAG   PIC X(1).               
021300         10  SG-TBL-CRIT-COMP-SIZE-CDE    PIC X(10).              
021400         10  SG-TBL-CRIT-MIN-AGE-FLAG     PIC X(1).               
021500         10  SG-TBL-CRIT-MIN-AGE-YRS      PIC 9(3).               
021600         10  SG-TBL-CRIT-MAX-AGE-FLAG     PIC X(1).               
021700         10  SG-TBL-CRIT-MAX-AGE-YRS      PIC 9(3).               
021800         10  FILLER                       PIC X(02).              
021900*----------------------------------------------------------*      
022000*  CUSTSEG MEMBERSHIP TABLE - LOADED, GROWN, REWRITTEN      *     
022100*----------------------------------------------------------*      
022200 01  SG-CUSTSEG-TABLE.                                            
022300     05  SG-CUSTSEG-ENTRY OCCURS 2000 TIMES                       
022400                          INDEXED BY SG-CSG-IX.                   
022500         10  SG-TBL-CS-CUSTOMER-ID         PIC 9(9).              
022600         10  SG-TBL-CS-SEGMENT-ID          PIC 9(5).              
022700         10  SG-TBL-CS-ASSIGNED-STAMP      PIC 9(14).             
022800         10  SG-TBL-CS-AUTO-ASSIGNED-CDE   PIC X(1).              
022900         10  FILLER                        PIC X(01).             
023000 PROCEDURE DIVISION.                                              
023100*----------------------------------------------------------*      
023200*  0000-MAIN-LOGIC - DRIVES THE RECATEGORIZE-ALL RUN         *    
023300*----------------------------------------------------------*      
023400 0000-MAIN-LOGIC.                                                 
023500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
023600     PERFORM 2000-LOAD-SEGMENT-TABLE THRU 2000-EXIT.              
023700     PERFORM 3000-LOAD-CUSTSEG-TABLE THRU 3000-EXIT.              
023800     PERFORM 4000-PROCESS-CUSTOMERS THRU 4000-EXIT.               
023900     PERFORM 8000-REWRITE-CUSTSEG.                                
024000     PERFORM 9000-PRINT-SUMMARY.                                  
024100     STOP RUN.                                                    
024200                                                                  
024300 1000-INITIALIZE.                                                 
024400     ACCEPT SG-TODAY-DTE FROM DATE YYYYMMDD.                      
024500     ACCEPT SG-TIME-OF-DAY FROM TIME.                             
024600     MOVE ZERO TO SG-RUN-REC-CNT.                                 
024700     MOVE ZERO TO SG-PROCESSED-CNT SG-ERROR-CNT                   
024800                  SG-SEGMENT-CNT SG-CUSTSEG-CNT.                  
024900                                                                  
025000 1000-EXIT. EXIT.                                                 
025100*----------------------------------------------------------*      
025200*  2000-LOAD-SEGMENT-TABLE - ACTIVE SEGMENTS ONLY            *    
025300*----------------------------------------------------------*      
025400 2000-LOAD-SEGMENT-TABLE.                                         
025500     OPEN INPUT SEGMENT-TABLE-FILE.                               
025600     IF NOT SG-SEGFILE-OK                                         
025700         DISPLAY 'SEGFILE OPEN FAILED - STATUS ' SG-SEGFILE-STATUS
025800         MOVE 16 TO RETURN-CODE                                   
025900         GO TO 2000-EXIT                                          
026000     END-IF.                                                      
026100     PERFORM 2100-READ-SEGFILE.                                   
026200     PERFORM 2200-BUILD-SEGMENT-TABLE                             
026300         UNTIL SG-SEGFILE-EOF.                                    
026400     CLOSE SEGMENT-TABLE-FILE.                                    
026500                                                                  
026600 2000-EXIT. EXIT.                                                 
026700                                                                  
026800 2100-READ-SEGFILE.                                               
026900     READ SEGMENT-TABLE-FILE                                      
027000         AT END SET SG-SEGFILE-EOF TO TRUE                        
027100     END-READ.                                                    
027200                                                                  
027300 2200-BUILD-SEGMENT-TABLE.                                        
027400     IF SGF-ACTIVE-CDE = 'Y'                                      
027500         ADD 1 TO SG-SEGMENT-CNT                                  
027600         SET SG-SEG-IX TO SG-SEGMENT-CNT                          
027700         MOVE SGF-SEGMENT-ID                                      
027800                        TO SG-TBL-SEGMENT-ID (SG-SEG-IX)          
027900         MOVE SGF-CRIT-MIN-PURCH-FLAG                             
028000                        TO SG-TBL-CRIT-MIN-PURCH-FLAG (SG-SEG-IX) 
028100         MOVE SGF-CRIT-MIN-PURCH-AMT                              
028200                        TO SG-TBL-CRIT-MIN-PURCH-AMT (SG-SEG-IX)  
028300         MOVE SGF-CRIT-MIN-ENGAGE-FLAG                            
028400                        TO SG-TBL-CRIT-MIN-ENGAGE-FLAG (SG-SEG-IX)
028500         MOVE SGF-CRIT-MIN-ENGAGE-SCR                             
028600                        TO SG-TBL-CRIT-MIN-ENGAGE-SCR (SG-SEG-IX) 
028700         MOVE SGF-CRIT-DAYS-INACT-FLAG                            
028800                        TO SG-TBL-CRIT-DAYS-INACT-FLAG (SG-SEG-IX)
028900         MOVE SGF-CRIT-DAYS-INACT-CNT                             
029000                        TO SG-TBL-CRIT-DAYS-INACT-CNT (SG-SEG-IX) 
029100         MOVE SGF-CRIT-TOT-PURCH-FLAG                             
029200                        TO SG-TBL-CRIT-TOT-PURCH-FLAG (SG-SEG-IX) 
029300         MOVE SGF-CRIT-TOT-PURCH-CNT                              
029400                        TO SG-TBL-CRIT-TOT-PURCH-CNT (SG-SEG-IX)  
029500         MOVE SGF-CRIT-CREATED-DAYS-FLAG                          
029600                     TO SG-TBL-CRIT-CREATED-DAYS-FLAG (SG-SEG-IX) 
029700         MOVE SGF-CRIT-CREATED-DAYS-CNT                           
029800                     TO SG-TBL-CRIT-CREATED-DAYS-CNT (SG-SEG-IX)  
029900         MOVE SGF-CRIT-LOCATION-FLAG                              
030000                        TO SG-TBL-CRIT-LOCATION-FLAG (SG-SEG-IX)  
030100         MOVE SGF-CRIT-LOCATION-TXT                               
030200                        TO SG-TBL-CRIT-LOCATION-TXT (SG-SEG-IX)   
030300         MOVE SGF-CRIT-INDUSTRY-FLAG                              
030400                        TO SG-TBL-CRIT-INDUSTRY-FLAG (SG-SEG-IX)  
030500         MOVE SGF-CRIT-INDUSTRY-TXT                               
030600                        TO SG-TBL-CRIT-INDUSTRY-TXT (SG-SEG-IX)   
030700         MOVE SGF-CRIT-COMP-SIZE-FLAG                             
030800                        TO SG-TBL-CRIT-COMP-SIZE-FLAG (SG-SEG-IX) 
030900         MOVE SGF-CRIT-COMP-SIZE-CDE                              
031000                        TO SG-TBL-CRIT-COMP-SIZE-CDE (SG-SEG-IX)  
031100         MOVE SGF-CRIT-MIN-AGE-FLAG                               
031200                        TO SG-TBL-CRIT-MIN-AGE-FLAG (SG-SEG-IX)   
031300         MOVE SGF-CRIT-MIN-AGE-YRS                                
031400                        TO SG-TBL-CRIT-MIN-AGE-YRS (SG-SEG-IX)    
031500         MOVE SGF-CRIT-MAX-AGE-FLAG                               
031600                        TO SG-TBL-CRIT-MAX-AGE-FLAG (SG-SEG-IX)   
031700         MOVE SGF-CRIT-MAX-AGE-YRS                                
031800                        TO SG-TBL-CRIT-MAX-AGE-YRS (SG-SEG-IX)    
031900     END-IF.                                                      
032000     PERFORM 2100-READ-SEGFILE.                                   
032100                                                                  
032200*----------------------------------------------------------*      
032300*  3000-LOAD-CUSTSEG-TABLE - PRIOR MEMBERSHIPS               *    
032400*----------------------------------------------------------*      
032500 3000-LOAD-CUSTSEG-TABLE.                                         
032600     OPEN INPUT CUSTSEG-IN-FILE.                                  
032700     IF NOT SG-CUSTSEG-IN-OK                                      
032800         DISPLAY 'CUSTSEG OPEN FAILED - STATUS '                  
032900             SG-CUSTSEG-IN-STATUS                                 
033000         MOVE 16 TO RETURN-CODE                                   
033100         GO TO 3000-EXIT                                          
033200     END-IF.                                                      
033300     PERFORM 3100-READ-CUSTSEG-IN.                                
033400     PERFORM 3200-BUILD-CUSTSEG-TABLE                             
033500         UNTIL SG-CUSTSEG-IN-EOF.                                 
033600     CLOSE CUSTSEG-IN-FILE.                                       
033700                                                                  
033800 3000-EXIT. EXIT.                                                 
033900                                                                  
034000 3100-READ-CUSTSEG-IN.                                            
034100     READ CUSTSEG-IN-FILE                                         
034200         AT END SET SG-CUSTSEG-IN-EOF TO TRUE                     
034300     END-READ.                                                    
034400                                                                  
034500 3200-BUILD-CUSTSEG-TABLE.                                        
034600     ADD 1 TO SG-CUSTSEG-CNT.                                     
034700     SET SG-CSG-IX TO SG-CUSTSEG-CNT.                             
034800     MOVE CSI-CUSTOMER-ID                                         
034900                 TO SG-TBL-CS-CUSTOMER-ID (SG-CSG-IX).            
035000     MOVE CSI-SEGMENT-ID                                          
035100                 TO SG-TBL-CS-SEGMENT-ID (SG-CSG-IX).             
035200     MOVE CSI-ASSIGNED-STAMP                                      
035300                 TO SG-TBL-CS-ASSIGNED-STAMP (SG-CSG-IX).         
035400     MOVE CSI-AUTO-ASSIGNED-CDE                                   
035500                 TO SG-TBL-CS-AUTO-ASSIGNED-CDE (SG-CSG-IX).      
035600     PERFORM 3100-READ-CUSTSEG-IN.                                
035700                                                                  
035800*----------------------------------------------------------*      
035900*  4000-PROCESS-CUSTOMERS - CONSENTING CUSTOMERS ONLY        *    
036000*----------------------------------------------------------*      
036100 4000-PROCESS-CUSTOMERS.                                          
036200     OPEN INPUT CUSTOMER-MASTER-FILE.                             
036300     IF NOT SG-CUSTFILE-OK                                        
036400         DISPLAY 'CUSTFILE OPEN FAILED - STATUS ' SG-CUSTFILE-STAT
036500         MOVE 16 TO RETURN-CODE                                   
036600         GO TO 4000-EXIT                                          
036700     END-IF.                                                      
036800     PERFORM 4100-READ-CUSTOMER.                                  
036900     PERFORM 4200-EVALUATE-ONE-CUSTOMER                           
037000         UNTIL SG-CUSTFILE-EOF.                                   
037100     CLOSE CUSTOMER-MASTER-FILE.                                  
037200                                                                  
037300 4000-EXIT. EXIT.                                                 
037400                                                                  
037500 4100-READ-CUSTOMER.                                              
037600     READ CUSTOMER-MASTER-FILE                                    
037700         AT END SET SG-CUSTFILE-EOF TO TRUE                       
037800     END-READ.                                                    
037900                                                                  
038000 4200-EVALUATE-ONE-CUSTOMER.                                      
038100     ADD 1 TO SG-RUN-REC-CNT.                                     
038200     IF CUF-CUSTOMER-ID = ZERO                                    
038300         ADD 1 TO SG-ERROR-CNT                                    
038400     ELSE                                                         
038500         IF CUF-CONSENT-CDE = 'Y'                                 
038600             ADD 1 TO SG-PROCESSED-CNT                            
038700             PERFORM 4300-CHECK-ALL-SEGMENTS                      
038800         END-IF                                                   
038900     END-IF.                                                      
039000     PERFORM 4100-READ-CUSTOMER.                                  
039100                                                                  
039200 4300-CHECK-ALL-SEGMENTS.                                         
039300     SET SG-SEG-IX TO 1.                                          
039400     PERFORM 4400-CHECK-ONE-SEGMENT                               
039500         VARYING SG-SEGMENT-IDX FROM 1 BY 1                       
039600         UNTIL SG-SEGMENT-IDX > SG-SEGMENT-CNT.                   
039700                                                                  
039800 4400-CHECK-ONE-SEGMENT.                                          
039900     SET SG-SEG-IX TO SG-SEGMENT-IDX.                             
040000     PERFORM 4500-EVALUATE-CRITERIA THRU 4500-EXIT.               
040100     IF SG-SEG-HAS-CRITERIA AND SG-SEG-NOT-FAILED                 
040200         PERFORM 5000-ENSURE-MEMBERSHIP                           
040300     END-IF.                                                      
040400                                                                  
040500*----------------------------------------------------------*      
040600*  4500-EVALUATE-CRITERIA - ALL PRESENT CRITERIA MUST PASS  *     
040700*  FOR THE CUSTOMER TO QUALIFY - SEE CR-1589 ABOVE.          *    
040800*----------------------------------------------------------*      
040900 4500-EVALUATE-CRITERIA.                                          
041000     SET SG-SEG-NOT-FAILED TO TRUE.                               
041100     SET SG-SEG-NO-CRITERIA TO TRUE.                              
041200                                                                  
041300     IF SG-TBL-CRIT-MIN-PURCH-FLAG (SG-SEG-IX) = 'Y'              
041400         SET SG-SEG-HAS-CRITERIA TO TRUE                          
041500         IF CUF-PURCH-HIST-AMT <                                  
041600                 SG-TBL-CRIT-MIN-PURCH-AMT (SG-SEG-IX)            
041700             SET SG-SEG-FAILED TO TRUE                            
041800         END-IF                                                   
041900     END-IF.                                                      
042000                                                                  
042100     IF SG-SEG-NOT-FAILED                                         
042200     AND SG-TBL-CRIT-MIN-ENGAGE-FLAG (SG-SEG-IX) = 'Y'            
042300         SET SG-SEG-HAS-CRITERIA TO TRUE                          
042400         IF CUF-ENGAGE-SCR <                                      
042500                 SG-TBL-CRIT-MIN-ENGAGE-SCR (SG-SEG-IX)           
042600             SET SG-SEG-FAILED TO TRUE                            
042700         END-IF                                                   
042800     END-IF.                                                      
042900                                                                  
043000     IF SG-SEG-NOT-FAILED                                         
043100     AND SG-TBL-CRIT-DAYS-INACT-FLAG (SG-SEG-IX) = 'Y'            
043200         SET SG-SEG-HAS-CRITERIA TO TRUE                          
043300         IF CUF-LAST-ACTVY-DTE = ZERO                             
043400             SET SG-SEG-FAILED TO TRUE                            
043500         ELSE                                                     
043600             MOVE CUF-LAST-ACTVY-DTE TO SG-GENERIC-DTE            
043700             PERFORM 6000-CALC-DAY-SERIAL                         
043800             MOVE SG-SERIAL-RESULT TO SG-SERIAL-OTHER             
043900             MOVE SG-TODAY-DTE TO SG-GENERIC-DTE                  
044000             PERFORM 6000-CALC-DAY-SERIAL                         
044100             MOVE SG-SERIAL-RESULT TO SG-SERIAL-TODAY             
044200             IF (SG-SERIAL-TODAY - SG-SERIAL-OTHER) <             
044300                 SG-TBL-CRIT-DAYS-INACT-CNT (SG-SEG-IX)           
044400                 SET SG-SEG-FAILED TO TRUE                        
044500             END-IF                                               
044600         END-IF                                                   
044700     END-IF.                                                      
044800                                                                  
044900     IF SG-SEG-NOT-FAILED                                         
045000     AND SG-TBL-CRIT-TOT-PURCH-FLAG (SG-SEG-IX) = 'Y'             
045100         SET SG-SEG-HAS-CRITERIA TO TRUE                          
045200         IF CUF-TOTAL-PURCH-CNT NOT =                             
045300                 SG-TBL-CRIT-TOT-PURCH-CNT (SG-SEG-IX)            
045400             SET SG-SEG-FAILED TO TRUE                            
045500         END-IF                                                   
045600     END-IF.                                                      
045700                                                                  
045800     IF SG-SEG-NOT-FAILED                                         
045900     AND SG-TBL-CRIT-CREATED-DAYS-FLAG (SG-SEG-IX) = 'Y'          
046000         SET SG-SEG-HAS-CRITERIA TO TRUE                          
046100         MOVE CUF-CREATED-DTE TO SG-GENERIC-DTE                   
046200         PERFORM 6000-CALC-DAY-SERIAL                             
046300         MOVE SG-SERIAL-RESULT TO SG-SERIAL-OTHER                 
046400         MOVE SG-TODAY-DTE TO SG-GENERIC-DTE                      
046500         PERFORM 6000-CALC-DAY-SERIAL                             
046600         MOVE SG-SERIAL-RESULT TO SG-SERIAL-TODAY                 
046700         IF (SG-SERIAL-TODAY - SG-SERIAL-OTHER) >                 
046800                 SG-TBL-CRIT-CREATED-DAYS-CNT (SG-SEG-IX)         
046900             SET SG-SEG-FAILED TO TRUE                            
047000         END-IF                                                   
047100     END-IF.                                                      
047200                                                                  
047300     IF SG-SEG-NOT-FAILED                                         
047400     AND SG-TBL-CRIT-LOCATION-FLAG (SG-SEG-IX) = 'Y'              
047500         SET SG-SEG-HAS-CRITERIA TO TRUE                          
047600         PERFORM 4510-CHECK-LOCATION-SUBSTRING                    
047700     END-IF.                                                      
047800                                                                  
047900     IF SG-SEG-NOT-FAILED                                         
048000     AND SG-TBL-CRIT-INDUSTRY-FLAG (SG-SEG-IX) = 'Y'              
048100         SET SG-SEG-HAS-CRITERIA TO TRUE                          
048200         PERFORM 4520-CHECK-INDUSTRY-SUBSTRING                    
048300     END-IF.                                                      
048400                                                                  
048500     IF SG-SEG-NOT-FAILED                                         
048600     AND SG-TBL-CRIT-COMP-SIZE-FLAG (SG-SEG-IX) = 'Y'             
048700         SET SG-SEG-HAS-CRITERIA TO TRUE                          
048800         IF CUF-COMPANY-SIZE-CDE NOT =                            
048900                 SG-TBL-CRIT-COMP-SIZE-CDE (SG-SEG-IX)            
049000             SET SG-SEG-FAILED TO TRUE                            
049100         END-IF                                                   
049200     END-IF.                                                      
049300                                                                  
049400     IF SG-SEG-NOT-FAILED                                         
049500     AND (SG-TBL-CRIT-MIN-AGE-FLAG (SG-SEG-IX) = 'Y'              
049600          OR SG-TBL-CRIT-MAX-AGE-FLAG (SG-SEG-IX) = 'Y')          
049700         SET SG-SEG-HAS-CRITERIA TO TRUE                          
049800         IF CUF-BIRTH-DTE = ZERO                                  
049900             SET SG-SEG-FAILED TO TRUE                            
050000         ELSE                                                     
050100             PERFORM 4530-CHECK-AGE-CRITERIA                      
050200         END-IF                                                   
050300     END-IF.                                                      
050400                                                                  
050500 4500-EXIT. EXIT.                                                 
050600*----------------------------------------------------------*      
050700*  SUBSTRING AND AGE HELPERS                                *     
050800*----------------------------------------------------------*      
050900*----------------------------------------------------------*      
051000*  CASE-INSENSITIVE SUBSTRING CHECK - BOTH THE CUSTOMER      *    
051100*  FIELD AND THE CRITERIA TEXT ARE FOLDED TO UPPER CASE      *    
051200*  BEFORE THE INSPECT TALLY SO "Austin" MATCHES "AUSTIN".    *    
051300*  CR-1794 - TALLYING FOR ALL COMPARES AGAINST THE PATTERN'S *    
051400*  FULL DECLARED LENGTH, SO A PATTERN FIELD PADDED TO THE     *   
051500*  SAME SIZE AS THE SUBJECT ONLY EVER MATCHES AT ONE OFFSET - *   
051600*  I.E. EXACT EQUALITY, NOT A SUBSTRING TEST.  THE CRITERIA    *  
051700*  TEXT IS NOW TRIMMED TO ITS TRAILING-SPACE-FREE LENGTH WITH *   
051800*  REFERENCE MODIFICATION BEFORE THE TALLY SO "CA" TRULY      *   
051900*  MATCHES ANYWHERE INSIDE "LOS ANGELES, CA".                 *   
052000*----------------------------------------------------------*      
052100 4510-CHECK-LOCATION-SUBSTRING.                                   
052200     IF SG-TBL-CRIT-LOCATION-TXT (SG-SEG-IX) = SPACES             
052300         SET SG-SEG-FAILED TO TRUE                                
052400     ELSE                                                         
052500         MOVE CUF-LOCATION-TXT TO SG-LOC-UPPER-TXT                
052600         MOVE SG-TBL-CRIT-LOCATION-TXT (SG-SEG-IX)                
052700                                   TO SG-CRIT-LOC-UPPER-TXT       
052800         INSPECT SG-LOC-UPPER-TXT CONVERTING                      
052900             'abcdefghijklmnopqrstuvwxyz'                         
053000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
053100         INSPECT SG-CRIT-LOC-UPPER-TXT CONVERTING                 
053200             'abcdefghijklmnopqrstuvwxyz'                         
053300             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
053400         MOVE ZERO TO SG-CRIT-TRIM-LEN                            
053500         INSPECT SG-CRIT-LOC-UPPER-TXT                            
053600             TALLYING SG-CRIT-TRIM-LEN FOR TRAILING SPACE         
053700         COMPUTE SG-CRIT-TRIM-LEN = 30 - SG-CRIT-TRIM-LEN         
053800         INSPECT SG-LOC-UPPER-TXT                                 
053900             TALLYING SG-SERIAL-RESULT FOR ALL                    
054000             SG-CRIT-LOC-UPPER-TXT (1:SG-CRIT-TRIM-LEN)           
054100         IF SG-SERIAL-RESULT = ZERO                               
054200             SET SG-SEG-FAILED TO TRUE                            
054300         END-IF                                                   
054400     END-IF.                                                      
054500                                                                  
054600 4520-CHECK-INDUSTRY-SUBSTRING.                                   
054700     IF SG-TBL-CRIT-INDUSTRY-TXT (SG-SEG-IX) = SPACES             
054800         SET SG-SEG-FAILED TO TRUE                                
054900     ELSE                                                         
055000         MOVE CUF-INDUSTRY-TXT TO SG-IND-UPPER-TXT                
055100         MOVE SG-TBL-CRIT-INDUSTRY-TXT (SG-SEG-IX)                
055200                                   TO SG-CRIT-IND-UPPER-TXT       
055300         INSPECT SG-IND-UPPER-TXT CONVERTING                      
055400             'abcdefghijklmnopqrstuvwxyz'                         
055500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
055600         INSPECT SG-CRIT-IND-UPPER-TXT CONVERTING                 
055700             'abcdefghijklmnopqrstuvwxyz'                         
055800             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
055900         MOVE ZERO TO SG-CRIT-TRIM-LEN                            
056000         INSPECT SG-CRIT-IND-UPPER-TXT                            
056100             TALLYING SG-CRIT-TRIM-LEN FOR TRAILING SPACE         
056200         COMPUTE SG-CRIT-TRIM-LEN = 20 - SG-CRIT-TRIM-LEN         
056300         INSPECT SG-IND-UPPER-TXT                                 
056400             TALLYING SG-SERIAL-RESULT FOR ALL                    
056500             SG-CRIT-IND-UPPER-TXT (1:SG-CRIT-TRIM-LEN)           
056600         IF SG-SERIAL-RESULT = ZERO                               
056700             SET SG-SEG-FAILED TO TRUE                            
056800         END-IF                                                   
056900     END-IF.                                                      
057000                                                                  
057100 4530-CHECK-AGE-CRITERIA.                                         
057200     MOVE CUF-BIRTH-DTE TO SG-GENERIC-DTE.                        
057300     PERFORM 6000-CALC-DAY-SERIAL.                                
057400     MOVE SG-SERIAL-RESULT TO SG-SERIAL-OTHER.                    
057500     MOVE SG-TODAY-DTE TO SG-GENERIC-DTE.                         
057600     PERFORM 6000-CALC-DAY-SERIAL.                                
057700     MOVE SG-SERIAL-RESULT TO SG-SERIAL-TODAY.                    
057800     COMPUTE SG-AGE-YEARS =                                       
057900         (SG-SERIAL-TODAY - SG-SERIAL-OTHER) / 365.               
058000     IF SG-TBL-CRIT-MIN-AGE-FLAG (SG-SEG-IX) = 'Y'                
058100         IF SG-AGE-YEARS < SG-TBL-CRIT-MIN-AGE-YRS (SG-SEG-IX)    
058200             SET SG-SEG-FAILED TO TRUE                            
058300         END-IF                                                   
058400     END-IF.                                                      
058500     IF SG-SEG-NOT-FAILED                                         
058600     AND SG-TBL-CRIT-MAX-AGE-FLAG (SG-SEG-IX) = 'Y'               
058700         IF SG-AGE-YEARS > SG-TBL-CRIT-MAX-AGE-YRS (SG-SEG-IX)    
058800             SET SG-SEG-FAILED TO TRUE                            
058900         END-IF                                                   
059000     END-IF.                                                      
059100                                                                  
059200*----------------------------------------------------------*      
059300*  5000-ENSURE-MEMBERSHIP - IDEMPOTENT ADD                  *     
059400*----------------------------------------------------------*      
059500 5000-ENSURE-MEMBERSHIP.                                          
059600     SET SG-MEMBER-NOT-FOUND TO TRUE.                             
059700     PERFORM 5100-SEARCH-MEMBERSHIP                               
059800         VARYING SG-CUSTSEG-IDX FROM 1 BY 1                       
059900         UNTIL SG-CUSTSEG-IDX > SG-CUSTSEG-CNT                    
060000         OR SG-MEMBER-ALREADY-EXISTS.                             
060100     IF SG-MEMBER-NOT-FOUND                                       
060200         PERFORM 5200-ADD-MEMBERSHIP                              
060300     END-IF.                                                      
060400                                                                  
060500 5100-SEARCH-MEMBERSHIP.                                          
060600     SET SG-CSG-IX TO SG-CUSTSEG-IDX.                             
060700     IF SG-TBL-CS-CUSTOMER-ID (SG-CSG-IX) = CUF-CUSTOMER-ID       
060800     AND SG-TBL-CS-SEGMENT-ID (SG-CSG-IX) =                       
060900             SG-TBL-SEGMENT-ID (SG-SEG-IX)                        
061000         SET SG-MEMBER-ALREADY-EXISTS TO TRUE                     
061100     END-IF.                                                      
061200                                                                  
061300 5200-ADD-MEMBERSHIP.                                             
061400     IF SG-CUSTSEG-CNT < 2000                                     
061500         ADD 1 TO SG-CUSTSEG-CNT                                  
061600         SET SG-CSG-IX TO SG-CUSTSEG-CNT                          
061700         MOVE CUF-CUSTOMER-ID                                     
061800                  TO SG-TBL-CS-CUSTOMER-ID (SG-CSG-IX)            
061900         MOVE SG-TBL-SEGMENT-ID (SG-SEG-IX)                       
062000                  TO SG-TBL-CS-SEGMENT-ID (SG-CSG-IX)             
062100         STRING SG-TODAY-DTE SG-TIME-HHMMSS DELIMITED BY SIZE     
062200                  INTO SG-TBL-CS-ASSIGNED-STAMP (SG-CSG-IX)       
062300         MOVE 'Y' TO SG-TBL-CS-AUTO-ASSIGNED-CDE (SG-CSG-IX)      
062400     ELSE                                                         
062500         ADD 1 TO SG-ERROR-CNT                                    
062600     END-IF.                                                      
062700                                                                  
062800*----------------------------------------------------------*      
062900*  6000-CALC-DAY-SERIAL - APPROXIMATE 30/360 DAY SERIAL      *    
063000*  (CCYY * 360) + (MM * 30) + DD - GOOD ENOUGH FOR SEGMENT   *    
063100*  RECENCY/AGE WINDOWS, THE SAME CONVENTION FINANCE USES     *    
063200*  FOR ACCRUAL DAY-COUNTS ON THE FUND-ACCOUNTING SIDE.       *    
063300*----------------------------------------------------------*      
063400 6000-CALC-DAY-SERIAL.                                            
063500     COMPUTE SG-SERIAL-RESULT =                                   
063600         (SG-GEN-CCYY * 360) + (SG-GEN-MM * 30) + SG-GEN-DD.      
063700                                                                  
063800*----------------------------------------------------------*      
063900*  8000-REWRITE-CUSTSEG - WHOLE-FILE REWRITE                *     
064000*----------------------------------------------------------*      
064100 8000-REWRITE-CUSTSEG.                                            
064200     OPEN OUTPUT CUSTSEG-OUT-FILE.                                
064300     PERFORM 8100-WRITE-ONE-MEMBER                                
064400         VARYING SG-CUSTSEG-IDX FROM 1 BY 1                       
064500         UNTIL SG-CUSTSEG-IDX > SG-CUSTSEG-CNT.                   
064600     CLOSE CUSTSEG-OUT-FILE.                                      
064700                                                                  
064800 8100-WRITE-ONE-MEMBER.                                           
064900     SET SG-CSG-IX TO SG-CUSTSEG-IDX.                             
065000     MOVE SG-TBL-CS-CUSTOMER-ID (SG-CSG-IX) TO CSO-CUSTOMER-ID.   
065100     MOVE SG-TBL-CS-SEGMENT-ID (SG-CSG-IX) TO CSO-SEGMENT-ID.     
065200     MOVE SG-TBL-CS-ASSIGNED-STAMP (SG-CSG-IX)                    
065300                                    TO CSO-ASSIGNED-STAMP.        
065400     MOVE SG-TBL-CS-AUTO-ASSIGNED-CDE (SG-CSG-IX)                 
065500                                    TO CSO-AUTO-ASSIGNED-CDE.     
065600     WRITE CUSTSEG-OUT-REC.                                       
065700                                                                  
065800*----------------------------------------------------------*      
065900*  9000-PRINT-SUMMARY                                       *     
066000*----------------------------------------------------------*      
066100 9000-PRINT-SUMMARY.                                              
066200     DISPLAY 'SEGMENT-RECATEGORIZATION RUN COMPLETE'.             
066300     DISPLAY 'CUSTOMER RECORDS READ.....' SG-RUN-REC-CNT.         
066400     DISPLAY 'CUSTOMERS PROCESSED.......' SG-PROCESSED-CNT.       
066500     DISPLAY 'ERRORS.....................' SG-ERROR-CNT.          
