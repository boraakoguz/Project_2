000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CAMPAIGN-METRIC-RECORD.                              
000300 AUTHOR. DST. MODIFIED BY RJT, MPK.                               
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 09/14/1993.                                        
000600 DATE-COMPILED. 09/14/1993.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  CAMPAIGN-METRIC-RECORD                                  *      
001000*  LAYOUT FOR METRFILE - ONE ACCUMULATOR RECORD PER         *     
001100*  CAMPAIGN PER DAY.  KEYED LOGICALLY BY CMT-CAMPAIGN-ID    *     
001200*  AND CMT-METRIC-DTE - NO INDEXED ORGANIZATION AVAILABLE   *     
001300*  ON THIS SHOP'S FLAT-FILE SUBSYSTEM, SO THE EXECUTION,    *     
001400*  EVENT-DRAIN AND ANALYTICS RUNS EACH TABLE-LOAD THE WHOLE *     
001500*  FILE AND REWRITE IT IN CAMPAIGN/DATE SEQUENCE.           *     
001600*----------------------------------------------------------*      
001700*  CHANGE LOG                                               *     
001800*  DATE       BY   REQUEST   DESCRIPTION                    *     
001900*  --------   ---  --------  ---------------------------    *     
002000*  09/14/93   RJT  CR-1292   ORIGINAL LAYOUT - SENT/OPENED/  *    
002100*                            CLICKED/CONVERSIONS ONLY.       *    
002200*  02/02/96   MPK  CR-1421   ADDED REVENUE-GENERATED AND     *    
002300*                            COST-INCURRED FOR ROI REPORT.   *    
002400*----------------------------------------------------------*      
002500 ENVIRONMENT DIVISION.                                            
002600 CONFIGURATION SECTION.                                           
002700 SPECIAL-NAMES.                                                   
002800     C01 IS TOP-OF-FORM.                                          
002900 INPUT-OUTPUT SECTION.                                            
003000 FILE-CONTROL.                                                    
003100     SELECT CAMPAIGN-METRIC-RECORD ASSIGN TO "METRFILE".          
003200 DATA DIVISION.                                                   
003300 FILE SECTION.                                                    
003400 FD  CAMPAIGN-METRIC-RECORD.                                      
003500 01  CAMPAIGN-METRIC-RECORD.                                      
003600     05  CMT-CAMPAIGN-ID                PIC 9(7).                 
003700     05  CMT-METRIC-DTE                 PIC 9(8).                 
003800     05  CMT-EMAILS-SENT-CNT            PIC 9(7).                 
003900     05  CMT-EMAILS-OPENED-CNT          PIC 9(7).                 
004000     05  CMT-LINKS-CLICKED-CNT          PIC 9(7).                 
004100     05  CMT-CONVERSIONS-CNT            PIC 9(7).                 
004200     05  CMT-REVENUE-GEN-AMT            PIC S9(9)V99.             
004300     05  CMT-COST-INCURRED-AMT          PIC S9(9)V99.             
004400     05  FILLER                         PIC X(01).                
004500 WORKING-STORAGE SECTION.                                         
004600 01  LY-LAYOUT-CONTROL.                                           
004700     05  LY-LAYOUT-REC-CNT              PIC 9(7) COMP.            
004800 PROCEDURE DIVISION.                                              
004900 0000-MAIN-LOGIC.                                                 
005000     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
005100     STOP RUN.                                                    
