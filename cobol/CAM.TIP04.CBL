000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CAMPAIGN-RECORD.                                     
000300 AUTHOR. DST. MODIFIED BY SHREENI, RJT.                           
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 08/19/1991.                                        
000600 DATE-COMPILED. 08/19/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  CAMPAIGN-RECORD                                         *      
001000*  LAYOUT FOR CAMPFILE - ONE RECORD PER MARKETING CAMPAIGN. *     
001100*  STATUS IS REWRITTEN BY THE EXECUTION RUN WHEN A DRAFT OR *     
001200*  SCHEDULED CAMPAIGN FIRST SENDS.                          *     
001300*----------------------------------------------------------*      
001400*  CHANGE LOG                                               *     
001500*  DATE       BY   REQUEST   DESCRIPTION                    *     
001600*  --------   ---  --------  ---------------------------    *     
001700*  08/19/91   SHR  CR-1150   ORIGINAL LAYOUT - EMAIL ONLY.   *    
001800*  09/14/93   RJT  CR-1289   ADDED SMS AND SOCIAL CHANNEL    *    
001900*                            TYPES TO CAM-CAMPAIGN-TYPE-CDE. *    
002000*  02/02/96   MPK  CR-1419   ADDED BUDGET AND END-DATE FOR   *    
002100*                            FINANCE RECONCILIATION TIE-OUT. *    
002200*----------------------------------------------------------*      
002300 ENVIRONMENT DIVISION.                                            
002400 CONFIGURATION SECTION.                                           
002500 SPECIAL-NAMES.                                                   
002600     C01 IS TOP-OF-FORM.                                          
002700 INPUT-OUTPUT SECTION.                                            
002800 FILE-CONTROL.                                                    
002900     SELECT CAMPAIGN-RECORD ASSIGN TO "CAMPFILE".                 
003000 DATA DIVISION.                                                   
003100 FILE SECTION.                                                    
003200 FD  CAMPAIGN-RECORD.                                             
003300 01  CAMPAIGN-RECORD.                                             
003400     05  CAM-CAMPAIGN-ID               PIC 9(7).                  
003500     05  CAM-CAMPAIGN-NAME             PIC X(40).                 
003600     05  CAM-CAMPAIGN-TYPE-CDE         PIC X(10).                 
003700         88  CAM-TYPE-EMAIL                VALUE 'EMAIL'.         
003800         88  CAM-TYPE-SMS                  VALUE 'SMS'.           
003900         88  CAM-TYPE-SOCIAL                VALUE 'SOCIAL'.       
004000     05  CAM-TARGET-SEGMENT-ID         PIC 9(5).                  
004100     05  CAM-START-DTE                 PIC 9(8).                  
004200     05  CAM-END-DTE                    PIC 9(8).                 
004300     05  CAM-BUDGET-AMT                 PIC S9(9)V99.             
004400     05  CAM-STATUS-CDE                 PIC X(10).                
004500         88  CAM-STATUS-DRAFT               VALUE 'DRAFT'.        
004600         88  CAM-STATUS-SCHEDULED           VALUE 'SCHEDULED'.    
004700         88  CAM-STATUS-ACTIVE              VALUE 'ACTIVE'.       
004800         88  CAM-STATUS-PAUSED              VALUE 'PAUSED'.       
004900         88  CAM-STATUS-COMPLETED           VALUE 'COMPLETED'.    
005000     05  FILLER                         PIC X(01).                
005100 WORKING-STORAGE SECTION.                                         
005200 01  LY-LAYOUT-CONTROL.                                           
005300     05  LY-LAYOUT-REC-CNT             PIC 9(7) COMP.             
005400 PROCEDURE DIVISION.                                              
005500 0000-MAIN-LOGIC.                                                 
005600     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
005700     STOP RUN.                                                    
