000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CAMPAIGN-EXECUTION.                                  
000300 AUTHOR. DST. MODIFIED BY SHREENI, RJT, MPK.                      
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 09/03/1991.                                        
000600 DATE-COMPILED. 09/03/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  CAMPAIGN-EXECUTION                                       *     
001000*  ON-DEMAND RUN - TAKES A SINGLE CAMPAIGN-ID ON CE-RUN-     *    
001100*  CAMPAIGN-ID, SELECTS THE CUSTOMERS OF ITS TARGET SEGMENT, *    
001200*  PERSONALIZES THE MATCHING TEMPLATE AND DISPATCHES BY      *    
001300*  CHANNEL, LOGGING EVERY ATTEMPTED SEND TO EXECLOG AND      *    
001400*  ROLLING TODAY'S SENT COUNT INTO METRFILE.                 *    
001500*----------------------------------------------------------*      
001600*  CHANGE LOG                                               *     
001700*  DATE       BY   REQUEST   DESCRIPTION                    *     
001800*  --------   ---  --------  ---------------------------    *     
001900*  09/03/91   SHR  CR-1152   ORIGINAL RUN - EMAIL ONLY, NO    *   
002000*                            CONSENT FILTER.                 *    
002100*  09/14/93   RJT  CR-1291   ADDED SMS/SOCIAL DISPATCH AND    *   
002200*                            PERSONALIZED-CONTENT LOGGING.    *   
002300*  02/02/96   MPK  CR-1419   ADDED CONSENT FILTER AND STATUS  *   
002400*                            GATE - DRAFT/SCHEDULED/ACTIVE    *   
002500*                            ONLY MAY EXECUTE.                *   
002600*  11/18/98   SHR  CR-1505   YEAR 2000 REMEDIATION - TODAY'S   *  
002700*                            DATE NOW TAKEN WITH FULL CCYY.   *   
002800*  07/09/01   RJT  CR-1590   METRIC ROW CREATED AT ZERO WHEN   *  
002900*                            ABSENT INSTEAD OF ABENDING.       *  
003000*  09/11/06   MPK  CR-1792   5310/5320/5330 TOKEN REPLACE     *   
003100*                            WAS SINGLE-PASS - A BODY WITH    *   
003200*                            THE SAME TOKEN TWICE LEFT ONE    *   
003300*                            COPY LITERAL.  EACH NOW LOOPS    *   
003400*                            UNTIL ITS TOKEN IS GONE.         *   
003500*  09/11/06   MPK  CR-1796   ADDED FILE-STATUS CHECKS ON THE  *   
003600*                            CAMPFILE/TMPLFILE OPENS - A BAD  *   
003700*                            OPEN NOW SETS THE ERROR RESULT   *   
003800*                            INSTEAD OF FALLING THROUGH TO A   *  
003900*                            SPURIOUS "CAMPAIGN NOT FOUND".   *   
004000*----------------------------------------------------------*      
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM.                                          
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700     SELECT CAMPAIGN-IN-FILE ASSIGN TO "CAMPFILE"                 
004800         FILE STATUS IS CE-CAMPFILE-IN-STATUS.                    
004900     SELECT CAMPAIGN-OUT-FILE ASSIGN TO "CAMPFILE"                
005000         FILE STATUS IS CE-CAMPFILE-OUT-STATUS.                   
005100     SELECT CUSTSEG-FILE ASSIGN TO "CUSTSEG"                      
005200         FILE STATUS IS CE-CUSTSEG-STATUS.                        
005300     SELECT CUSTOMER-FILE ASSIGN TO "CUSTFILE"                    
005400         FILE STATUS IS CE-CUSTFILE-STATUS.                       
005500     SELECT TEMPLATE-FILE ASSIGN TO "TMPLFILE"                    
005600         FILE STATUS IS CE-TMPLFILE-STATUS.                       
005700     SELECT EXECLOG-FILE ASSIGN TO "EXECLOG"                      
005800         FILE STATUS IS CE-EXECLOG-STATUS.                        
005900     SELECT METRIC-IN-FILE ASSIGN TO "METRFILE"                   
006000         FILE STATUS IS CE-METRFILE-IN-STATUS.                    
006100     SELECT METRIC-OUT-FILE ASSIGN TO "METRFILE"                  
006200         FILE STATUS IS CE-METRFILE-OUT-STATUS.                   
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500 FD  CAMPAIGN-IN-FILE.                                            
006600 01  CAMPAIGN-IN-REC.                                             
006700     05  CMI-CAMPAIGN-ID               PIC 9(7).                  
006800     05  CMI-CAMPAIGN-NAME             PIC X(40).                 
006900     05  CMI-CAMPAIGN-TYPE-CDE         PIC X(10).                 
007000     05  CMI-TARGET-SEGMENT-ID         PIC 9(5).                  
007100     05  CMI-START-DTE                 PIC 9(8).                  
007200     05  CMI-END-DTE                   PIC 9(8).                  
007300     05  CMI-BUDGET-AMT                PIC S9(9)V99.              
007400     05  CMI-STATUS-CDE                PIC X(10).                 
007500     05  FILLER                        PIC X(01).                 
007600 FD  CAMPAIGN-OUT-FILE.                                           
007700 01  CAMPAIGN-OUT-REC.                                            
007800     05  CMO-CAMPAIGN-ID               PIC 9(7).                  
007900     05  CMO-CAMPAIGN-NAME             PIC X(40).                 
008000     05  CMO-CAMPAIGN-TYPE-CDE         PIC X(10).                 
008100     05  CMO-TARGET-SEGMENT-ID         PIC 9(5).                  
008200     05  CMO-START-DTE                 PIC 9(8).                  
008300     05  CMO-END-DTE                   PIC 9(8).                  
008400     05  CMO-BUDGET-AMT                PIC S9(9)V99.              
008500     05  CMO-STATUS-CDE                PIC X(10).                 
008600     05  FILLER                        PIC X(01).                 
008700 FD  CUSTSEG-FILE.                                                
008800 01  CUSTSEG-REC.                                                 
008900     05  CSG-CUSTOMER-ID                PIC 9(9).                 
009000     05  CSG-SEGMENT-ID                 PIC 9(5).                 
009100     05  CSG-ASSIGNED-STAMP             PIC 9(14).                
009200     05  CSG-AUTO-ASSIGNED-CDE          PIC X(1).                 
009300     05  FILLER                         PIC X(01).                
009400 FD  CUSTOMER-FILE.                                               
009500 01  CUSTOMER-REC.                                                
009600     05  CUF-CUSTOMER-ID                PIC 9(9).                 
009700     05  CUF-EMAIL-ADDR                 PIC X(40).                
009800     05  CUF-FIRST-NAME                 PIC X(20).                
009900     05  CUF-LAST-NAME                  PIC X(20).                
010000     05  CUF-PHONE-NBR                  PIC X(20).                
010100     05  CUF-CREATED-DTE                 PIC 9(8).                
010200     05  CUF-LAST-ACTVY-DTE              PIC 9(8).                
010300     05  CUF-CONSENT-CDE                 PIC X(1).                
010400     05  CUF-PURCH-HIST-AMT              PIC S9(7)V99.            
010500     05  CUF-TOTAL-PURCH-CNT             PIC 9(5).                
010600     05  CUF-AVG-ORDER-AMT               PIC S9(7)V99.            
010700     05  CUF-ENGAGE-SCR                  PIC 9(3).                
010800     05  CUF-BIRTH-DTE                   PIC 9(8).                
010900     05  CUF-LOCATION-TXT                PIC X(30).               
011000     05  CUF-INDUSTRY-TXT                PIC X(20).               
011100     05  CUF-COMPANY-SIZE-CDE             PIC X(10).              
011200     05  FILLER                           PIC X(02).              
011300 FD  TEMPLATE-FILE.                                               
011400 01  TEMPLATE-REC.                                                
011500     05  TPF-CAMPAIGN-ID                PIC 9(7).                 
011600     05  TPF-CHANNEL-CDE                PIC X(10).                
011700     05  TPF-SUBJECT-LINE-TXT           PIC X(60).                
011800     05  TPF-BODY-CONTENT-TXT           PIC X(200).               
011900     05  TPF-ASSET-URL-TXT              PIC X(60).                
012000     05  FILLER                         PIC X(03).                
012100 FD  EXECLOG-FILE.                                                
012200 01  EXECLOG-REC.                                                 
012300     05  EXF-CAMPAIGN-ID                 PIC 9(7).                
012400     05  EXF-CUSTOMER-ID                 PIC 9(9).                
012500     05  EXF-CHANNEL-CDE                  PIC X(10).              
012600     05  EXF-DELIVERY-STATUS-CDE          PIC X(10).              
012700     05  EXF-PERSONALIZED-TXT             PIC X(200).             
012800     05  FILLER                           PIC X(09).              
012900 FD  METRIC-IN-FILE.                                              
013000 01  METRIC-IN-REC.                                               
013100     05  MTI-CAMPAIGN-ID                PIC 9(7).                 
013200     05  MTI-METRIC-DTE                 PIC 9(8).                 
013300     05  MTI-EMAILS-SENT-CNT            PIC 9(7).                 
013400     05  MTI-EMAILS-OPENED-CNT          PIC 9(7).                 
013500     05  MTI-LINKS-CLICKED-CNT          PIC 9(7).                 
013600     05  MTI-CONVERSIONS-CNT            PIC 9(7).                 
013700     05  MTI-REVENUE-GEN-AMT            PIC S9(9)V99.             
013800     05  MTI-COST-INCURRED-AMT          PIC S9(9)V99.             
013900     05  FILLER                         PIC X(01).                
014000 FD  METRIC-OUT-FILE.                                             
014100 01  METRIC-OUT-REC.                                              
014200     05  MTO-CAMPAIGN-ID                PIC 9(7).                 
014300     05  MTO-METRIC-DTE                 PIC 9(8).                 
014400     05  MTO-EMAILS-SENT-CNT            PIC 9(7).                 
014500     05  MTO-EMAILS-OPENED-CNT          PIC 9(7).                 
014600     05  MTO-LINKS-CLICKED-CNT          PIC 9(7).                 
014700     05  MTO-CONVERSIONS-CNT            PIC 9(7).                 
014800     05  MTO-REVENUE-GEN-AMT            PIC S9(9)V99.             
014900     05  MTO-COST-INCURRED-AMT          PIC S9(9)V99.             
015000     05  FILLER                         PIC X(01).                
015100 WORKING-STORAGE SECTION.                                         
015200 77  CE-RUN-REC-CNT                       PIC 9(7) COMP.          
015300 01  CE-FILE-STATUSES.                                            
015400     05  CE-CAMPFILE-IN-STATUS         PIC X(2).                  
015500         88  CE-CAMPFILE-IN-EOF            VALUE '10'.            
015600     05  CE-CAMPFILE-OUT-STATUS        PIC X(2).                  
015700     05  CE-CUSTSEG-STATUS             PIC X(2).                  
015800         88  CE-CUSTSEG-EOF                VALUE '10'.            
015900     05  CE-CUSTFILE-STATUS            PIC X(2).                  
016000         88  CE-CUSTFILE-EOF               VALUE '10'.            
016100     05  CE-TMPLFILE-STATUS            PIC X(2).                  
016200         88  CE-TMPLFILE-EOF               VALUE '10'.            
016300     05  CE-EXECLOG-STATUS             PIC X(2).                  
016400     05  CE-METRFILE-IN-STATUS         PIC X(2).                  
016500         88  CE-METRFILE-IN-EOF            VALUE '10'.            
016600     05  CE-METRFILE-OUT-STATUS        PIC X(2).                  
016700     05  FILLER                        PIC X(02).                 
016800 01  CE-RUN-PARMS.                                                
016900     05  CE-RUN-CAMPAIGN-ID             PIC 9(7) VALUE 1000001.   
017000     05  CE-RUN-CONSENT-CHECK-CDE       PIC X(1) VALUE 'Y'.       
017100     05  FILLER                         PIC X(01).                
017200 01  CE-COUNTERS.                                                 
017300     05  CE-TARGETED-CNT                PIC 9(7) COMP.            
017400     05  CE-SENT-CNT                    PIC 9(7) COMP.            
017500     05  CE-FAILED-CNT                  PIC 9(7) COMP.            
017600     05  CE-CUSTSEG-CNT                 PIC 9(5) COMP.            
017700     05  CE-CUSTSEG-IDX                 PIC 9(5) COMP.            
017800     05  CE-MEMBER-CNT                  PIC 9(5) COMP.            
017900     05  CE-MEMBER-IDX                  PIC 9(5) COMP.            
018000     05  FILLER                         PIC X(01).                
018100 01  CE-SWITCHES.                                                 
018200     05  CE-CAMPAIGN-FOUND-CDE          PIC X(1) VALUE 'N'.       
018300         88  CE-CAMPAIGN-FOUND                VALUE 'Y'.          
018400     05  CE-TEMPLATE-FOUND-CDE          PIC X(1) VALUE 'N'.       
018500         88  CE-TEMPLATE-FOUND                VALUE 'Y'.          
018600     05  CE-ERROR-RESULT-CDE            PIC X(1) VALUE 'N'.       
018700         88  CE-ERROR-RESULT                   VALUE 'Y'.         
018800     05  CE-DELIVERY-OK-CDE             PIC X(1).                 
018900         88  CE-DELIVERY-OK                    VALUE 'Y'.         
019000         88  CE-DELIVERY-BAD                    VALUE 'N'.        
019100     05  CE-METRIC-FOUND-CDE            PIC X(1).                 
019200         88  CE-METRIC-ROW-FOUND                VALUE 'Y'.        
019300         88  CE-METRIC-ROW-NOT-FOUND            VALUE 'N'.        
019400     05  FILLER                         PIC X(01).                
019500 01  CE-TODAY-DTE                        PIC 9(8).                
019600 01  CE-TODAY-DTE-X REDEFINES CE-TODAY-DTE.                       
019700     05  CE-TODAY-CCYY                   PIC 9(4).                
019800     05  CE-TODAY-MM                     PIC 9(2).                
019900     05  CE-TODAY-DD                     PIC 9(2).                
020000 01  CE-CAMPAIGN-HOLD.                                            
020100     05  CE-CAM-CAMPAIGN-ID              PIC 9(7).                
020200     05  CE-CAM-CAMPAIGN-NAME            PIC X(40).               
020300     05  CE-CAM-CAMPAIGN-TYPE-CDE        PIC X(10).               
020400     05  CE-CAM-TARGET-SEGMENT-ID        PIC 9(5).                
020500     05  CE-CAM-START-DTE                PIC 9(8).                
020600     05  CE-CAM-START-DTE-X REDEFINES CE-CAM-START-DTE.           
020700         10  CE-CAM-START-CCYY               PIC 9(4).            
020800         10  CE-CAM-START-MM                 PIC 9(2).            
020900         10  CE-CAM-START-DD                 PIC 9(2).            
021000     05  CE-CAM-END-DTE                  PIC 9(8).                
021100     05  CE-CAM-BUDGET-AMT               PIC S9(9)V99.            
021200     05  CE-CAM-STATUS-CDE               PIC X(10).               
021300         88  CE-CAM-STATUS-DRAFT             VALUE 'DRAFT'.       
021400         88  CE-CAM-STATUS-SCHEDULED         VALUE 'SCHEDULED'.   
021500         88  CE-CAM-STATUS-ACTIVE            VALUE 'ACTIVE'.      
021600     05  CE-CAM-WAS-DRAFT-SCHED-CDE      PIC X(1).                
021700         88  CE-CAM-WAS-DRAFT-SCHEDULED       VALUE 'Y'.          
021800     05  FILLER                          PIC X(01).               
021900 01  CE-TEMPLATE-HOLD.                                            
022000     05  CE-TPL-BODY-CONTENT-TXT         PIC X(200).              
022100     05  CE-TPL-SUBJECT-LINE-TXT         PIC X(60).               
022200     05  FILLER                         PIC X(01).                
022300 01  CE-TEMPLATE-HOLD-X REDEFINES CE-TEMPLATE-HOLD.               
022400     05  CE-TPL-ALL-TEXT                 PIC X(261).              
022500 01  CE-PERSON-TXT.                                               
022600     05  CE-PERS-WORK-TXT                PIC X(200).              
022700     05  CE-PERS-BEFORE-TXT              PIC X(200).              
022800     05  CE-PERS-AFTER-TXT               PIC X(200).              
022900     05  CE-PERS-BEFORE-LEN              PIC 9(3) COMP.           
023000     05  FILLER                          PIC X(01).               
023100 01  CE-SAVE-AREA.                                                
023200     05  CE-SAVE-CUSTOMER-ID             PIC 9(9).                
023300     05  CE-SAVE-FIRST-NAME              PIC X(20).               
023400     05  CE-SAVE-LAST-NAME               PIC X(20).               
023500     05  CE-SAVE-EMAIL-ADDR              PIC X(40).               
023600     05  CE-SAVE-PHONE-NBR               PIC X(20).               
023700     05  FILLER                          PIC X(01).               
023800*----------------------------------------------------------*      
023900*  MEMBERSHIP TABLE - TARGET SEGMENT MEMBERS OF THE RUN     *     
024000*----------------------------------------------------------*      
024100 01  CE-MEMBER-TABLE.                                             
024200     05  CE-MEMBER-ENTRY OCCURS 2000 TIMES                        
024300                          INDEXED BY CE-MEM-IX.                   
024400         10  CE-TBL-CUSTOMER-ID           PIC 9(9).               
024500         10  FILLER                       PIC X(01).              
024600 PROCEDURE DIVISION.                                              
024700*----------------------------------------------------------*      
024800*  0000-MAIN-LOGIC - EXECUTE-CAMPAIGN RUN                    *    
024900*----------------------------------------------------------*      
025000 0000-MAIN-LOGIC.                                                 
025100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      
025200     PERFORM 2000-LOCATE-CAMPAIGN THRU 2000-EXIT.                 
025300     IF CE-CAMPAIGN-FOUND AND CE-ERROR-RESULT-CDE = 'N'           
025400         PERFORM 3000-LOCATE-TEMPLATE THRU 3000-EXIT              
025500         IF CE-TEMPLATE-FOUND                                     
025600             PERFORM 4000-BUILD-MEMBER-TABLE                      
025700             IF CE-MEMBER-CNT > ZERO                              
025800                 PERFORM 5000-EXECUTE-SENDS                       
025900                 PERFORM 6000-REWRITE-CAMPAIGN                    
026000                 PERFORM 7000-UPDATE-METRICS                      
026100             ELSE                                                 
026200                 SET CE-ERROR-RESULT TO TRUE                      
026300             END-IF                                               
026400         ELSE                                                     
026500             SET CE-ERROR-RESULT TO TRUE                          
026600         END-IF                                                   
026700     ELSE                                                         
026800         SET CE-ERROR-RESULT TO TRUE                              
026900     END-IF.                                                      
027000     PERFORM 9000-PRINT-SUMMARY.                                  
027100     STOP RUN.                                                    
027200                                                                  
027300 1000-INITIALIZE.                                                 
027400     ACCEPT CE-TODAY-DTE FROM DATE YYYYMMDD.                      
027500     MOVE ZERO TO CE-TARGETED-CNT CE-SENT-CNT CE-FAILED-CNT       
027600                  CE-MEMBER-CNT CE-CUSTSEG-CNT CE-RUN-REC-CNT.    
027700     MOVE 'N' TO CE-CAM-WAS-DRAFT-SCHED-CDE.                      
027800                                                                  
027900 1000-EXIT. EXIT.                                                 
028000*----------------------------------------------------------*      
028100*  2000-LOCATE-CAMPAIGN - STATUS-GATE CHECK                 *     
028200*----------------------------------------------------------*      
028300 2000-LOCATE-CAMPAIGN.                                            
028400     OPEN INPUT CAMPAIGN-IN-FILE.                                 
028500     IF CE-CAMPFILE-IN-STATUS NOT = '00'                          
028600         DISPLAY 'CAMPFILE OPEN FAILED - STATUS '                 
028700             CE-CAMPFILE-IN-STATUS                                
028800         SET CE-ERROR-RESULT TO TRUE                              
028900         GO TO 2000-EXIT                                          
029000     END-IF.                                                      
029100     PERFORM 2100-READ-CAMPAIGN-IN.                               
029200     PERFORM 2200-CHECK-ONE-CAMPAIGN                              
029300         UNTIL CE-CAMPFILE-IN-EOF OR CE-CAMPAIGN-FOUND.           
029400     CLOSE CAMPAIGN-IN-FILE.                                      
029500                                                                  
029600 2000-EXIT. EXIT.                                                 
029700                                                                  
029800 2100-READ-CAMPAIGN-IN.                                           
029900     READ CAMPAIGN-IN-FILE                                        
030000         AT END SET CE-CAMPFILE-IN-EOF TO TRUE                    
030100     END-READ.                                                    
030200                                                                  
030300 2200-CHECK-ONE-CAMPAIGN.                                         
030400     IF CMI-CAMPAIGN-ID = CE-RUN-CAMPAIGN-ID                      
030500         SET CE-CAMPAIGN-FOUND TO TRUE                            
030600         MOVE CMI-CAMPAIGN-ID       TO CE-CAM-CAMPAIGN-ID         
030700         MOVE CMI-CAMPAIGN-NAME     TO CE-CAM-CAMPAIGN-NAME       
030800         MOVE CMI-CAMPAIGN-TYPE-CDE TO CE-CAM-CAMPAIGN-TYPE-CDE   
030900         MOVE CMI-TARGET-SEGMENT-ID TO CE-CAM-TARGET-SEGMENT-ID   
031000         MOVE CMI-START-DTE         TO CE-CAM-START-DTE           
031100         MOVE CMI-END-DTE           TO CE-CAM-END-DTE             
031200         MOVE CMI-BUDGET-AMT        TO CE-CAM-BUDGET-AMT          
031300         MOVE CMI-STATUS-CDE        TO CE-CAM-STATUS-CDE          
031400         IF NOT (CE-CAM-STATUS-DRAFT OR CE-CAM-STATUS-SCHEDULED   
031500                 OR CE-CAM-STATUS-ACTIVE)                         
031600             SET CE-ERROR-RESULT TO TRUE                          
031700         ELSE                                                     
031800             IF CE-CAM-STATUS-DRAFT OR CE-CAM-STATUS-SCHEDULED    
031900                 MOVE 'Y' TO CE-CAM-WAS-DRAFT-SCHED-CDE           
032000             END-IF                                               
032100         END-IF                                                   
032200     ELSE                                                         
032300         PERFORM 2100-READ-CAMPAIGN-IN                            
032400     END-IF.                                                      
032500                                                                  
032600*----------------------------------------------------------*      
032700*  3000-LOCATE-TEMPLATE - FIRST MATCHING CHANNEL             *    
032800*----------------------------------------------------------*      
032900 3000-LOCATE-TEMPLATE.                                            
033000     OPEN INPUT TEMPLATE-FILE.                                    
033100     IF CE-TMPLFILE-STATUS NOT = '00'                             
033200         DISPLAY 'TMPLFILE OPEN FAILED - STATUS '                 
033300             CE-TMPLFILE-STATUS                                   
033400         GO TO 3000-EXIT                                          
033500     END-IF.                                                      
033600     PERFORM 3100-READ-TEMPLATE.                                  
033700     PERFORM 3200-CHECK-ONE-TEMPLATE                              
033800         UNTIL CE-TMPLFILE-EOF OR CE-TEMPLATE-FOUND.              
033900     CLOSE TEMPLATE-FILE.                                         
034000                                                                  
034100 3000-EXIT. EXIT.                                                 
034200                                                                  
034300 3100-READ-TEMPLATE.                                              
034400     READ TEMPLATE-FILE                                           
034500         AT END SET CE-TMPLFILE-EOF TO TRUE                       
034600     END-READ.                                                    
034700                                                                  
034800 3200-CHECK-ONE-TEMPLATE.                                         
034900     IF TPF-CAMPAIGN-ID = CE-CAM-CAMPAIGN-ID                      
035000     AND TPF-CHANNEL-CDE = CE-CAM-CAMPAIGN-TYPE-CDE               
035100         SET CE-TEMPLATE-FOUND TO TRUE                            
035200         MOVE TPF-BODY-CONTENT-TXT TO CE-TPL-BODY-CONTENT-TXT     
035300         MOVE TPF-SUBJECT-LINE-TXT TO CE-TPL-SUBJECT-LINE-TXT     
035400     ELSE                                                         
035500         PERFORM 3100-READ-TEMPLATE                               
035600     END-IF.                                                      
035700                                                                  
035800*----------------------------------------------------------*      
035900*  4000-BUILD-MEMBER-TABLE - TARGET SEGMENT, CONSENT FILTER  *    
036000*----------------------------------------------------------*      
036100 4000-BUILD-MEMBER-TABLE.                                         
036200     OPEN INPUT CUSTSEG-FILE.                                     
036300     PERFORM 4100-READ-CUSTSEG.                                   
036400     PERFORM 4200-CHECK-ONE-MEMBER                                
036500         UNTIL CE-CUSTSEG-EOF.                                    
036600     CLOSE CUSTSEG-FILE.                                          
036700                                                                  
036800 4100-READ-CUSTSEG.                                               
036900     READ CUSTSEG-FILE                                            
037000         AT END SET CE-CUSTSEG-EOF TO TRUE                        
037100     END-READ.                                                    
037200                                                                  
037300 4200-CHECK-ONE-MEMBER.                                           
037400     IF CSG-SEGMENT-ID = CE-CAM-TARGET-SEGMENT-ID                 
037500         PERFORM 4300-CHECK-CONSENT-AND-ADD                       
037600     END-IF.                                                      
037700     PERFORM 4100-READ-CUSTSEG.                                   
037800                                                                  
037900 4300-CHECK-CONSENT-AND-ADD.                                      
038000     MOVE CSG-CUSTOMER-ID TO CE-SAVE-CUSTOMER-ID.                 
038100     IF CE-RUN-CONSENT-CHECK-CDE = 'Y'                            
038200         PERFORM 4400-VERIFY-CONSENT                              
038300     ELSE                                                         
038400         PERFORM 4500-ADD-MEMBER-ENTRY                            
038500     END-IF.                                                      
038600                                                                  
038700 4400-VERIFY-CONSENT.                                             
038800     OPEN INPUT CUSTOMER-FILE.                                    
038900     SET CE-DELIVERY-BAD TO TRUE.                                 
039000     PERFORM 4410-SCAN-FOR-CONSENT                                
039100         UNTIL CE-CUSTFILE-EOF OR CE-DELIVERY-OK.                 
039200     CLOSE CUSTOMER-FILE.                                         
039300     MOVE '00' TO CE-CUSTFILE-STATUS.                             
039400     IF CE-DELIVERY-OK                                            
039500         PERFORM 4500-ADD-MEMBER-ENTRY                            
039600     END-IF.                                                      
039700                                                                  
039800 4410-SCAN-FOR-CONSENT.                                           
039900     READ CUSTOMER-FILE                                           
040000         AT END SET CE-CUSTFILE-EOF TO TRUE                       
040100         NOT AT END                                               
040200             IF CUF-CUSTOMER-ID = CE-SAVE-CUSTOMER-ID             
040300                AND CUF-CONSENT-CDE = 'Y'                         
040400                 SET CE-DELIVERY-OK TO TRUE                       
040500             END-IF                                               
040600     END-READ.                                                    
040700                                                                  
040800 4500-ADD-MEMBER-ENTRY.                                           
040900     IF CE-MEMBER-CNT < 2000                                      
041000         ADD 1 TO CE-MEMBER-CNT                                   
041100         SET CE-MEM-IX TO CE-MEMBER-CNT                           
041200         MOVE CE-SAVE-CUSTOMER-ID TO                              
041300                             CE-TBL-CUSTOMER-ID (CE-MEM-IX)       
041400     END-IF.                                                      
041500                                                                  
041600*----------------------------------------------------------*      
041700*  5000-EXECUTE-SENDS - PERSONALIZE, DISPATCH, LOG           *    
041800*----------------------------------------------------------*      
041900 5000-EXECUTE-SENDS.                                              
042000     OPEN INPUT CUSTOMER-FILE.                                    
042100     OPEN OUTPUT EXECLOG-FILE.                                    
042200     PERFORM 5100-SEND-ONE-MEMBER                                 
042300         VARYING CE-MEMBER-IDX FROM 1 BY 1                        
042400         UNTIL CE-MEMBER-IDX > CE-MEMBER-CNT.                     
042500     CLOSE CUSTOMER-FILE.                                         
042600     CLOSE EXECLOG-FILE.                                          
042700                                                                  
042800 5100-SEND-ONE-MEMBER.                                            
042900     ADD 1 TO CE-TARGETED-CNT.                                    
043000     SET CE-MEM-IX TO CE-MEMBER-IDX.                              
043100     MOVE CE-TBL-CUSTOMER-ID (CE-MEM-IX) TO CE-SAVE-CUSTOMER-ID.  
043200     PERFORM 5200-FETCH-CUSTOMER.                                 
043300     PERFORM 5300-PERSONALIZE-BODY.                               
043400     PERFORM 5400-DISPATCH-CHANNEL.                               
043500     PERFORM 5500-LOG-EXECUTION.                                  
043600                                                                  
043700 5200-FETCH-CUSTOMER.                                             
043800     OPEN INPUT CUSTOMER-FILE.                                    
043900     PERFORM 5210-SCAN-FOR-CUSTOMER                               
044000         UNTIL CE-CUSTFILE-EOF.                                   
044100     CLOSE CUSTOMER-FILE.                                         
044200     MOVE '00' TO CE-CUSTFILE-STATUS.                             
044300                                                                  
044400 5210-SCAN-FOR-CUSTOMER.                                          
044500     READ CUSTOMER-FILE                                           
044600         AT END SET CE-CUSTFILE-EOF TO TRUE                       
044700         NOT AT END                                               
044800             IF CUF-CUSTOMER-ID = CE-SAVE-CUSTOMER-ID             
044900                 MOVE CUF-FIRST-NAME TO CE-SAVE-FIRST-NAME        
045000                 MOVE CUF-LAST-NAME  TO CE-SAVE-LAST-NAME         
045100                 MOVE CUF-EMAIL-ADDR TO CE-SAVE-EMAIL-ADDR        
045200                 MOVE CUF-PHONE-NBR  TO CE-SAVE-PHONE-NBR         
045300                 SET CE-CUSTFILE-EOF TO TRUE                      
045400             END-IF                                               
045500     END-READ.                                                    
045600                                                                  
045700*----------------------------------------------------------*      
045800*  5300-PERSONALIZE-BODY - TOKEN SUBSTITUTION                *    
045900*  {{first_name}} / {{last_name}} / {{email}}                *    
046000*----------------------------------------------------------*      
046100*----------------------------------------------------------*      
046200*  EACH TOKEN IS SPLIT OUT WITH UNSTRING AND THE REPLACE-   *     
046300*  MENT SPLICED BACK IN WITH STRING - INSPECT REPLACING     *     
046400*  WON'T DO HERE SINCE THE TOKEN AND THE NAME IT STANDS IN  *     
046500*  FOR ARE NEVER THE SAME LENGTH.                           *     
046600*----------------------------------------------------------*      
046700 5300-PERSONALIZE-BODY.                                           
046800     MOVE CE-TPL-BODY-CONTENT-TXT TO CE-PERS-WORK-TXT.            
046900     IF CE-SAVE-FIRST-NAME = SPACES                               
047000         MOVE 'Valued Customer' TO CE-SAVE-FIRST-NAME             
047100     END-IF.                                                      
047200     PERFORM 5310-REPLACE-FIRST-NAME.                             
047300     PERFORM 5320-REPLACE-LAST-NAME.                              
047400     PERFORM 5330-REPLACE-EMAIL.                                  
047500                                                                  
047600*----------------------------------------------------------*      
047700*  09/11/06  MPK  CR-1792  5310/5320/5330 ONLY SWAPPED THE  *     
047800*                          FIRST OCCURRENCE OF EACH TOKEN - *     
047900*                          A BODY WITH THE SAME TOKEN TWICE *     
048000*                          LEFT THE SECOND ONE LITERAL.     *     
048100*                          EACH NOW LOOPS THE UNSTRING/      *    
048200*                          STRING PAIR UNTIL THE TOKEN IS    *    
048300*                          GONE FROM CE-PERS-WORK-TXT.       *    
048400*----------------------------------------------------------*      
048500 5310-REPLACE-FIRST-NAME.                                         
048600     MOVE ZERO TO CE-PERS-BEFORE-LEN.                             
048700     PERFORM 5311-REPLACE-ONE-FIRST-NAME                          
048800         UNTIL CE-PERS-BEFORE-LEN = 200.                          
048900                                                                  
049000 5311-REPLACE-ONE-FIRST-NAME.                                     
049100     UNSTRING CE-PERS-WORK-TXT DELIMITED BY '{{first_name}}'      
049200         INTO CE-PERS-BEFORE-TXT COUNT IN CE-PERS-BEFORE-LEN      
049300              CE-PERS-AFTER-TXT                                   
049400     END-UNSTRING.                                                
049500     IF CE-PERS-BEFORE-LEN < 200                                  
049600         STRING CE-PERS-BEFORE-TXT (1:CE-PERS-BEFORE-LEN)         
049700                    DELIMITED BY SIZE                             
049800                CE-SAVE-FIRST-NAME DELIMITED BY SIZE              
049900                CE-PERS-AFTER-TXT DELIMITED BY SIZE               
050000                INTO CE-PERS-WORK-TXT                             
050100         END-STRING                                               
050200     END-IF.                                                      
050300                                                                  
050400 5320-REPLACE-LAST-NAME.                                          
050500     MOVE ZERO TO CE-PERS-BEFORE-LEN.                             
050600     PERFORM 5321-REPLACE-ONE-LAST-NAME                           
050700         UNTIL CE-PERS-BEFORE-LEN = 200.                          
050800                                                                  
050900 5321-REPLACE-ONE-LAST-NAME.                                      
051000     UNSTRING CE-PERS-WORK-TXT DELIMITED BY '{{last_name}}'       
051100         INTO CE-PERS-BEFORE-TXT COUNT IN CE-PERS-BEFORE-LEN      
051200              CE-PERS-AFTER-TXT                                   
051300     END-UNSTRING.                                                
051400     IF CE-PERS-BEFORE-LEN < 200                                  
051500         STRING CE-PERS-BEFORE-TXT (1:CE-PERS-BEFORE-LEN)         
051600                    DELIMITED BY SIZE                             
051700                CE-SAVE-LAST-NAME DELIMITED BY SIZE               
051800                CE-PERS-AFTER-TXT DELIMITED BY SIZE               
051900                INTO CE-PERS-WORK-TXT                             
052000         END-STRING                                               
052100     END-IF.                                                      
052200                                                                  
052300 5330-REPLACE-EMAIL.                                              
052400     MOVE ZERO TO CE-PERS-BEFORE-LEN.                             
052500     PERFORM 5331-REPLACE-ONE-EMAIL                               
052600         UNTIL CE-PERS-BEFORE-LEN = 200.                          
052700                                                                  
052800 5331-REPLACE-ONE-EMAIL.                                          
052900     UNSTRING CE-PERS-WORK-TXT DELIMITED BY '{{email}}'           
053000         INTO CE-PERS-BEFORE-TXT COUNT IN CE-PERS-BEFORE-LEN      
053100              CE-PERS-AFTER-TXT                                   
053200     END-UNSTRING.                                                
053300     IF CE-PERS-BEFORE-LEN < 200                                  
053400         STRING CE-PERS-BEFORE-TXT (1:CE-PERS-BEFORE-LEN)         
053500                    DELIMITED BY SIZE                             
053600                CE-SAVE-EMAIL-ADDR DELIMITED BY SIZE              
053700                CE-PERS-AFTER-TXT DELIMITED BY SIZE               
053800                INTO CE-PERS-WORK-TXT                             
053900         END-STRING                                               
054000     END-IF.                                                      
054100                                                                  
054200*----------------------------------------------------------*      
054300*  5400-DISPATCH-CHANNEL - DETERMINISTIC SUCCESS/FAILURE     *    
054400*----------------------------------------------------------*      
054500 5400-DISPATCH-CHANNEL.                                           
054600     EVALUATE CE-CAM-CAMPAIGN-TYPE-CDE                            
054700         WHEN 'EMAIL'                                             
054800             SET CE-DELIVERY-OK TO TRUE                           
054900         WHEN 'SMS'                                               
055000             IF CE-SAVE-PHONE-NBR = SPACES                        
055100                 SET CE-DELIVERY-BAD TO TRUE                      
055200             ELSE                                                 
055300                 SET CE-DELIVERY-OK TO TRUE                       
055400             END-IF                                               
055500         WHEN 'SOCIAL'                                            
055600             SET CE-DELIVERY-OK TO TRUE                           
055700         WHEN OTHER                                               
055800             SET CE-DELIVERY-BAD TO TRUE                          
055900     END-EVALUATE.                                                
056000     IF CE-DELIVERY-OK                                            
056100         ADD 1 TO CE-SENT-CNT                                     
056200     ELSE                                                         
056300         ADD 1 TO CE-FAILED-CNT                                   
056400     END-IF.                                                      
056500                                                                  
056600 5500-LOG-EXECUTION.                                              
056700     ADD 1 TO CE-RUN-REC-CNT.                                     
056800     MOVE CE-CAM-CAMPAIGN-ID     TO EXF-CAMPAIGN-ID.              
056900     MOVE CE-SAVE-CUSTOMER-ID    TO EXF-CUSTOMER-ID.              
057000     MOVE CE-CAM-CAMPAIGN-TYPE-CDE TO EXF-CHANNEL-CDE.            
057100     MOVE CE-PERS-WORK-TXT       TO EXF-PERSONALIZED-TXT.         
057200     IF CE-DELIVERY-OK                                            
057300         MOVE 'SENT' TO EXF-DELIVERY-STATUS-CDE                   
057400     ELSE                                                         
057500         MOVE 'FAILED' TO EXF-DELIVERY-STATUS-CDE                 
057600     END-IF.                                                      
057700     WRITE EXECLOG-REC.                                           
057800                                                                  
057900*----------------------------------------------------------*      
058000*  6000-REWRITE-CAMPAIGN - STATUS ROLL-FORWARD               *    
058100*----------------------------------------------------------*      
058200 6000-REWRITE-CAMPAIGN.                                           
058300     IF CE-CAM-WAS-DRAFT-SCHEDULED                                
058400         MOVE 'ACTIVE' TO CE-CAM-STATUS-CDE                       
058500     END-IF.                                                      
058600     OPEN INPUT CAMPAIGN-IN-FILE.                                 
058700     OPEN OUTPUT CAMPAIGN-OUT-FILE.                               
058800     PERFORM 6100-COPY-ONE-CAMPAIGN                               
058900         UNTIL CE-CAMPFILE-IN-EOF.                                
059000     CLOSE CAMPAIGN-IN-FILE.                                      
059100     CLOSE CAMPAIGN-OUT-FILE.                                     
059200     MOVE '00' TO CE-CAMPFILE-IN-STATUS.                          
059300                                                                  
059400 6100-COPY-ONE-CAMPAIGN.                                          
059500     READ CAMPAIGN-IN-FILE                                        
059600         AT END SET CE-CAMPFILE-IN-EOF TO TRUE                    
059700         NOT AT END                                               
059800             MOVE CMI-CAMPAIGN-ID      TO CMO-CAMPAIGN-ID         
059900             MOVE CMI-CAMPAIGN-NAME    TO CMO-CAMPAIGN-NAME       
060000             MOVE CMI-CAMPAIGN-TYPE-CDE TO CMO-CAMPAIGN-TYPE-CDE  
060100             MOVE CMI-TARGET-SEGMENT-ID TO CMO-TARGET-SEGMENT-ID  
060200             MOVE CMI-START-DTE        TO CMO-START-DTE           
060300             MOVE CMI-END-DTE          TO CMO-END-DTE             
060400             MOVE CMI-BUDGET-AMT       TO CMO-BUDGET-AMT          
060500             IF CMI-CAMPAIGN-ID = CE-CAM-CAMPAIGN-ID              
060600                 MOVE CE-CAM-STATUS-CDE TO CMO-STATUS-CDE         
060700             ELSE                                                 
060800                 MOVE CMI-STATUS-CDE    TO CMO-STATUS-CDE         
060900             END-IF                                               
061000             WRITE CAMPAIGN-OUT-REC                               
061100     END-READ.                                                    
061200                                                                  
061300*----------------------------------------------------------*      
061400*  7000-UPDATE-METRICS - TODAY'S ROW, CREATE AT ZERO         *    
061500*----------------------------------------------------------*      
061600 7000-UPDATE-METRICS.                                             
061700     IF CE-SENT-CNT = ZERO                                        
061800         CONTINUE                                                 
061900     ELSE                                                         
062000         PERFORM 7100-REWRITE-METRIC-FILE                         
062100     END-IF.                                                      
062200                                                                  
062300 7100-REWRITE-METRIC-FILE.                                        
062400     SET CE-METRIC-ROW-NOT-FOUND TO TRUE.                         
062500     OPEN INPUT METRIC-IN-FILE.                                   
062600     OPEN OUTPUT METRIC-OUT-FILE.                                 
062700     PERFORM 7200-COPY-ONE-METRIC                                 
062800         UNTIL CE-METRFILE-IN-EOF.                                
062900     IF CE-METRIC-ROW-NOT-FOUND                                   
063000         MOVE CE-CAM-CAMPAIGN-ID   TO MTO-CAMPAIGN-ID             
063100         MOVE CE-TODAY-DTE         TO MTO-METRIC-DTE              
063200         MOVE CE-SENT-CNT          TO MTO-EMAILS-SENT-CNT         
063300         MOVE ZERO TO MTO-EMAILS-OPENED-CNT                       
063400                      MTO-LINKS-CLICKED-CNT MTO-CONVERSIONS-CNT   
063500                      MTO-REVENUE-GEN-AMT MTO-COST-INCURRED-AMT   
063600         WRITE METRIC-OUT-REC                                     
063700     END-IF.                                                      
063800     CLOSE METRIC-IN-FILE.                                        
063900     CLOSE METRIC-OUT-FILE.                                       
064000                                                                  
064100 7200-COPY-ONE-METRIC.                                            
064200     READ METRIC-IN-FILE                                          
064300         AT END SET CE-METRFILE-IN-EOF TO TRUE                    
064400         NOT AT END                                               
064500             MOVE MTI-CAMPAIGN-ID       TO MTO-CAMPAIGN-ID        
064600             MOVE MTI-METRIC-DTE        TO MTO-METRIC-DTE         
064700             MOVE MTI-EMAILS-OPENED-CNT TO MTO-EMAILS-OPENED-CNT  
064800             MOVE MTI-LINKS-CLICKED-CNT TO MTO-LINKS-CLICKED-CNT  
064900             MOVE MTI-CONVERSIONS-CNT   TO MTO-CONVERSIONS-CNT    
065000             MOVE MTI-REVENUE-GEN-AMT   TO MTO-REVENUE-GEN-AMT    
065100             MOVE MTI-COST-INCURRED-AMT TO MTO-COST-INCURRED-AMT  
065200             IF MTI-CAMPAIGN-ID = CE-CAM-CAMPAIGN-ID              
065300                AND MTI-METRIC-DTE = CE-TODAY-DTE                 
065400                 SET CE-METRIC-ROW-FOUND TO TRUE                  
065500                 COMPUTE MTO-EMAILS-SENT-CNT =                    
065600                     MTI-EMAILS-SENT-CNT + CE-SENT-CNT            
065700             ELSE                                                 
065800                 MOVE MTI-EMAILS-SENT-CNT TO MTO-EMAILS-SENT-CNT  
065900             END-IF                                               
066000             WRITE METRIC-OUT-REC                                 
066100     END-READ.                                                    
066200                                                                  
066300*----------------------------------------------------------*      
066400*  9000-PRINT-SUMMARY                                       *     
066500*----------------------------------------------------------*      
066600 9000-PRINT-SUMMARY.                                              
066700     DISPLAY 'CAMPAIGN-EXECUTION RUN COMPLETE'.                   
066800     IF CE-ERROR-RESULT-CDE = 'Y'                                 
066900         DISPLAY 'RESULT.....................ERROR'               
067000     ELSE                                                         
067100         DISPLAY 'CAMPAIGN ID................' CE-RUN-CAMPAIGN-ID 
067200         DISPLAY 'EXECUTION LOG ROWS.........' CE-RUN-REC-CNT     
067300         DISPLAY 'TARGETED...................' CE-TARGETED-CNT    
067400         DISPLAY 'SENT.......................' CE-SENT-CNT        
067500         DISPLAY 'FAILED.....................' CE-FAILED-CNT      
067600     END-IF.                                                      
