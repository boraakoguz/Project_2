000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CUSTOMER-MASTER-RECORD.                              
000300 AUTHOR. DST. MODIFIED BY SHREENI, RJT, MPK.                      
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 03/11/1991.                                        
000600 DATE-COMPILED. 03/11/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  CUSTOMER-MASTER-RECORD                                  *      
001000*  LAYOUT FOR THE CUSTOMER MASTER FILE (CUSTFILE) USED BY   *     
001100*  THE SEGMENTATION, CAMPAIGN AND EVENT-DRAIN BATCH RUNS.   *     
001200*  ONE RECORD PER CUSTOMER, SEQUENCED BY CUM-CUSTOMER-ID.   *     
001300*----------------------------------------------------------*      
001400*  CHANGE LOG                                               *     
001500*  DATE       BY   REQUEST   DESCRIPTION                    *     
001600*  --------   ---  --------  ---------------------------    *     
001700*  03/11/91   SHR  CR-1140   ORIGINAL LAYOUT - PURCHASE      *    
001800*                            HISTORY AND CONTACT FIELDS.     *    
001900*  09/14/93   RJT  CR-1286   ADDED ENGAGEMENT SCORE AND      *    
002000*                            AVG ORDER VALUE FOR SCORING.    *    
002100*  02/02/96   MPK  CR-1417   ADDED LOCATION/INDUSTRY/SIZE    *    
002200*                            FOR FIRMOGRAPHIC SEGMENTS.      *    
002300*  11/18/98   SHR  CR-1503   YEAR 2000 - DATE FIELDS REVIEWED*    
002400*                            AND CONFIRMED FULL CCYY FORMAT. *    
002500*  07/09/01   RJT  CR-1588   ADDED MARKETING CONSENT CODE    *    
002600*                            FOR OPT-OUT COMPLIANCE DRIVE.   *    
002700*  04/23/04   MPK  CR-1699   CLARIFIED DATE-OF-BIRTH ZERO    *    
002800*                            MEANS UNKNOWN, NOT 01/01/0000.  *    
002900*----------------------------------------------------------*      
003000 ENVIRONMENT DIVISION.                                            
003100 CONFIGURATION SECTION.                                           
003200 SPECIAL-NAMES.                                                   
003300     C01 IS TOP-OF-FORM.                                          
003400 INPUT-OUTPUT SECTION.                                            
003500 FILE-CONTROL.                                                    
003600     SELECT CUSTOMER-MASTER-RECORD ASSIGN TO "CUSTFILE".          
003700 DATA DIVISION.                                                   
003800 FILE SECTION.                                                    
003900 FD  CUSTOMER-MASTER-RECORD.                                      
004000 01  CUSTOMER-MASTER-RECORD.                                      
004100     05  CUM-CUSTOMER-ID               PIC 9(9).                  
004200     05  CUM-EMAIL-ADDR                PIC X(40).                 
004300     05  CUM-FIRST-NAME                PIC X(20).                 
004400     05  CUM-LAST-NAME                 PIC X(20).                 
004500     05  CUM-PHONE-NBR                 PIC X(20).                 
004600     05  CUM-CREATED-DTE               PIC 9(8).                  
004700     05  CUM-LAST-ACTVY-DTE            PIC 9(8).                  
004800     05  CUM-CONSENT-CDE               PIC X(1).                  
004900         88  CUM-CONSENT-GRANTED           VALUE 'Y'.             
005000         88  CUM-CONSENT-WITHDRAWN         VALUE 'N'.             
005100     05  CUM-PURCH-HIST-AMT            PIC S9(7)V99.              
005200     05  CUM-TOTAL-PURCH-CNT           PIC 9(5).                  
005300     05  CUM-AVG-ORDER-AMT             PIC S9(7)V99.              
005400     05  CUM-ENGAGE-SCR                PIC 9(3).                  
005500     05  CUM-BIRTH-DTE                 PIC 9(8).                  
005600     05  CUM-LOCATION-TXT              PIC X(30).                 
005700     05  CUM-INDUSTRY-TXT              PIC X(20).                 
005800     05  CUM-COMPANY-SIZE-CDE          PIC X(10).                 
005900     05  FILLER                        PIC X(02).                 
006000 WORKING-STORAGE SECTION.                                         
006100 01  LY-LAYOUT-CONTROL.                                           
006200     05  LY-LAYOUT-REC-CNT             PIC 9(7) COMP.             
006300*----------------------------------------------------------*      
006400*  THIS MEMBER IS CARRIED AS A STAND-ALONE COMPILE UNIT SO  *     
006500*  THE COPYBOOK-EXTRACT JOB CAN PULL THE LAYOUT WITHOUT     *     
006600*  LINKING A DRIVER - NO PROCESSING IS PERFORMED HERE.      *     
006700*----------------------------------------------------------*      
006800 PROCEDURE DIVISION.                                              
006900 0000-MAIN-LOGIC.                                                 
007000     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
007100     STOP RUN.                                                    
