000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. CAMPAIGN-EXECUTION-RECORD.                           
000300 AUTHOR. DST. MODIFIED BY SHREENI, RJT.                           
000400 INSTALLATION. DST SYSTEMS - MARKETING AUTOMATION GROUP.          
000500 DATE-WRITTEN. 09/03/1991.                                        
000600 DATE-COMPILED. 09/03/1991.                                       
000700 SECURITY.  DST INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.     
000800*----------------------------------------------------------*      
000900*  CAMPAIGN-EXECUTION-RECORD                               *      
001000*  LAYOUT FOR EXECLOG - ONE DETAIL RECORD PER ATTEMPTED     *     
001100*  SEND, APPENDED BY THE EXECUTION RUN.                     *     
001200*----------------------------------------------------------*      
001300*  CHANGE LOG                                               *     
001400*  DATE       BY   REQUEST   DESCRIPTION                    *     
001500*  --------   ---  --------  ---------------------------    *     
001600*  09/03/91   SHR  CR-1152   ORIGINAL LAYOUT.                *    
001700*  09/14/93   RJT  CR-1291   ADDED PERSONALIZED-CONTENT SO   *    
001800*                            SUPPORT CAN REPLAY A SEND.      *    
001900*----------------------------------------------------------*      
002000 ENVIRONMENT DIVISION.                                            
002100 CONFIGURATION SECTION.                                           
002200 SPECIAL-NAMES.                                                   
002300     C01 IS TOP-OF-FORM.                                          
002400 INPUT-OUTPUT SECTION.                                            
002500 FILE-CONTROL.                                                    
002600     SELECT CAMPAIGN-EXECUTION-RECORD ASSIGN TO "EXECLOG".        
002700 DATA DIVISION.                                                   
002800 FILE SECTION.                                                    
002900 FD  CAMPAIGN-EXECUTION-RECORD.                                   
003000 01  CAMPAIGN-EXECUTION-RECORD.                                   
003100     05  EXL-CAMPAIGN-ID                 PIC 9(7).                
003200     05  EXL-CUSTOMER-ID                 PIC 9(9).                
003300     05  EXL-CHANNEL-CDE                  PIC X(10).              
003400     05  EXL-DELIVERY-STATUS-CDE          PIC X(10).              
003500         88  EXL-DELIVERY-SENT                VALUE 'SENT'.       
003600         88  EXL-DELIVERY-FAILED              VALUE 'FAILED'.     
003700     05  EXL-PERSONALIZED-TXT             PIC X(200).             
003800     05  FILLER                           PIC X(09).              
003900 WORKING-STORAGE SECTION.                                         
004000 01  LY-LAYOUT-CONTROL.                                           
004100     05  LY-LAYOUT-REC-CNT               PIC 9(7) COMP.           
004200 PROCEDURE DIVISION.                                              
004300 0000-MAIN-LOGIC.                                                 
004400     MOVE ZERO TO LY-LAYOUT-REC-CNT.                              
004500     STOP RUN.                                                    
